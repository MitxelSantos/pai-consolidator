000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. MENU-PRINCIPAL.
000030 AUTHOR. R. TORRES V.
000040 INSTALLATION. OFICINA DE SISTEMAS - SECRETARIA DE SALUD.
000050 DATE-WRITTEN. 14 MARZO 1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - PROGRAMA AMPLIADO DE INMUNIZACIONES.
000080*----------------------------------------------------------------
000090* MENU-PRINCIPAL - CONTROL DE CORRIDA DEL CONSOLIDADOR PAI
000100*
000110* PROGRAMA DE CONTROL DE LA CORRIDA MENSUAL. LLAMA EN ORDEN A
000120* LOS PASOS QUE ARMAN, FILTRAN Y RESUMEN EL CONSOLIDADO DEL MES:
000130* CREA-ARCHIVOS (ALISTAMIENTO), OPCION-1 (CONSOLIDACION),
000140* OPCION-2 (FILTRO DE VACUNA) Y OPCION-3 (ESTADISTICAS Y
000150* RESUMEN). NO TIENE PANTALLAS: LA CORRIDA ES POR LOTE, SIN
000160* OPERADOR EN LINEA.
000170*----------------------------------------------------------------
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------
000200* FECHA       PROGRAMADOR      TICKET     DESCRIPCION
000210*----------------------------------------------------------------
000220* 19890314    R. TORRES V.     N/A        VERSION INICIAL, CUATRO
000230*                                       PASOS EN SECUENCIA FIJA.
000240* 19930815    R. TORRES V.     SOL-071    SE QUITA LA PANTALLA DE
000250*                                       MENU: LA CORRIDA QUEDA
000260*                                       POR LOTE, SIN OPERADOR.
000270* 19990929    J. CAMPOS        Y2K-05     ACCEPT FECHA-SYS FROM
000280*                                       DATE SE DEJA DOCUMENTADO
000290*                                       COMO FECHA DE 2 DIGITOS;
000300*                                       EL VENTANEO DE SIGLO
000310*                                       QUEDA EN OPCION-3.
000320* 20030605    L. ROJAS P.      SOL-233    SE AGREGAN LOS TOTALES
000330*                                       DE CORRIDA AL FINAL.
000340*----------------------------------------------------------------
000350*---- AMBIENTE DE EJECUCION -------------------------------------
000360* Este programa es el unico punto de entrada de la corrida
000370* mensual: no lee ni escribe archivos de negocio, solo encadena
000380* por CALL los cuatro pasos (alistamiento, consolidacion, filtro
000390* y estadisticas/resumen) en el orden fijo en que SECRETARIA DE
000400* SALUD los aprobo desde 1989.
000410*
000420* UPSI-0 se conserva desde la version de farmacia por paridad con
000430* los demas programas del lote, aunque MENU-PRINCIPAL no lo
000440* consulta; son OPCION-1 y OPCION-2 quienes deciden con el UPSI-0
000450* si una advertencia detiene la corrida o solo se registra.
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON STATUS IS MODO-TOLERANTE
000510            OFF STATUS IS MODO-ESTRICTO
000520     CLASS CLASE-NUMERICA IS "0" THRU "9".
000530 DATA DIVISION.
000540 WORKING-STORAGE SECTION.
000550* Fecha tomada del sistema operativo una sola vez, al arrancar la
000560* corrida; se pasa por USING a OPCION-3, que es el unico paso que
000570* imprime una fecha de generacion en el resumen.
000580 01 FECHA-SYS.
000590    02 S-ANO                  PIC 99.
000600    02 S-MES                  PIC 99.
000610    02 S-DIA                  PIC 99.
000620* Vista de 6 bytes usada solo para el DISPLAY de control en
000630* CONFIGURAR-FECHA; no se traslada a ningun archivo.
000640 01 W-FECHA-SYS-ALFA REDEFINES FECHA-SYS
000650                            PIC X(06).
000660* Fecha con separadores para el encabezado de pantalla de la
000670* corrida; es distinta de FECHA-SYS porque aqui si importa el
000680* formato DD/MM/AA para el operador que revisa el log.
000690 01 FECHA-PROGRAMA.
000700    02 DIA                    PIC 99.
000710    02 FILLER                 PIC X VALUE "/".
000720    02 MES                    PIC 99.
000730    02 FILLER                 PIC X VALUE "/".
000740    02 ANO                    PIC 99.
000750 01 FECHA-PROGRAMA-ALFA REDEFINES FECHA-PROGRAMA
000760                             PIC X(08).
000770* Indicador de paso, no contador: por eso se deja en DISPLAY en
000780* vez de COMP. Antes traia COMP y W-PASO-ALFA lo redefinia con
000790* una PIC 9 de zona, lo que imprimia un byte de control en vez
000800* del digito 1-4 (defecto corregido en esta revision).
000810 77 W-PASO-ACTUAL            PIC 9(01) VALUE ZEROS.
000820    88 PASO-ALISTAMIENTO           VALUE 1.
000830    88 PASO-CONSOLIDACION          VALUE 2.
000840    88 PASO-FILTRO                 VALUE 3.
000850    88 PASO-ESTADISTICAS           VALUE 4.
000860* Misma posicion de W-PASO-ACTUAL, vista como digito de zona para
000870* el DISPLAY de PASO-n-... ; solo es segura porque el campo base
000880* ya no es COMP.
000890 01 W-PASO-ALFA REDEFINES W-PASO-ACTUAL
000900                             PIC 9(01).
000910 01 LINEA-SUBRAYADO          PIC X(080) VALUE ALL "*".
000920* Contador binario de los pasos que de hecho corrieron, para el
000930* total que promete el registro de cambios SOL-233; el campo si
000940* es COMP porque aqui si se usa como acumulador, no como bandera.
000950 77 W-PASOS-EJECUTADOS       PIC 9(02) COMP VALUE ZEROS.
000960 PROCEDURE DIVISION.
000970*---- UNIDAD UNICA: SECUENCIA DE LA CORRIDA ---------------------
000980* Los cuatro PERFORM de abajo son la corrida completa; no hay
000990* logica de decision aqui porque la decision de ejecutar o no
001000* cada paso ya se tomo en 1993 (SOL-071) al volver el programa no
001010* interactivo: los cuatro pasos corren siempre, en el mismo
001020* orden.
001030 INICIO.
001040     PERFORM CONFIGURAR-FECHA.
001050     DISPLAY LINEA-SUBRAYADO.
001060* Titulo de la corrida; queda igual desde 1989 salvo el cambio de
001070* nombre del programa.
001080     DISPLAY "CONSOLIDADOR PAI - CORRIDA MENSUAL POR LOTE".
001090* Encabezado de pantalla; no se imprime en RESUMEN-PAI.
001100     DISPLAY "FECHA DEL PROCESO: " FECHA-PROGRAMA-ALFA.
001110     DISPLAY LINEA-SUBRAYADO.
001120     PERFORM PASO-1-ALISTAMIENTO.
001130     PERFORM PASO-2-CONSOLIDACION.
001140     PERFORM PASO-3-FILTRO.
001150     PERFORM PASO-4-ESTADISTICAS.
001160     PERFORM FIN-CORRIDA.
001170* Unico punto de retorno; los CALL de los pasos no son UNTIL EXIT.
001180     GOBACK.
001190* ACCEPT FROM DATE entrega AAMMDD de 2 digitos de siglo; el
001200* ventaneo a 4 digitos no se necesita aqui (Y2K-05) porque esta
001210* fecha solo es para el encabezado de pantalla, no para archivos.
001220 CONFIGURAR-FECHA.
001230     ACCEPT FECHA-SYS FROM DATE.
001240     MOVE S-DIA TO DIA.
001250     MOVE S-MES TO MES.
001260     MOVE S-ANO TO ANO.
001270     DISPLAY "FECHA SISTEMA (AAMMDD): " W-FECHA-SYS-ALFA.
001280* Alistamiento: CREA-ARCHIVOS deja vacios el consolidado, los dos
001290* filtrados y el log de advertencias antes de que OPCION-1
001300* escriba nada, para que cada corrida del mes parta limpia.
001310 PASO-1-ALISTAMIENTO.
001320     SET PASO-ALISTAMIENTO TO TRUE.
001330     DISPLAY "PASO " W-PASO-ALFA " - ALISTAMIENTO DE ARCHIVOS".
001340     CALL "CREA-ARCHIVOS".
001350     ADD 1 TO W-PASOS-EJECUTADOS.
001360* OPCION-1 lee ENTRADA-PAI y escribe CONSOLIDADO-PAI; es el unico
001370* paso que valida exclusiones y enriquece el registro (UNIDADES A
001380* y B).
001390 PASO-2-CONSOLIDACION.
001400     SET PASO-CONSOLIDACION TO TRUE.
001410     DISPLAY "PASO " W-PASO-ALFA " - CONSOLIDACION DE REGISTROS".
001420     CALL "OPCION-1".
001430     ADD 1 TO W-PASOS-EJECUTADOS.
001440* OPCION-2 relee el consolidado y separa por vacuna/tipo en los
001450* archivos filtrados (UNIDAD C).
001460 PASO-3-FILTRO.
001470     SET PASO-FILTRO TO TRUE.
001480     DISPLAY "PASO " W-PASO-ALFA " - FILTRO DE VACUNA Y DOSIS".
001490     CALL "OPCION-2".
001500     ADD 1 TO W-PASOS-EJECUTADOS.
001510* OPCION-3 acumula las tablas y escribe RESUMEN-PAI; por eso es
001520* el unico CALL que recibe FECHA-SYS (UNIDADES D y E).
001530 PASO-4-ESTADISTICAS.
001540     SET PASO-ESTADISTICAS TO TRUE.
001550     DISPLAY "PASO " W-PASO-ALFA " - ESTADISTICAS Y RESUMEN".
001560     CALL "OPCION-3" USING FECHA-SYS.
001570     ADD 1 TO W-PASOS-EJECUTADOS.
001580* Cierre de la corrida; el total de pasos es solo de control
001590* operativo, no un conteo de registros de negocio.
001600 FIN-CORRIDA.
001610     DISPLAY LINEA-SUBRAYADO.
001620     DISPLAY "CORRIDA MENSUAL TERMINADA - VER RESUMEN.LST".
001630* Si los cuatro pasos corrieron sin abortar el total siempre es
001640* 4; un valor menor en el log indica una corrida incompleta.
001650     DISPLAY "TOTAL DE PASOS EJECUTADOS: " W-PASOS-EJECUTADOS.
001660     DISPLAY LINEA-SUBRAYADO.
