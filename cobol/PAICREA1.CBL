000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. CREA-ARCHIVOS.
000030 AUTHOR. R. TORRES V.
000040 INSTALLATION. OFICINA DE SISTEMAS - SECRETARIA DE SALUD.
000050 DATE-WRITTEN. 20 ENERO 1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - PROGRAMA AMPLIADO DE INMUNIZACIONES.
000080*----------------------------------------------------------------
000090* CREA-ARCHIVOS
000100*
000110* RUTINA DE ARRANQUE DEL PROCESO MENSUAL DE CONSOLIDACION PAI.
000120* DEJA EN BLANCO (VACIOS) LOS ARCHIVOS DE SALIDA DEL LOTE ANTES
000130* DE CADA CORRIDA, PARA QUE OPCION-1, OPCION-2 Y OPCION-3 SIEMPRE
000140* PARTAN DE UN CONSOLIDADO, UN FILTRADO Y UN LOG DE ADVERTENCIAS
000150* RECIEN FORMATEADOS.  NO LEE NI ESCRIBE DATOS DE NEGOCIO.
000160*----------------------------------------------------------------
000170* REGISTRO DE CAMBIOS
000180*----------------------------------------------------------------
000190* FECHA       PROGRAMADOR      TICKET     DESCRIPCION
000200*----------------------------------------------------------------
000210* 19890120    R. TORRES V.     N/A        VERSION INICIAL - CREA
000220*                                        COMPRAS.DAT, CLIENTES.DAT
000230*                                         Y MOVIDOS.DAT (SISTEMA
000240*                                         ANTERIOR DE FARMACIA).
000250* 19930711    M. VEGA S.     SOL-098    SE REEMPLAZAN LOS ARCHIVOS
000260*                                         DE FARMACIA POR LOS DEL
000270*                                         LOTE PAI (CONSOLIDADO,
000280*                                       FILTRADOS Y ADVERTENCIAS).
000290* 19990929    J. CAMPOS        Y2K-03     REVISION DE ANIO A 4
000300*                                        DIGITOS EN ENCABEZADOS DE
000310*                                         DE ARCHIVO (NO AFECTA A
000320*                                       ESTE PROGRAMA (SOLO NOTA).
000330* 20030512    L. ROJAS P.      SOL-241    SE AGREGA FORMATEO DEL
000340*                                         ARCHIVO DE ADVERTENCIAS
000350*                                         (ANTES SOLO SE BORRABA A
000360*                                         MANO POR EL OPERADOR).
000370*----------------------------------------------------------------
000380*---- AMBIENTE DE EJECUCION -------------------------------------
000390* CREA-ARCHIVOS es el primer CALL de cada corrida
000400* (PASO-1-ALISTAMIENTO en MENU-PRINCIPAL); abre cada archivo de
000410* salida en OUTPUT sin escribir ningun registro, que en este
000420* compilador basta para dejar el archivo vacio y con encabezado
000430* de etiqueta estandar listo.
000440*
000450* No tiene SELECT de entrada: a diferencia de OPCION-1/2/3, este
000460* programa no lee ningun dato de negocio, solo formatea salidas.
000470 ENVIRONMENT DIVISION.
000480* C01 IS TOP-OF-FORM se deja por paridad con el resto del lote,
000490* aunque este programa no imprime reportes con salto de pagina.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550* Mismo nombre logico que usa OPCION-1 al escribirlo y OPCION-2
000560* al leerlo; el ASSIGN TO DISK se resuelve por JCL/catalogo fuera
000570* del programa.
000580     SELECT CONSOLIDADO-PAI ASSIGN TO DISK
000590     ORGANIZATION IS SEQUENTIAL
000600     FILE STATUS IS ST-CONSOLIDADO.
000610
000620* Uno de los dos archivos que arma OPCION-2 segun el tipo de
000630* consolidado pedido en la tarjeta de parametros (V o A).
000640     SELECT FILTRO-VACUNACION ASSIGN TO DISK
000650     ORGANIZATION IS SEQUENTIAL
000660     FILE STATUS IS ST-VACUNACION.
000670
000680* El segundo de los dos archivos filtrados (tipo R o A); se
000690* formatea siempre, aunque la corrida del mes solo use
000700* vacunacion.
000710     SELECT FILTRO-RESIDENCIA ASSIGN TO DISK
000720     ORGANIZATION IS SEQUENTIAL
000730     FILE STATUS IS ST-RESIDENCIA.
000740
000750* LINE SEQUENTIAL porque es un archivo de texto para revision
000760* humana (SOL-241), no un archivo de registros de ancho fijo como
000770* los tres anteriores.
000780     SELECT ADVERTENCIAS-PAI ASSIGN TO DISK
000790     ORGANIZATION IS LINE SEQUENTIAL
000800     FILE STATUS IS ST-ADVERTENCIA.
000810 DATA DIVISION.
000820 FILE SECTION.
000830 FD CONSOLIDADO-PAI
000840     LABEL RECORD IS STANDARD
000850     VALUE OF FILE-ID "CONSOL.DAT".
000860* Vista minima del registro que escribe OPCION-1: solo el byte de
000870* tipo y un relleno hasta 292 bytes. No hace falta repetir aqui
000880* todos los campos del consolidado, porque este programa nunca
000890* pone valores de negocio en el registro, solo lo deja
000900* formateado.
000910 01 REG-CONSOLIDADO-INIC.
000920    02 RCI-TIPO-REG          PIC X(01).
000930    02 FILLER                PIC X(291).
000940* Vista alterna de los primeros 20 bytes; queda declarada por
000950* paridad con las otras dos FD de abajo, aunque esta rutina no la
000960* usa para mover nada.
000970 01 REG-CONSOLIDADO-INIC-R REDEFINES REG-CONSOLIDADO-INIC.
000980    02 RCI-PRIMER-BLOQUE     PIC X(20).
000990    02 FILLER                PIC X(272).
001000
001010 FD FILTRO-VACUNACION
001020     LABEL RECORD IS STANDARD
001030     VALUE OF FILE-ID "FILTVAC.DAT".
001040* Espejo de REG-CONSOLIDADO-INIC para el archivo filtrado de
001050* vacunacion; mismo ancho de 292 bytes que escribe OPCION-2.
001060 01 REG-VACUNACION-INIC.
001070    02 RVI-TIPO-REG          PIC X(01).
001080    02 FILLER                PIC X(291).
001090* Vista alterna, igual a REG-CONSOLIDADO-INIC-R; no se referencia
001100* en la PROCEDURE DIVISION.
001110 01 REG-VACUNACION-INIC-R  REDEFINES REG-VACUNACION-INIC.
001120    02 RVI-PRIMER-BLOQUE     PIC X(20).
001130    02 FILLER                PIC X(272).
001140
001150 FD FILTRO-RESIDENCIA
001160     LABEL RECORD IS STANDARD
001170     VALUE OF FILE-ID "FILTRES.DAT".
001180* Espejo del filtrado de residencia; mismo ancho que los dos
001190* anteriores porque los tres archivos comparten layout de 292
001200* bytes.
001210 01 REG-RESIDENCIA-INIC.
001220    02 RRI-TIPO-REG          PIC X(01).
001230    02 FILLER                PIC X(291).
001240* Tercera vista alterna del lote; entre las tres dan las 3
001250* REDEFINES que exige el estandar de programacion de la oficina.
001260 01 REG-RESIDENCIA-INIC-R  REDEFINES REG-RESIDENCIA-INIC.
001270    02 RRI-PRIMER-BLOQUE     PIC X(20).
001280    02 FILLER                PIC X(272).
001290
001300 FD ADVERTENCIAS-PAI
001310     LABEL RECORD IS STANDARD
001320     VALUE OF FILE-ID "ADVERTEN.LOG".
001330* 132 bytes de texto, igual al layout de linea que usa OPCION-1
001340* al escribir cada advertencia; este programa no escribe ninguna
001350* linea, solo abre y cierra el archivo para dejarlo vacio.
001360 01 REG-ADVERTENCIA-INIC.
001370    02 RAI-TEXTO             PIC X(120).
001380    02 FILLER                PIC X(012).
001390
001400* Los cuatro campos de estado de archivo son de solo lectura
001410* despues de cada OPEN/CLOSE; no hay tablas ni registros de
001420* trabajo porque el programa no procesa datos, solo formatea
001430* archivos.
001440 WORKING-STORAGE SECTION.
001450 77 ST-CONSOLIDADO           PIC X(02) VALUE "00".
001460 77 ST-VACUNACION            PIC X(02) VALUE "00".
001470 77 ST-RESIDENCIA            PIC X(02) VALUE "00".
001480* El cuarto y ultimo de los cuatro indicadores de archivo.
001490 77 ST-ADVERTENCIA           PIC X(02) VALUE "00".
001500* Cuenta los 4 archivos formateados en la corrida; se usa solo
001510* para el DISPLAY final, no se pasa a ningun otro programa.
001520 77 W-CONTADOR-ARCH          PIC 9(02) COMP VALUE ZEROS.
001530 PROCEDURE DIVISION.
001540*---- UNIDAD UNICA: FORMATEO DE SALIDAS DEL LOTE ----------------
001550* Abrir en OUTPUT y cerrar de una vez deja el archivo vacio y con
001560* la etiqueta estandar puesta; es el equivalente por lote de
001570* borrar y recrear el archivo a mano, que es lo que se hacia
001580* antes de SOL-098.
001590 INICIO-ARRANQUE.
001600*    19930711 M.VEGA  - FORMATEA LOS 3 ARCHIVOS DEL LOTE PAI.     SOL-098 
001610     OPEN OUTPUT CONSOLIDADO-PAI.
001620     IF ST-CONSOLIDADO NOT = "00"
001630        DISPLAY "CREA-ARCHIVOS: ERROR AL FORMATEAR CONSOLIDADO"
001640     END-IF
001650     CLOSE CONSOLIDADO-PAI.
001660* Se suma aunque el OPEN haya fallado; el total solo refleja
001670* cuantos archivos se intentaron formatear, no cuantos quedaron
001680* bien.
001690     ADD 1 TO W-CONTADOR-ARCH.
001700* Mismo patron que INICIO-ARRANQUE, repetido archivo por archivo
001710* en vez de con una tabla de SELECTs, siguiendo el estilo del
001720* resto del lote.
001730 FORMATEAR-VACUNACION.
001740     OPEN OUTPUT FILTRO-VACUNACION.
001750     IF ST-VACUNACION NOT = "00"
001760        DISPLAY "CREA-ARCHIVOS: ERROR FORMATEAR FILTRO-VACUNACION"
001770     END-IF
001780     CLOSE FILTRO-VACUNACION.
001790     ADD 1 TO W-CONTADOR-ARCH.
001800* Se formatea siempre, sin mirar la tarjeta de parametros:
001810* OPCION-2 decide en tiempo de corrida a cual de los dos
001820* filtrados escribe, asi que ambos deben quedar listos de
001830* antemano.
001840 FORMATEAR-RESIDENCIA.
001850     OPEN OUTPUT FILTRO-RESIDENCIA.
001860     IF ST-RESIDENCIA NOT = "00"
001870        DISPLAY "CREA-ARCHIVOS: ERROR FORMATEAR FILTRO-RESIDENCIA"
001880     END-IF
001890     CLOSE FILTRO-RESIDENCIA.
001900     ADD 1 TO W-CONTADOR-ARCH.
001910* Unico archivo LINE SEQUENTIAL del lote; formatearlo aqui evita
001920* que OPCION-1 encuentre lineas de una corrida anterior si la
001930* corrida de este mes aborta antes de escribir alguna
001940* advertencia.
001950 FORMATEAR-ADVERTENCIAS.
001960*    20030512 L.ROJAS - SE AGREGA EL LOG DE ADVERTENCIAS.         SOL-241 
001970     OPEN OUTPUT ADVERTENCIAS-PAI.
001980     IF ST-ADVERTENCIA NOT = "00"
001990        DISPLAY "CREA-ARCHIVOS: ERROR FORMATEAR ADVERTENCIAS-PAI"
002000     END-IF
002010     CLOSE ADVERTENCIAS-PAI.
002020     ADD 1 TO W-CONTADOR-ARCH.
002030* Si el total no llega a 4, algun OPEN fallo y quedo solo en el
002040* DISPLAY de error del parrafo respectivo; no se aborta la
002050* corrida porque eso lo decide el operador al revisar el log.
002060 FIN-ARRANQUE.
002070* Unica salida de este programa hacia el log de la corrida; no
002080* escribe en RESUMEN-PAI ni en ADVERTENCIAS-PAI.
002090     DISPLAY "CREA-ARCHIVOS: " W-CONTADOR-ARCH " ARCHIVOS OK".
002100     GOBACK.
