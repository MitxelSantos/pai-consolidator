000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OPCION-1.
000030 AUTHOR. R. TORRES V.
000040 INSTALLATION. OFICINA DE SISTEMAS - SECRETARIA DE SALUD.
000050 DATE-WRITTEN. 14 MARZO 1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - PROGRAMA AMPLIADO DE INMUNIZACIONES.
000080*----------------------------------------------------------------
000090* OPCION-1 - CONSOLIDACION MENSUAL DE REGISTROS DE VACUNACION
000100*
000110* LEE EL LOTE DE CONTROL (ENTRADA-PAI), UN ENCABEZADO POR CADA
000120* MUNICIPIO QUE REPORTO SEGUIDO DE SUS DETALLES, DESCARTA LOS
000130* LOTES CUYO ARCHIVO DE ORIGEN CONTENGA UN TOKEN DE EXCLUSION
000140* (COVID, RESPALDO, BACKUP), ENRIQUECE CADA DETALLE CONSERVADO
000150* (FECHA EFECTIVA, LIMPIEZA DE RESIDENCIA, GRUPO ETARIO) Y DEJA
000160* EL CONSOLIDADO PARA QUE OPCION-2 LO FILTRE POR VACUNA.
000170*----------------------------------------------------------------
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------
000200* FECHA       PROGRAMADOR      TICKET     DESCRIPCION
000210*----------------------------------------------------------------
000220* 19890314    R. TORRES V.     N/A        VERSION INICIAL.
000230* 19910602    R. TORRES V.     SOL-041    SE AGREGA EL MODO
000240*                                       TOLERANTE (UPSI-0) PARA
000250*                                       NO DETENER LA CORRIDA POR
000260*                                       UN SOLO LOTE DANADO.
000270* 19960215    M. VEGA S.       SOL-133    SE AGREGA LA TABLA DE
000280*                                       LOTES-CON-FECHA (PRIMERA
000290*                                       PASADA) PARA DECIDIR LA
000300*                                       REGLA DE FECHA EFECTIVA
000310*                                       POR LOTE COMPLETO.
000320* 19990929    J. CAMPOS        Y2K-03     ANIO-REGISTRO SE VALIDA
000330*                                       COMO 4 DIGITOS (2000-2100)
000340*                                       EN VEZ DE 2 DIGITOS.
000350* 20021104    L. ROJAS P.      SOL-228    SE ESTANDARIZA GRUPO
000360*                                       ETARIO Y LIMPIEZA DE TEXTO
000370*                                       DE RESIDENCIA SEGUN NORMA
000380*                                       DEL PAI NACIONAL.
000390*----------------------------------------------------------------
000400* UPSI-0 gobierna el modo tolerante/estricto de toda la
000410* aplicacion del PAI; se fija en el JCL de la corrida mensual y
000420* no cambia programa por programa, por eso OPCION-1 solo lo
000430* consulta (en CERRAR-LOTE-ANTERIOR) y nunca lo modifica.
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     UPSI-0 ON STATUS IS MODO-TOLERANTE
000490            OFF STATUS IS MODO-ESTRICTO
000500* Se declara aqui porque CLASIFICAR-EDAD la necesita para
000510* descartar una edad mal diligenciada antes de comparar rangos;
000520* RED-EDAD-ANIOS llega como PIC 9 pero el archivo de origen no
000530* siempre cumple esa regla con disciplina.
000540     CLASS CLASE-NUMERICA IS "0" THRU "9".
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570*---- ARCHIVOS DE LA CORRIDA ------------------------------------
000580* Los tres SELECT de este programa usan nombre logico fijo, como
000590* en toda la aplicacion del PAI; el nombre fisico real lo asigna
000600* el JCL de la corrida mensual, nunca el programa.
000610     SELECT ENTRADA-PAI ASSIGN TO DISK
000620     ORGANIZATION IS SEQUENTIAL
000630     FILE STATUS IS ST-ENTRADA.
000640
000650     SELECT CONSOLIDADO-PAI ASSIGN TO DISK
000660     ORGANIZATION IS SEQUENTIAL
000670     FILE STATUS IS ST-CONSOLIDADO.
000680
000690     SELECT ADVERTENCIAS-PAI ASSIGN TO DISK
000700     ORGANIZATION IS LINE SEQUENTIAL
000710     FILE STATUS IS ST-ADVERTENCIA.
000720* Los tres archivos de la corrida (control, consolidado y
000730* advertencias) y todas las areas de trabajo de este programa
000740* quedan declarados en esta unica division; OPCION-1 no hace CALL
000750* a ninguna subrutina externa ni comparte LINKAGE con nadie.
000760 DATA DIVISION.
000770* Tres FD en el orden en que el programa los abre: entrada de
000780* control, salida consolidada y salida de advertencias.
000790 FILE SECTION.
000800 FD ENTRADA-PAI
000810     LABEL RECORD IS STANDARD
000820* LOTECTL.DAT es el archivo de control armado por CREA-ARCHIVOS
000830* (paso de alistamiento); OPCION-1 no valida que exista, confia
000840* en que el paso anterior de la corrida ya lo dejo listo.
000850     VALUE OF FILE-ID "LOTECTL.DAT".
000860*---- REGISTRO DE ENTRADA (LOTECTL.DAT) -------------------------
000870* 225 bytes de ancho fijo, un encabezado de lote por municipio
000880* seguido de sus detalles de vacunacion; REG-ENCABEZADO y REG-
000890* DETALLE lo redefinen mas abajo segun haga falta.
000900 01 REG-ENTRADA.
000910* Unico byte que RE-CUERPO no cubre: decide si el registro se lee
000920* como encabezado o como detalle. Cualquier valor distinto de 'H'
000930* se trata como detalle, no se rechaza ni se reporta.
000940    02 RE-TIPO-REGISTRO      PIC X(01).
000950       88 ES-ENCABEZADO            VALUE "H".
000960*---- CUERPO GENERICO DEL REGISTRO DE ENTRADA -------------------
000970* RE-CUERPO no se usa directamente en ninguna rutina; solo existe
000980* para que el registro de 225 bytes quede declarado de un solo
000990* tramo antes de que REG-ENCABEZADO y REG-DETALLE lo redefinan
001000* cada uno a su manera.
001010*
001020* El archivo de control no trae dos tipos de registro con formato
001030* propio: trae UN formato de 225 bytes que se lee siempre igual y
001040* se interpreta distinto segun el primer byte.
001050    02 RE-CUERPO             PIC X(224).
001060* Vista de encabezado de lote. Se llena cuando RE-TIPO-REGISTRO
001070* trae 'H'; los campos de detalle (REG-DETALLE, mas abajo) quedan
001080* sin sentido mientras esta vista es la vigente.
001090 01 REG-ENCABEZADO REDEFINES REG-ENTRADA.
001100    02 REH-TIPO              PIC X(01).
001110    02 REH-MUNICIPIO-VAC     PIC X(20).
001120    02 REH-ANIO-REGISTRO     PIC X(04).
001130    02 REH-MES-REGISTRO      PIC X(02).
001140* REH-ARCHIVO-ORIGEN es el campo sobre el que trabaja VERIFICAR-
001150* EXCLUSION; el municipio en REH-MUNICIPIO-VAC queda como dato
001160* informativo del encabezado, no como criterio de exclusion.
001170    02 REH-ARCHIVO-ORIGEN    PIC X(30).
001180* Relleno de la vista de encabezado hasta los 225 bytes del
001190* registro de entrada. El encabezado solo necesita municipio,
001200* periodo y archivo de origen; el resto del registro no se usa
001210* mientras RE-TIPO-REGISTRO trae 'H'.
001220    02 FILLER                PIC X(168).
001230* Vista de detalle de vacunacion. REH- y RED- comparten el mismo
001240* byte 1 (tipo de registro) pero de ahi en adelante cada vista
001250* acomoda sus propios campos; por eso LEER-REGISTRO-PRINCIPAL
001260* decide con RE-TIPO-REGISTRO antes de tocar cualquiera de las
001270* dos.
001280 01 REG-DETALLE REDEFINES REG-ENTRADA.
001290    02 RED-TIPO                PIC X(01).
001300    02 RED-CONSECUTIVO         PIC 9(06).
001310    02 RED-FECHA-ATENCION      PIC X(10).
001320    02 RED-TIPO-IDENT          PIC X(02).
001330    02 RED-NUMERO-IDENT        PIC X(15).
001340    02 RED-PRIMER-NOMBRE       PIC X(20).
001350    02 RED-PRIMER-APELLIDO     PIC X(20).
001360    02 RED-EDAD-ANIOS          PIC 9(03).
001370    02 RED-SEXO                PIC X(10).
001380    02 RED-DEPARTAMENTO-RESID  PIC X(20).
001390    02 RED-MUNICIPIO-RESID     PIC X(20).
001400    02 RED-LOCALIDAD-RESID     PIC X(20).
001410    02 RED-VACUNA              PIC X(20).
001420* RED-DOSIS viaja tal cual al consolidado en RC-DOSIS; este
001430* programa no la interpreta. OPCION-2 es quien decide, con el
001440* texto libre de RC-VACUNA y de RC-DOSIS, si corresponde a
001450* primera, segunda, refuerzo o dosis unica.
001460    02 RED-DOSIS                PIC X(15).
001470    02 RED-LOTE                 PIC X(10).
001480* Relleno hasta los 225 bytes del registro de entrada; queda
001490* disponible para campos que el PAI nacional agregue al formato
001500* de detalle sin tener que correr todo el archivo de control con
001510* un tamano de registro distinto al de anos anteriores.
001520    02 FILLER                   PIC X(33).
001530
001540*---- ARCHIVO DE SALIDA - CONSOLIDADO DEL MES -------------------
001550* Un registro por detalle conservado, ya con fecha efectiva,
001560* grupo etario y residencia depurada resueltos. OPCION-2 lo
001570* vuelve a leer completo para aplicar el filtro de vacuna y
001580* dosis; por eso este programa no filtra nada todavia, solo
001590* enriquece y conserva.
001600 FD CONSOLIDADO-PAI
001610     LABEL RECORD IS STANDARD
001620     VALUE OF FILE-ID "CONSOL.DAT".
001630* Registro de salida con todos los campos del detalle de entrada
001640* mas los que este programa deriva (fecha efectiva, grupo etario,
001650* residencia depurada) y los que deja en blanco para que OPCION-2
001660* los llene (vacunado, tipo de dosis, indicadores RC-ES-*).
001670 01 REG-CONSOLIDADO.
001680    02 RC-CONSECUTIVO          PIC 9(06).
001690    02 RC-FECHA-ATENCION       PIC X(10).
001700* RC-TIPO-IDENT / RC-NUMERO-IDENT viajan sin validar contra
001710* ninguna tabla de tipos de documento; ese cruce, cuando se ha
001720* necesitado, lo ha hecho el reporte impreso de OPCION-3, no este
001730* programa.
001740    02 RC-TIPO-IDENT           PIC X(02).
001750* Se conserva como texto, no como numerico, porque algunos
001760* documentos de identidad del regimen infantil traen letras o
001770* ceros a la izquierda que una conversion numerica perderia.
001780    02 RC-NUMERO-IDENT         PIC X(15).
001790* Solo primer nombre y primer apellido pasan al consolidado,
001800* igual que en el archivo de origen; el PAI nacional identifica
001810* al paciente por tipo y numero de documento, no por el nombre
001820* completo, asi que nunca se pidio ampliar estos dos campos.
001830    02 RC-PRIMER-NOMBRE        PIC X(20).
001840    02 RC-PRIMER-APELLIDO      PIC X(20).
001850    02 RC-EDAD-ANIOS           PIC 9(03).
001860* Ancho de 10 y no de 1 porque el archivo de origen trae la
001870* palabra completa ('MASCULINO'/'FEMENINO') en algunos envios
001880* viejos de municipios que todavia no migraron al codigo de una
001890* letra; este programa no normaliza el campo, solo lo traslada.
001900    02 RC-SEXO                 PIC X(10).
001910* Departamento, municipio y localidad de residencia del paciente
001920* quedan siempre en mayusculas y sin blancos repetidos gracias a
001930* LIMPIAR-TEXTO; sin esa limpieza el resumen de OPCION-3
001940* agruparia el mismo municipio de residencia en renglones
001950* distintos por un simple problema de digitacion.
001960    02 RC-DEPARTAMENTO-RESID   PIC X(20).
001970* Municipio de RESIDENCIA, no de vacunacion; RC-MUNICIPIO-VACUNA,
001980* mas abajo, es el que viene del encabezado del lote y puede ser
001990* distinto cuando el paciente se vacuno fuera de su municipio.
002000    02 RC-MUNICIPIO-RESID      PIC X(20).
002010* Ultimo de los tres niveles de residencia que pasan por LIMPIAR-
002020* TEXTO; queda en blanco con la misma normalidad con que llega en
002030* blanco del archivo de origen cuando el municipio no diligencia
002040* localidad.
002050    02 RC-LOCALIDAD-RESID      PIC X(20).
002060    02 RC-VACUNA               PIC X(20).
002070    02 RC-DOSIS                PIC X(15).
002080    02 RC-LOTE                 PIC X(10).
002090    02 RC-MUNICIPIO-VACUNA     PIC X(20).
002100    02 RC-ANIO-REGISTRO        PIC X(04).
002110* RC-ANIO-REGISTRO y RC-MES-REGISTRO vienen del encabezado del
002120* lote, ya validados en LEER-ENCABEZADO; si quedaron en blanco
002130* por no pasar la validacion, REGLA-FECHA-EFECTIVA los detecta y
002140* deja RC-FECHA en blanco tambien en vez de armar una fecha a
002150* medias.
002160    02 RC-MES-REGISTRO         PIC X(02).
002170* Se conserva en el consolidado por trazabilidad: si un municipio
002180* reclama un registro que no aparece en el resumen, este campo es
002190* el que permite ubicar de que envio vino.
002200    02 RC-ARCHIVO-ORIGEN       PIC X(30).
002210* RC-FECHA es la fecha que de verdad usa el resumen estadistico;
002220* RC-FECHA-ATENCION queda como dato informativo del detalle
002230* original, tal como llego, aunque este en blanco.
002240    02 RC-FECHA                PIC X(10).
002250* Unico campo de clasificacion que OPCION-1 si resuelve de una
002260* vez (CLASIFICAR-EDAD); a diferencia de RC-VACUNADO y las RC-
002270* ES-*, el grupo etario no depende de informacion que solo
002280* OPCION-2 conoce.
002290    02 RC-GRUPO-ETARIO         PIC X(15).
002300* RC-VACUNADO y RC-TIPO-DOSIS quedan en blanco en este programa;
002310* los llena OPCION-2 cuando clasifica la dosis contra el texto
002320* libre de RC-VACUNA. Van declarados aqui, y no agregados despues
002330* en el copybook de OPCION-2, porque el registro consolidado
002340* tiene que tener el mismo tamano en los dos programas.
002350    02 RC-VACUNADO             PIC X(01).
002360    02 RC-TIPO-DOSIS           PIC X(15).
002370*---- INDICADORES DE DOSIS (LLENADOS POR OPCION-2) --------------
002380* RC-ES-PRIMERA / RC-ES-SEGUNDA / RC-ES-REFUERZO / RC-ES-UNICA
002390* quedan en cero en este programa (ver ENRIQUECER-REGISTRO); se
002400* declaran aqui y no en OPCION-2 por la misma razon que RC-
002410* VACUNADO: el registro consolidado debe medir lo mismo en los
002420* dos programas que lo leen y escriben.
002430    02 RC-ES-PRIMERA           PIC 9(01).
002440    02 RC-ES-SEGUNDA           PIC 9(01).
002450    02 RC-ES-REFUERZO          PIC 9(01).
002460    02 RC-ES-UNICA             PIC 9(01).
002470* Relleno del registro consolidado. Cuando OPCION-3 empezo a
002480* pedir acumulados por tipo de dosis se discutio usar este
002490* espacio, pero se prefirio agregar RC-TIPO-DOSIS como campo
002500* propio y dejar el relleno para el siguiente cambio de formato.
002510    02 FILLER                  PIC X(08).
002520
002530*---- ARCHIVO DE ADVERTENCIAS DE LA CORRIDA ---------------------
002540* LINE SEQUENTIAL, no binario como los otros dos, porque el
002550* operador de la corrida lo revisa con un editor de texto antes
002560* de dar por buena la corrida del mes; no lo procesa ningun
002570* programa de este consolidador distinto de REGISTRAR-
002580* ADVERTENCIA, que solo escribe.
002590 FD ADVERTENCIAS-PAI
002600     LABEL RECORD IS STANDARD
002610     VALUE OF FILE-ID "ADVERTEN.LOG".
002620* Un solo campo de texto libre; REGISTRAR-ADVERTENCIA es la unica
002630* rutina que lo llena y no hay otro programa del consolidador que
002640* vuelva a leer este archivo.
002650 01 REG-ADVERTENCIA.
002660    02 RA-TEXTO                PIC X(120).
002670* Relleno del registro de advertencia. RA-TEXTO alcanza para el
002680* mensaje mas largo que arma REGISTRAR-ADVERTENCIA hoy; el
002690* relleno queda por si un mensaje futuro necesita mas espacio sin
002700* tener que mover el archivo completo de ancho.
002710    02 FILLER                  PIC X(012).
002720
002730* Switches e indicadores a nivel 77 con su PIC X(01) en 'S'/'N'
002740* siguen la convencion de toda la aplicacion del PAI; se les
002750* agregaron 88-niveles en la revision de 2026 para dejar de leer
002760* 'S'/'N' en los IF y GO TO literal de cada rutina.
002770 WORKING-STORAGE SECTION.
002780*---- CODIGOS DE ESTADO DE ARCHIVO ------------------------------
002790* ST-ENTRADA, ST-CONSOLIDADO y ST-ADVERTENCIA quedan disponibles
002800* para revisar despues de cada OPEN/READ/WRITE si algo fallo;
002810* esta version no detiene la corrida por un FILE STATUS distinto
002820* de '00', salvo el AT END normal, porque hasta ahora ningun
002830* incidente real de la corrida mensual lo ha necesitado.
002840 77 ST-ENTRADA               PIC X(02) VALUE "00".
002850 77 ST-CONSOLIDADO           PIC X(02) VALUE "00".
002860 77 ST-ADVERTENCIA           PIC X(02) VALUE "00".
002870 77 W-FIN-ENTRADA            PIC X(01) VALUE "N".
002880 77 W-LOTE-EXCLUIDO          PIC X(01) VALUE "N".
002890    88 LOTE-EXCLUIDO              VALUE "S".
002900    88 LOTE-NO-EXCLUIDO           VALUE "N".
002910 77 W-LOTE-TIENE-FECHA       PIC X(01) VALUE "N".
002920    88 LOTE-TIENE-FECHA           VALUE "S".
002930 77 W-PRIMER-LOTE            PIC X(01) VALUE "S".
002940    88 ES-PRIMER-LOTE             VALUE "S".
002950*---- CONTADORES DE LA CORRIDA ----------------------------------
002960* Los contadores de la corrida completa (leidos, procesados,
002970* registros, advertencias) se declaran aparte de los contadores
002980* de un solo lote (W-REGISTROS-ESTE-LOTE) porque CERRAR-LOTE-
002990* ANTERIOR reinicia estos ultimos en cada lote nuevo y los
003000* totales de la corrida tienen que sobrevivir ese reinicio.
003010 77 W-LOTES-LEIDOS           PIC 9(05) COMP VALUE ZEROS.
003020 77 W-LOTES-PROCESADOS       PIC 9(05) COMP VALUE ZEROS.
003030 77 W-REGISTROS-ESTE-LOTE    PIC 9(07) COMP VALUE ZEROS.
003040 77 W-REGISTROS-TOTAL        PIC 9(07) COMP VALUE ZEROS.
003050 77 W-TOTAL-ADVERTENCIAS     PIC 9(05) COMP VALUE ZEROS.
003060 77 W-SUBIDX                 PIC 9(03) COMP VALUE ZEROS.
003070* W-LONG-TOKEN, W-POS-BUSQUEDA y W-LIMITE-BUSQUEDA son de trabajo
003080* exclusivo de BUSCAR-SUBCADENA y COMPARAR-POSICION; se declaran
003090* a nivel 77 y COMP porque cambian en cada posicion probada del
003100* PERFORM VARYING y no conviene cargarlos en un grupo.
003110 77 W-LONG-TOKEN              PIC 9(02) COMP VALUE ZEROS.
003120 77 W-POS-BUSQUEDA            PIC 9(02) COMP VALUE ZEROS.
003130 77 W-LIMITE-BUSQUEDA         PIC 9(02) COMP VALUE ZEROS.
003140 77 W-ENCONTRADO               PIC X(01) VALUE "N".
003150    88 SUBCADENA-ENCONTRADA       VALUE "S".
003160 01 W-ORIGEN-ACTUAL           PIC X(30) VALUE SPACES.
003170 01 W-ORIGEN-MAYUS            PIC X(30) VALUE SPACES.
003180 01 W-TOKEN-BUSCAR            PIC X(10) VALUE SPACES.
003190 01 W-ANIO-ACTUAL             PIC X(04) VALUE SPACES.
003200 01 W-MES-ACTUAL              PIC X(02) VALUE SPACES.
003210 01 W-MUNICIPIO-ACTUAL        PIC X(20) VALUE SPACES.
003220*---- CAMPOS DE TRABAJO DE LIMPIAR-TEXTO ------------------------
003230* W-TEXTO-ENTRADA / W-TEXTO-SALIDA son compartidos por las tres
003240* llamadas a LIMPIAR-TEXTO desde ENRIQUECER-REGISTRO
003250* (departamento, municipio y localidad de residencia); como el
003260* PERFORM THRU es secuencial, no hace falta un area de trabajo
003270* distinta para cada campo.
003280 01 W-TEXTO-ENTRADA           PIC X(30) VALUE SPACES.
003290 01 W-TEXTO-SALIDA            PIC X(30) VALUE SPACES.
003300 77 W-POS-ENTRADA             PIC 9(02) COMP VALUE ZEROS.
003310 77 W-POS-SALIDA              PIC 9(02) COMP VALUE ZEROS.
003320* Arranca en 'S' para que un blanco al inicio del texto de
003330* entrada tambien quede descartado por LIMPIAR-UN-CARACTER, igual
003340* que un blanco repetido a mitad de texto.
003350 77 W-ESPACIO-PREVIO          PIC X(01) VALUE "S".
003360 01 W-EDAD-NUM                PIC 9(03) VALUE ZEROS.
003370* Vista alfanumerica de la edad, usada solo para la prueba CLASE-
003380* NUMERICA de CLASIFICAR-EDAD; RED-EDAD-ANIOS puede llegar con
003390* basura si el municipio dejo el campo mal diligenciado, y la
003400* prueba numerica evita una conversion invalida.
003410 01 W-EDAD-ALFA REDEFINES W-EDAD-NUM
003420                              PIC X(03).
003430*---- TABLA DE LOTES (SOL-133) ----------------------------------
003440* Armada en la primera pasada (LEER-PASADA-UNO) y consultada en
003450* la pasada real para decidir, lote por lote, la regla de fecha
003460* efectiva. Un tope de 300 entradas cubre con margen amplio el
003470* numero de municipios que reportan en un mes; no hay control de
003480* desborde porque ese margen nunca se ha puesto en riesgo en una
003490* corrida real.
003500 01 TABLA-LOTES.
003510    02 TABLA-LOTE-ENTRY OCCURS 300 TIMES
003520                         INDEXED BY IDX-LOTE.
003530       03 TL-ORIGEN              PIC X(30).
003540       03 TL-TIENE-FECHA         PIC X(01).
003550* Relleno de cada entrada de TABLA-LOTES. El origen y el
003560* indicador de fecha son los unicos datos que la primera pasada
003570* necesita guardar por lote; el relleno deja espacio por si un
003580* cambio futuro agrega, por ejemplo, un conteo de detalles por
003590* lote a esta misma tabla.
003600       03 FILLER                 PIC X(05).
003610 77 W-LOTES-TABLA-CONT       PIC 9(03) COMP VALUE ZEROS.
003620 77 W-IDX-BUSCA               PIC 9(03) COMP VALUE ZEROS.
003630* Bandera de trabajo del PERFORM VARYING que recorre TABLA-LOTES;
003640* se reinicia en 'N' antes de cada busqueda y las rutinas MARCAR-
003650* LOTE-BUSCA / MARCAR-LOTE-BUSCA-DOS la prenden cuando encuentran
003660* coincidencia.
003670 77 W-LOTE-ENCONTRADO         PIC X(01) VALUE "N".
003680    88 LOTE-ENCONTRADO            VALUE "S".
003690    88 LOTE-NO-ENCONTRADO         VALUE "N".
003700 PROCEDURE DIVISION.
003710*---- INICIO DE LA CORRIDA --------------------------------------
003720* Punto de entrada de OPCION-1. Antes de tocar el primer registro
003730* del lote de control se ejecuta una pasada completa (LEER-
003740* PASADA-UNO) que arma la tabla de lotes con su indicador de
003750* fecha informada.
003760*
003770* Esa tabla tiene que existir completa antes de procesar un solo
003780* detalle, porque la regla de fecha efectiva (REGLA-FECHA-
003790* EFECTIVA) decide por LOTE COMPLETO si algun detalle trajo fecha
003800* de atencion, y eso no se puede resolver a mitad de un lote en
003810* una sola pasada.
003820*
003830* Se abren los tres archivos de la corrida y se arranca el ciclo
003840* principal con W-FIN-ENTRADA en 'N' y W-PRIMER-LOTE en 'S', de
003850* modo que el primer encabezado leido no intente cerrar un lote
003860* anterior que no existe.
003870 INICIO-PROCESO.
003880     PERFORM LEER-PASADA-UNO THRU LEER-PASADA-UNO-EXIT.
003890     OPEN INPUT ENTRADA-PAI.
003900     OPEN OUTPUT CONSOLIDADO-PAI.
003910     OPEN OUTPUT ADVERTENCIAS-PAI.
003920* W-FIN-ENTRADA no lo consulta ninguna rutina de este programa
003930* todavia; queda declarado e inicializado desde la version
003940* original por si una revision futura necesita distinguir el fin
003950* de archivo del fin de lote dentro del mismo ciclo principal.
003960     MOVE "N" TO W-FIN-ENTRADA.
003970     MOVE "S" TO W-PRIMER-LOTE.
003980*---- LECTURA PRINCIPAL DEL LOTE DE CONTROL ---------------------
003990* Lee el siguiente registro de ENTRADA-PAI y decide, por el
004000* primer byte (RE-TIPO-REGISTRO), si es un encabezado de lote o
004010* un detalle.
004020*
004030* El archivo de control no trae marca de fin de lote explicita:
004040* el cambio de un encabezado a otro es lo que avisa que el lote
004050* anterior termino, por eso LEER-ENCABEZADO es quien decide
004060* cuando cerrarlo.
004070 LEER-REGISTRO-PRINCIPAL.
004080     READ ENTRADA-PAI NEXT RECORD
004090         AT END GO TO FIN-PROCESO.
004100     IF ES-ENCABEZADO
004110        GO TO LEER-ENCABEZADO
004120     ELSE
004130        GO TO LEER-DETALLE.
004140*
004150* --------------------- PRIMERA PASADA ---------------------------
004160* 19960215 M.VEGA - TABLA DE LOTES CON FECHA (1A PASADA)          SOL-133 
004170* FECHA DE ATENCION INFORMADA, ANTES DE APLICAR LA REGLA DE
004180* FECHA EFECTIVA EN LA SEGUNDA PASADA.
004190*---- PRIMERA PASADA (SOL-133, 19960215) ------------------------
004200* Recorre ENTRADA-PAI completo antes de procesarlo de verdad, sin
004210* enriquecer ni grabar nada, solo para registrar en TABLA-LOTES
004220* cada municipio/archivo de origen que aparece como encabezado y
004230* marcar si ALGUN detalle de ese lote trajo fecha de atencion.
004240*
004250* Se necesita este barrido previo porque la regla de fecha
004260* efectiva es por lote completo: si trae fecha en por lo menos un
004270* detalle se exige fecha en todos; si no trae ninguna se usa la
004280* fecha del programa para todos. Esa decision solo se conoce con
004290* certeza al terminar de leer el lote entero.
004300 LEER-PASADA-UNO.
004310     OPEN INPUT ENTRADA-PAI.
004320     MOVE SPACES TO W-ORIGEN-ACTUAL.
004330 LEER-PASADA-UNO-CICLO.
004340     READ ENTRADA-PAI NEXT RECORD
004350         AT END GO TO LEER-PASADA-UNO-FIN.
004360     IF ES-ENCABEZADO
004370        MOVE REH-ARCHIVO-ORIGEN TO W-ORIGEN-ACTUAL
004380        PERFORM REGISTRAR-LOTE-TABLA
004390                THRU REGISTRAR-LOTE-TABLA-EXIT
004400     ELSE
004410* Solo interesa SI trae fecha, no cual; basta un detalle con
004420* fecha para marcar el lote entero, por eso esta rutina no se
004430* detiene a revisar el resto del lote una vez que lo marco.
004440        IF RED-FECHA-ATENCION NOT = SPACES
004450           PERFORM MARCAR-LOTE-CON-FECHA
004460                   THRU MARCAR-LOTE-CON-FECHA-EXIT
004470        END-IF
004480     END-IF.
004490     GO TO LEER-PASADA-UNO-CICLO.
004500 LEER-PASADA-UNO-FIN.
004510     CLOSE ENTRADA-PAI.
004520* Cierra la primera pasada. En este punto TABLA-LOTES ya quedo
004530* completa para toda la corrida del mes, y es seguro entrar a la
004540* pasada real porque cualquier consulta a la tabla desde aqui en
004550* adelante encuentra el lote completo, no uno a medio marcar.
004560 LEER-PASADA-UNO-EXIT.
004570     EXIT.
004580* Agrega una fila nueva a TABLA-LOTES cuando la primera pasada
004590* encuentra un encabezado que todavia no estaba registrado. No se
004600* valida cupo de la tabla: el numero de lotes de un mes de
004610* corrida nunca se ha acercado al limite fijado y agregar ese
004620* control aqui solo complicaria una rutina que corre una vez por
004630* lote.
004640 REGISTRAR-LOTE-TABLA.
004650     MOVE "N" TO W-LOTE-ENCONTRADO.
004660     PERFORM BUSCAR-LOTE-EXISTENTE VARYING W-IDX-BUSCA
004670             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-LOTES-TABLA-CONT.
004680     IF LOTE-NO-ENCONTRADO
004690        AND W-LOTES-TABLA-CONT < 300
004700        ADD 1 TO W-LOTES-TABLA-CONT
004710        MOVE W-ORIGEN-ACTUAL
004720             TO TL-ORIGEN (W-LOTES-TABLA-CONT)
004730        MOVE "N" TO TL-TIENE-FECHA (W-LOTES-TABLA-CONT)
004740     END-IF.
004750* El lote que se acaba de registrar queda disponible de inmediato
004760* para MARCAR-LOTE-CON-FECHA, que se ejecuta en la misma pasada.
004770 REGISTRAR-LOTE-TABLA-EXIT.
004780     EXIT.
004790* Recorre TABLA-LOTES linealmente buscando el lote que se acaba
004800* de leer. La tabla es pequena (un lote por municipio que reporto
004810* ese mes), asi que una busqueda secuencial es mas simple de
004820* mantener que una tabla indexada y su costo es insignificante
004830* frente al volumen de detalles que sigue despues.
004840 BUSCAR-LOTE-EXISTENTE.
004850     IF TL-ORIGEN (W-IDX-BUSCA) = W-ORIGEN-ACTUAL
004860        MOVE "S" TO W-LOTE-ENCONTRADO
004870     END-IF.
004880* Durante la primera pasada, si el detalle trae fecha de atencion
004890* informada se marca en la tabla que ESE lote tiene fecha. Basta
004900* que un solo detalle del lote la traiga para marcar el lote
004910* completo, porque la regla de fecha efectiva se aplica por lote
004920* y no por registro individual.
004930 MARCAR-LOTE-CON-FECHA.
004940     MOVE "N" TO W-LOTE-ENCONTRADO.
004950     PERFORM MARCAR-LOTE-BUSCA VARYING W-IDX-BUSCA
004960             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-LOTES-TABLA-CONT
004970             OR LOTE-ENCONTRADO.
004980 MARCAR-LOTE-CON-FECHA-EXIT.
004990     EXIT.
005000* Rutina de comparacion que usa el PERFORM VARYING de BUSCAR-
005010* LOTE-EXISTENTE: compara el municipio y archivo de origen de la
005020* tabla contra los del encabezado en curso y, si coinciden, deja
005030* la posicion en W-IDX-BUSCA y prende W-LOTE-ENCONTRADO.
005040 MARCAR-LOTE-BUSCA.
005050     IF TL-ORIGEN (W-IDX-BUSCA) = W-ORIGEN-ACTUAL
005060        MOVE "S" TO TL-TIENE-FECHA (W-IDX-BUSCA)
005070        MOVE "S" TO W-LOTE-ENCONTRADO
005080     END-IF.
005090*
005100* --------------------- SEGUNDA PASADA -----------------------
005110*---- PROCESO DE UN ENCABEZADO DE LOTE --------------------------
005120* Si no es el primer lote de la corrida, primero cierra el lote
005130* anterior para que quede registrada su advertencia de 'lote
005140* vacio' si no llego a producir ningun detalle consolidado.
005150*
005160* Luego busca el lote en la tabla armada en la primera pasada,
005170* para heredar si tiene fecha informada, y evalua la exclusion
005180* del archivo de origen para decidir si el lote completo se
005190* descarta sin consolidar un solo detalle.
005200 LEER-ENCABEZADO.
005210     PERFORM CERRAR-LOTE-ANTERIOR THRU CERRAR-LOTE-ANTERIOR-EXIT.
005220     MOVE "N" TO W-PRIMER-LOTE.
005230     MOVE REH-MUNICIPIO-VAC TO W-MUNICIPIO-ACTUAL.
005240     MOVE REH-ANIO-REGISTRO TO W-ANIO-ACTUAL.
005250     MOVE REH-MES-REGISTRO  TO W-MES-ACTUAL.
005260     MOVE REH-ARCHIVO-ORIGEN TO W-ORIGEN-ACTUAL.
005270     IF W-MUNICIPIO-ACTUAL = SPACES
005280        MOVE "DESCONOCIDO" TO W-MUNICIPIO-ACTUAL
005290     END-IF.
005300     IF W-ANIO-ACTUAL IS NOT NUMERIC
005310        MOVE SPACES TO W-ANIO-ACTUAL
005320     ELSE
005330        IF W-ANIO-ACTUAL < "2000" OR W-ANIO-ACTUAL > "2100"
005340           MOVE SPACES TO W-ANIO-ACTUAL
005350        END-IF
005360     END-IF.
005370     IF W-MES-ACTUAL IS NOT NUMERIC
005380        MOVE SPACES TO W-MES-ACTUAL
005390     ELSE
005400        IF W-MES-ACTUAL < "01" OR W-MES-ACTUAL > "12"
005410           MOVE SPACES TO W-MES-ACTUAL
005420        END-IF
005430     END-IF.
005440     PERFORM VERIFICAR-EXCLUSION THRU VERIFICAR-EXCLUSION-EXIT.
005450     PERFORM BUSCAR-LOTE-EN-TABLA THRU BUSCAR-LOTE-EN-TABLA-EXIT.
005460     MOVE ZEROS TO W-REGISTROS-ESTE-LOTE.
005470     IF LOTE-NO-EXCLUIDO
005480        ADD 1 TO W-LOTES-LEIDOS
005490     END-IF.
005500     GO TO LEER-REGISTRO-PRINCIPAL.
005510* Segunda busqueda sobre TABLA-LOTES, esta vez durante la pasada
005520* real, para traer a W-LOTE-TIENE-FECHA el indicador que quedo
005530* grabado en la primera pasada para el lote que se esta
005540* encabezando.
005550 BUSCAR-LOTE-EN-TABLA.
005560     MOVE "N" TO W-LOTE-TIENE-FECHA.
005570     MOVE "N" TO W-LOTE-ENCONTRADO.
005580     PERFORM MARCAR-LOTE-BUSCA-DOS VARYING W-IDX-BUSCA
005590             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-LOTES-TABLA-CONT
005600             OR LOTE-ENCONTRADO.
005610* W-LOTE-TIENE-FECHA queda listo para que REGLA-FECHA-EFECTIVA lo
005620* use mas adelante, detalle por detalle, sin volver a tocar la
005630* tabla.
005640 BUSCAR-LOTE-EN-TABLA-EXIT.
005650     EXIT.
005660* Version de MARCAR-LOTE-BUSCA para la pasada real; va separada
005670* de la original porque el PERFORM VARYING que la invoca trabaja
005680* sobre los campos REH- del encabezado de la pasada real, y
005690* unificarla con la de la primera pasada solo complicaria el
005700* control de ambas sin ahorrar logica de verdad.
005710 MARCAR-LOTE-BUSCA-DOS.
005720     IF TL-ORIGEN (W-IDX-BUSCA) = W-ORIGEN-ACTUAL
005730        MOVE TL-TIENE-FECHA (W-IDX-BUSCA) TO W-LOTE-TIENE-FECHA
005740        MOVE "S" TO W-LOTE-ENCONTRADO
005750     END-IF.
005760*---- EXCLUSION DE LOTES DE PRUEBA O RESPALDO -------------------
005770* Decide si el lote completo se descarta por venir de un archivo
005780* de origen marcado como prueba o respaldo (COVID, RESPALDO,
005790* BACKUP).
005800*
005810* Se revisa sobre el NOMBRE DEL ARCHIVO de origen y no sobre el
005820* municipio, porque el mismo municipio puede mandar corridas de
005830* prueba y corridas reales bajo nombres de archivo distintos;
005840* excluir por archivo evita botar informacion real de un
005850* municipio que en otro envio si reporto correctamente.
005860 VERIFICAR-EXCLUSION.
005870     MOVE W-ORIGEN-ACTUAL TO W-ORIGEN-MAYUS.
005880     INSPECT W-ORIGEN-MAYUS CONVERTING
005890        "abcdefghijklmnopqrstuvwxyz"
005900        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005910     MOVE "N" TO W-LOTE-EXCLUIDO.
005920     MOVE "COVID"    TO W-TOKEN-BUSCAR.
005930     MOVE 5 TO W-LONG-TOKEN.
005940     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
005950     IF SUBCADENA-ENCONTRADA MOVE "S" TO W-LOTE-EXCLUIDO.
005960     MOVE "RESPALDO"  TO W-TOKEN-BUSCAR.
005970     MOVE 8 TO W-LONG-TOKEN.
005980     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
005990     IF SUBCADENA-ENCONTRADA MOVE "S" TO W-LOTE-EXCLUIDO.
006000     MOVE "BACKUP"    TO W-TOKEN-BUSCAR.
006010     MOVE 6 TO W-LONG-TOKEN.
006020     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
006030     IF SUBCADENA-ENCONTRADA MOVE "S" TO W-LOTE-EXCLUIDO.
006040* W-LOTE-EXCLUIDO queda decidido para el lote completo antes de
006050* leer su primer detalle; LEER-DETALLE solo lo consulta, nunca lo
006060* vuelve a calcular registro por registro.
006070 VERIFICAR-EXCLUSION-EXIT.
006080     EXIT.
006090* RUTINA GENERICA DE CONTENCION DE SUBCADENA (SIN FUNCION
006100* INTRINSECA) - BUSCA W-TOKEN-BUSCAR (W-LONG-TOKEN BYTES) DENTRO
006110* DE W-ORIGEN-MAYUS.  DEJA "S"/"N" EN W-ENCONTRADO.
006120*---- RUTINA GENERICA DE CONTENCION DE SUBCADENA ----------------
006130* Recorre el texto de W-ORIGEN-MAYUS posicion por posicion
006140* buscando si el token de W-TOKEN-BUSCAR aparece en algun punto.
006150*
006160* Se escribio a mano, sin funcion intrinseca, porque el
006170* compilador de esta instalacion no las resolvia en la version
006180* que corria cuando se construyo OPCION-1, y ninguna revision
006190* posterior encontro motivo suficiente para rehacer la base de
006200* codigo solo para usar INSPECT o FUNCTION.
006210 BUSCAR-SUBCADENA.
006220     MOVE "N" TO W-ENCONTRADO.
006230     COMPUTE W-LIMITE-BUSQUEDA = 30 - W-LONG-TOKEN + 1.
006240     PERFORM COMPARAR-POSICION VARYING W-POS-BUSQUEDA
006250             FROM 1 BY 1 UNTIL W-POS-BUSQUEDA > W-LIMITE-BUSQUEDA
006260             OR SUBCADENA-ENCONTRADA.
006270* Deja en W-ENCONTRADO el resultado de la busqueda para quien
006280* haya hecho el PERFORM THRU: VERIFICAR-EXCLUSION (token de
006290* exclusion en el archivo de origen) o CLASIFICAR-DOSIS en
006300* OPCION-2 (nombre de la dosis dentro del texto libre de la
006310* tarjeta de vacunacion).
006320 BUSCAR-SUBCADENA-EXIT.
006330     EXIT.
006340* Compara el caracter de W-ORIGEN-MAYUS en la posicion actual
006350* contra el caracter correspondiente de W-TOKEN-BUSCAR; si
006360* difiere en cualquier posicion, descarta esa posicion de
006370* arranque y deja que BUSCAR-SUBCADENA siga probando la
006380* siguiente.
006390 COMPARAR-POSICION.
006400     IF W-ORIGEN-MAYUS (W-POS-BUSQUEDA : W-LONG-TOKEN)
006410        = W-TOKEN-BUSCAR (1 : W-LONG-TOKEN)
006420        MOVE "S" TO W-ENCONTRADO
006430     END-IF.
006440*
006450* Si el lote en curso quedo marcado como excluido el detalle se
006460* descarta sin enriquecer ni grabar: este es el unico punto donde
006470* se aplica de verdad la decision tomada en VERIFICAR-EXCLUSION.
006480* Si no esta excluido, el detalle se enriquece y se graba en el
006490* consolidado.
006500 LEER-DETALLE.
006510     IF LOTE-EXCLUIDO
006520        GO TO LEER-REGISTRO-PRINCIPAL
006530     END-IF.
006540     PERFORM ENRIQUECER-REGISTRO THRU ENRIQUECER-REGISTRO-EXIT.
006550     GO TO LEER-REGISTRO-PRINCIPAL.
006560* ------------------- UNIDAD A: ENRIQUECIMIENTO --------------
006570*---- ENRIQUECIMIENTO DEL DETALLE CONSOLIDADO -------------------
006580* Traslada los campos del detalle de entrada al registro
006590* consolidado de salida y le aplica las reglas de negocio que el
006600* archivo de origen no trae resueltas: fecha efectiva de
006610* atencion, grupo etario y limpieza del texto de residencia.
006620*
006630* La limpieza deja la residencia siempre en mayusculas y sin
006640* blancos repetidos, porque los municipios no diligencian el
006650* campo con la misma disciplina y el resumen final agrupa por
006660* texto exacto.
006670 ENRIQUECER-REGISTRO.
006680     IF LOTE-TIENE-FECHA AND RED-FECHA-ATENCION = SPACES
006690        GO TO ENRIQUECER-REGISTRO-EXIT
006700     END-IF.
006710     MOVE RED-CONSECUTIVO        TO RC-CONSECUTIVO.
006720     MOVE RED-FECHA-ATENCION     TO RC-FECHA-ATENCION.
006730     MOVE RED-TIPO-IDENT         TO RC-TIPO-IDENT.
006740     MOVE RED-NUMERO-IDENT       TO RC-NUMERO-IDENT.
006750     MOVE RED-PRIMER-NOMBRE      TO RC-PRIMER-NOMBRE.
006760     MOVE RED-PRIMER-APELLIDO    TO RC-PRIMER-APELLIDO.
006770     MOVE RED-EDAD-ANIOS         TO RC-EDAD-ANIOS.
006780     MOVE RED-SEXO               TO RC-SEXO.
006790     MOVE RED-VACUNA             TO RC-VACUNA.
006800     MOVE RED-DOSIS              TO RC-DOSIS.
006810     MOVE RED-LOTE               TO RC-LOTE.
006820     MOVE W-MUNICIPIO-ACTUAL     TO RC-MUNICIPIO-VACUNA.
006830     MOVE W-ANIO-ACTUAL          TO RC-ANIO-REGISTRO.
006840     MOVE W-MES-ACTUAL           TO RC-MES-REGISTRO.
006850     MOVE W-ORIGEN-ACTUAL        TO RC-ARCHIVO-ORIGEN.
006860     MOVE SPACES                 TO RC-VACUNADO.
006870     MOVE SPACES                 TO RC-TIPO-DOSIS.
006880     MOVE ZEROS TO RC-ES-PRIMERA RC-ES-SEGUNDA
006890                   RC-ES-REFUERZO RC-ES-UNICA.
006900     MOVE RED-DEPARTAMENTO-RESID TO W-TEXTO-ENTRADA.
006910     PERFORM LIMPIAR-TEXTO THRU LIMPIAR-TEXTO-EXIT.
006920     MOVE W-TEXTO-SALIDA TO RC-DEPARTAMENTO-RESID.
006930     MOVE RED-MUNICIPIO-RESID TO W-TEXTO-ENTRADA.
006940     PERFORM LIMPIAR-TEXTO THRU LIMPIAR-TEXTO-EXIT.
006950     MOVE W-TEXTO-SALIDA TO RC-MUNICIPIO-RESID.
006960     MOVE RED-LOCALIDAD-RESID TO W-TEXTO-ENTRADA.
006970     PERFORM LIMPIAR-TEXTO THRU LIMPIAR-TEXTO-EXIT.
006980     MOVE W-TEXTO-SALIDA TO RC-LOCALIDAD-RESID.
006990     PERFORM REGLA-FECHA-EFECTIVA THRU REGLA-FECHA-EFECTIVA-EXIT.
007000     PERFORM CLASIFICAR-EDAD THRU CLASIFICAR-EDAD-EXIT.
007010     WRITE REG-CONSOLIDADO.
007020     ADD 1 TO W-REGISTROS-ESTE-LOTE.
007030     ADD 1 TO W-REGISTROS-TOTAL.
007040* El registro consolidado queda completo y listo para WRITE; de
007050* aqui en adelante LEER-DETALLE solo lo graba, no le vuelve a
007060* tocar ningun campo derivado.
007070 ENRIQUECER-REGISTRO-EXIT.
007080     EXIT.
007090*---- REGLA DE FECHA EFECTIVA (SOL-133, 19960215) ---------------
007100* Si el lote completo quedo marcado con fecha informada, se exige
007110* la fecha propia del detalle; un detalle sin fecha dentro de un
007120* lote que si la trae en otros registros queda registrado como
007130* advertencia, no como un dato supuesto por el programa.
007140*
007150* Si el lote completo no trae fecha en ningun detalle, se asume
007160* que es un reporte retroactivo sin control diario y se usa la
007170* fecha de corrida del programa para todos los registros del
007180* lote, en vez de dejar la fecha en blanco en el consolidado.
007190 REGLA-FECHA-EFECTIVA.
007200     IF RED-FECHA-ATENCION NOT = SPACES
007210        MOVE RED-FECHA-ATENCION TO RC-FECHA
007220     ELSE
007230        IF W-ANIO-ACTUAL NOT = SPACES
007240           AND W-MES-ACTUAL NOT = SPACES
007250           STRING W-ANIO-ACTUAL DELIMITED BY SIZE
007260                  "-" DELIMITED BY SIZE
007270                  W-MES-ACTUAL DELIMITED BY SIZE
007280                  "-01" DELIMITED BY SIZE
007290                  INTO RC-FECHA
007300        ELSE
007310           MOVE SPACES TO RC-FECHA
007320        END-IF
007330     END-IF.
007340* RC-FECHA queda fijada para el registro en curso segun la regla
007350* del lote completo (ver encabezado de esta rutina mas arriba).
007360 REGLA-FECHA-EFECTIVA-EXIT.
007370     EXIT.
007380*---- GRUPO ETARIO (SOL-228, 20021104) --------------------------
007390* Traduce la edad en anios del paciente al grupo etario que exige
007400* el resumen estadistico del PAI: menor de un anio, de 1 a 4, de
007410* 5 a 9, y asi en rangos quinquenales hasta el ultimo grupo
007420* abierto de mayores.
007430*
007440* Los cortes van resueltos con IFs explicitos y no con una tabla
007450* de rangos porque el PAI nacional no los ha cambiado desde que
007460* se estandarizaron; una tabla solo se justificaria si los rangos
007470* fueran parametro de corrida.
007480 CLASIFICAR-EDAD.
007490     MOVE RED-EDAD-ANIOS TO W-EDAD-NUM.
007500     IF W-EDAD-ALFA IS NOT CLASE-NUMERICA
007510        OR RED-EDAD-ANIOS = 999
007520        MOVE "NO ESPECIFICADO" TO RC-GRUPO-ETARIO
007530     ELSE
007540        IF W-EDAD-NUM < 1
007550           MOVE "<1 ANO"  TO RC-GRUPO-ETARIO
007560        ELSE
007570           IF W-EDAD-NUM <= 5
007580              MOVE "1-5 ANOS" TO RC-GRUPO-ETARIO
007590           ELSE
007600              IF W-EDAD-NUM <= 10
007610                 MOVE "6-10 ANOS" TO RC-GRUPO-ETARIO
007620              ELSE
007630                 IF W-EDAD-NUM <= 18
007640                    MOVE "11-18 ANOS" TO RC-GRUPO-ETARIO
007650                 ELSE
007660                    IF W-EDAD-NUM <= 60
007670                       MOVE "19-60 ANOS" TO RC-GRUPO-ETARIO
007680                    ELSE
007690                       MOVE ">60 ANOS" TO RC-GRUPO-ETARIO
007700                    END-IF
007710                 END-IF
007720              END-IF
007730           END-IF
007740        END-IF
007750     END-IF.
007760* RC-GRUPO-ETARIO queda listo para que OPCION-4 lo use
007770* directamente como llave de acumulacion en la tabla de grupos
007780* etarios del resumen, sin tener que reclasificar la edad otra
007790* vez.
007800 CLASIFICAR-EDAD-EXIT.
007810     EXIT.
007820* RUTINA GENERICA DE LIMPIEZA DE TEXTO (COLAPSA BLANCOS, RECORTA
007830* Y PASA A MAYUSCULAS) - SOBRE W-TEXTO-ENTRADA / W-TEXTO-SALIDA.
007840*---- LIMPIEZA DE TEXTO (SOL-228) -------------------------------
007850* Colapsa blancos repetidos, recorta y pasa a mayusculas el texto
007860* de W-TEXTO-ENTRADA hacia W-TEXTO-SALIDA.
007870*
007880* Se usa tanto para limpiar la residencia del consolidado como,
007890* dentro de BUSCAR-SUBCADENA, para comparar el origen del lote en
007900* una sola forma canonica; sin esta limpieza el mismo municipio
007910* aparece varias veces en el resumen final por diferencias de
007920* mayusculas o de espacios que trajo el archivo del municipio.
007930 LIMPIAR-TEXTO.
007940     MOVE SPACES TO W-TEXTO-SALIDA.
007950     MOVE ZEROS TO W-POS-SALIDA.
007960     MOVE "S" TO W-ESPACIO-PREVIO.
007970     INSPECT W-TEXTO-ENTRADA CONVERTING
007980        "abcdefghijklmnopqrstuvwxyz"
007990        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008000     PERFORM LIMPIAR-UN-CARACTER VARYING W-POS-ENTRADA
008010             FROM 1 BY 1 UNTIL W-POS-ENTRADA > 30.
008020     IF W-POS-SALIDA > 0
008030        AND W-TEXTO-SALIDA (W-POS-SALIDA : 1) = SPACE
008040        SUBTRACT 1 FROM W-POS-SALIDA
008050     END-IF.
008060* W-TEXTO-SALIDA queda en mayusculas, recortado y sin blancos
008070* repetidos, listo para que quien invoco la rutina lo mueva al
008080* campo que corresponda (residencia del consolidado u origen del
008090* lote).
008100 LIMPIAR-TEXTO-EXIT.
008110     EXIT.
008120* Procesa un solo caracter de W-TEXTO-ENTRADA dentro de LIMPIAR-
008130* TEXTO: lo pasa a mayuscula si es necesario y decide si se copia
008140* a W-TEXTO-SALIDA o se descarta por ser un blanco repetido.
008150 LIMPIAR-UN-CARACTER.
008160     IF W-TEXTO-ENTRADA (W-POS-ENTRADA : 1) = SPACE
008170        IF W-ESPACIO-PREVIO = "N"
008180           ADD 1 TO W-POS-SALIDA
008190           MOVE SPACE TO W-TEXTO-SALIDA (W-POS-SALIDA : 1)
008200           MOVE "S" TO W-ESPACIO-PREVIO
008210        END-IF
008220     ELSE
008230        ADD 1 TO W-POS-SALIDA
008240        MOVE W-TEXTO-ENTRADA (W-POS-ENTRADA : 1)
008250             TO W-TEXTO-SALIDA (W-POS-SALIDA : 1)
008260        MOVE "N" TO W-ESPACIO-PREVIO
008270     END-IF.
008280*
008290*---- CIERRE DE LOTE --------------------------------------------
008300* Se ejecuta al encontrar un encabezado nuevo, o al terminar el
008310* archivo, para cerrar las cuentas del lote que se venia
008320* procesando.
008330*
008340* Si el lote no produjo ningun detalle consolidado (por ejemplo
008350* si vino completo de un archivo de origen excluido) se registra
008360* una advertencia, porque un lote sin un solo registro
008370* consolidado casi siempre avisa un envio mal armado por el
008380* municipio, y el operador de la corrida necesita verlo en el
008390* log, no descubrirlo por ausencia en el resumen final.
008400 CERRAR-LOTE-ANTERIOR.
008410     IF ES-PRIMER-LOTE
008420        GO TO CERRAR-LOTE-ANTERIOR-EXIT
008430     END-IF.
008440     IF LOTE-NO-EXCLUIDO
008450        ADD 1 TO W-LOTES-PROCESADOS
008460        IF W-REGISTROS-ESTE-LOTE = 0
008470           PERFORM REGISTRAR-ADVERTENCIA
008480                   THRU REGISTRAR-ADVERTENCIA-EXIT
008490           IF MODO-ESTRICTO
008500              GO TO FIN-PROCESO
008510           END-IF
008520        END-IF
008530     END-IF.
008540* Los contadores de lote (W-REGISTROS-ESTE-LOTE, W-LOTES-
008550* PROCESADOS) quedan listos para reiniciarse con el lote nuevo
008560* que sigue.
008570 CERRAR-LOTE-ANTERIOR-EXIT.
008580     EXIT.
008590* Escribe una linea en ADVERTENCIAS-PAI. Va en archivo aparte del
008600* log de consola porque OPCION-4 vuelve a leerlo al final de la
008610* corrida para incluir un resumen de advertencias en el reporte
008620* impreso; si solo quedara en DISPLAY, quien revisa el resumen
008630* del mes nunca veria estas senales.
008640 REGISTRAR-ADVERTENCIA.
008650     MOVE SPACES TO REG-ADVERTENCIA.
008660     STRING "LOTE " DELIMITED BY SIZE
008670            W-ORIGEN-ACTUAL DELIMITED BY SPACE
008680            " NO PRODUJO REGISTROS VALIDOS"
008690                                    DELIMITED BY SIZE
008700            INTO RA-TEXTO.
008710     WRITE REG-ADVERTENCIA.
008720     ADD 1 TO W-TOTAL-ADVERTENCIAS.
008730* La advertencia queda grabada; quien la invoco sigue su propio
008740* flujo sin esperar ninguna respuesta de esta rutina.
008750 REGISTRAR-ADVERTENCIA-EXIT.
008760     EXIT.
008770*
008780*---- FIN DE LA CORRIDA -----------------------------------------
008790* Cierra el ultimo lote en curso igual que si hubiera llegado un
008800* encabezado nuevo: un archivo que termina en medio de un lote no
008810* debe dejarlo sin su advertencia de vacio si no produjo
008820* detalles.
008830*
008840* Cierra los tres archivos de la corrida y devuelve el control al
008850* menu principal.
008860 FIN-PROCESO.
008870     PERFORM CERRAR-LOTE-ANTERIOR THRU CERRAR-LOTE-ANTERIOR-EXIT.
008880     CLOSE ENTRADA-PAI.
008890     CLOSE CONSOLIDADO-PAI.
008900     CLOSE ADVERTENCIAS-PAI.
008910     DISPLAY "OPCION-1: LOTES LEIDOS       = " W-LOTES-LEIDOS.
008920     DISPLAY "OPCION-1: LOTES PROCESADOS   = " W-LOTES-PROCESADOS.
008930     DISPLAY "OPCION-1: REGISTROS TOTAL    = " W-REGISTROS-TOTAL.
008940     DISPLAY "OPCION-1: ADVERTENCIAS     = " W-TOTAL-ADVERTENCIAS.
008950     GOBACK.
