000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OPCION-3.
000030 AUTHOR. R. TORRES V.
000040 INSTALLATION. OFICINA DE SISTEMAS - SECRETARIA DE SALUD.
000050 DATE-WRITTEN. 20 MAYO 1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - PROGRAMA AMPLIADO DE INMUNIZACIONES.
000080*----------------------------------------------------------------
000090* OPCION-3 - ESTADISTICAS Y RESUMEN DEL CONSOLIDADO
000100*
000110* LEE EL ARCHIVO FILTRADO QUE DEJA OPCION-2 (POR VACUNACION O
000120* POR RESIDENCIA SEGUN LA TARJETA DE PARAMETROS), ACUMULA LAS
000130* CIFRAS POR ANIO, MES, GRUPO ETARIO, MUNICIPIO DE VACUNACION,
000140* DEPARTAMENTO Y MUNICIPIO DE RESIDENCIA Y POR TIPO DE DOSIS, Y
000150* DEJA IMPRESO EL RESUMEN DE LA CORRIDA CON LAS ADVERTENCIAS
000160* REGISTRADAS POR OPCION-1.
000170*----------------------------------------------------------------
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------
000200* FECHA       PROGRAMADOR      TICKET     DESCRIPCION
000210*----------------------------------------------------------------
000220* 19890520    R. TORRES V.     N/A        VERSION INICIAL.
000230* 19920310    R. TORRES V.     SOL-052    SE AGREGAN LAS TABLAS
000240*                                       DE MUNICIPIO Y DEPARTA-
000250*                                       MENTO DE RESIDENCIA.
000260* 19960410    M. VEGA S.       SOL-140    SE AGREGA LA SECCION
000270*                                       DE ADVERTENCIAS AL FINAL
000280*                                       DEL RESUMEN (PRIMERAS 10
000290*                                       Y CONTEO DEL RESTO).
000300* 19990929    J. CAMPOS        Y2K-04     LA FECHA DE GENERACION
000310*                                       SE VENTANEA A 4 DIGITOS
000320*                                       (50-99=19XX, 00-49=20XX)
000330*                                       EN VEZ DE IMPRIMIR EL
000340*                                       ANIO DE SISTEMA A 2 DIG.
000350* 20030605    L. ROJAS P.      SOL-233    SE ESTANDARIZA EL
000360*                                       CALCULO DE PORCENTAJE DE
000370*                                       DOSIS Y GRUPO ETARIO.
000380* 20030918    L. ROJAS P.      SOL-242    LA GUARDA DE PERIODO EN
000390*                                       BLANCO DE ACUMULAR-CON-
000400*                                       TADORES SE HACE SOBRE
000410*                                       FVP-ANIO-MES / FRP-ANIO-
000420*                                       MES (VISTA DEL REGISTRO
000430*                                       FILTRADO) EN VEZ DE LOS
000440*                                       CAMPOS YA TRASLADADOS.
000450*----------------------------------------------------------------
000460*---- AMBIENTE DE EJECUCION -------------------------------------
000470* OPCION-3 corre de ultimo en la cadena del menu, despues de que
000480* OPCION-1 dejo el consolidado y OPCION-2 lo filtro por vacuna.
000490* No escribe nada sobre esos dos archivos; solo los lee (el
000500* filtrado) y agrega el archivo de advertencias para armar el
000510* resumen impreso con el que el digitador cierra la corrida del
000520* mes.
000530*
000540* UPSI-0 se deja igual que en los otros dos pasos por si algun
000550* dia se necesita tolerar un archivo de parametros ausente sin
000560* abortar el JCL completo; por ahora el programa no lo consulta
000570* porque la falta de tarjeta de parametros simplemente se cubre
000580* con los valores por defecto de LEER-TARJETA-PARAMETROS.
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610* CLASE-NUMERICA se usa en ACUMULAR-TABLA-MES para decidir si el
000620* mes de registro que trae el filtrado realmente sirve de indice
000630* a TABLA-MES antes de sumarle un uno.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     UPSI-0 ON STATUS IS MODO-TOLERANTE
000670            OFF STATUS IS MODO-ESTRICTO
000680* Declarada por simetria con OPCION-1 y OPCION-2, que la definen
000690* igual en su propia SPECIAL-NAMES; en este programa solo se usa
000700* de forma indirecta, via la prueba IS NUMERIC estandar del
000710* lenguaje sobre W-MES-ACTUAL en ACUMULAR-TABLA-MES.
000720     CLASS CLASE-NUMERICA IS "0" THRU "9".
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750* Misma tarjeta de parametros que lee OPCION-2; aqui solo importa
000760* el campo TP-TIPO-CONSOLIDADO (para saber cual de los dos
000770* archivos filtrados abrir) y TP-VACUNA (para el encabezado del
000780* resumen).
000790     SELECT TARJETA-PARAMETROS ASSIGN TO DISK
000800     ORGANIZATION IS LINE SEQUENTIAL
000810     FILE STATUS IS ST-PARAMETRO.
000820
000830* Se abre cuando la tarjeta pide VACUNACION o AMBOS; viene
000840* ordenado por el mismo orden de lectura del consolidado, no se
000850* requiere resecuenciarlo para las tablas de acumulacion porque
000860* estas no dependen del orden de llegada.
000870     SELECT FILTRO-VACUNACION ASSIGN TO DISK
000880     ORGANIZATION IS SEQUENTIAL
000890     FILE STATUS IS ST-VACUNACION.
000900
000910* Se abre cuando la tarjeta pide RESIDENCIA; comparte record
000920* layout con FILTRO-VACUNACION salvo el nombre de los campos (FR-
000930* en vez de FV-), asi que TRASLADAR-REGISTRO es quien unifica la
000940* vista antes de acumular.
000950     SELECT FILTRO-RESIDENCIA ASSIGN TO DISK
000960     ORGANIZATION IS SEQUENTIAL
000970     FILE STATUS IS ST-RESIDENCIA.
000980
000990* Mismo archivo de texto que deja OPCION-1; aqui se abre dos
001000* veces (CONTAR-ADVERTENCIAS e IMPRIMIR-ADVERTENCIAS) porque el
001010* total se necesita impreso antes de saber cuantas advertencias
001020* mas hay despues de las primeras diez - ver SOL-140.
001030     SELECT ADVERTENCIAS-PAI ASSIGN TO DISK
001040     ORGANIZATION IS LINE SEQUENTIAL
001050     FILE STATUS IS ST-ADVERTENCIA.
001060
001070* Reporte final de la corrida; lo revisa el digitador de la
001080* Secretaria antes de archivar la cinta o el diskette del mes.
001090     SELECT RESUMEN-PAI ASSIGN TO DISK
001100     ORGANIZATION IS LINE SEQUENTIAL
001110     FILE STATUS IS ST-RESUMEN.
001120 DATA DIVISION.
001130 FILE SECTION.
001140* Ver el comentario de la misma FD en OPCION-2; el layout de la
001150* tarjeta es identico en los tres pasos del menu para que el
001160* operador pueda llenarla una sola vez por corrida.
001170 FD TARJETA-PARAMETROS
001180     LABEL RECORD IS STANDARD
001190     VALUE OF FILE-ID "PARAMPAI.DAT".
001200* TP-ANIO-FILTRO y TP-MES-FILTRO quedan en el layout por simetria
001210* con OPCION-2 pero OPCION-3 no los usa: el filtro de periodo ya
001220* se aplico alla, y aqui solo se cuenta lo que ya paso el filtro.
001230 01 REG-PARAMETRO.
001240   02 TP-VACUNA             PIC X(20).
001250   02 TP-TIPO-CONSOLIDADO   PIC X(01).
001260       88 ES-VACUNACION            VALUE "V".
001270       88 ES-RESIDENCIA            VALUE "R".
001280       88 ES-AMBOS                 VALUE "A".
001290* Igual que TP-MES-FILTRO, este campo lo llena el operador para
001300* que lo use OPCION-2 en APLICAR-FILTRO-PERIODO; OPCION-3 no lo
001310* consulta porque trabaja sobre el archivo ya filtrado, no sobre
001320* el consolidado completo.
001330   02 TP-ANIO-FILTRO        PIC X(04).
001340* Ver el comentario de TP-ANIO-FILTRO.
001350   02 TP-MES-FILTRO         PIC X(02).
001360* Relleno hasta completar los 60 bytes de la tarjeta de
001370* parametros; se deja espacio por si algun dia se agrega un
001380* quinto parametro sin tener que reacomodar el resto del layout,
001390* igual que en la misma FD de OPCION-1 y OPCION-2.
001400   02 FILLER                PIC X(33).
001410
001420* Registro de salida de OPCION-2 cuando el consolidado es por
001430* VACUNACION; trae ya separados los indicadores FV-ES-PRIMERA /
001440* SEGUNDA / REFUERZO / UNICA para que este paso no tenga que
001450* repetir la clasificacion de dosis.
001460 FD FILTRO-VACUNACION
001470     LABEL RECORD IS STANDARD
001480     VALUE OF FILE-ID "FILTVAC.DAT".
001490* Es la misma vista de campos que arma GRABAR-SALIDAS en
001500* OPCION-2; aqui no se modifica ningun campo, solo se leen para
001510* alimentar las tablas de acumulacion.
001520 01 REG-FILTRO-VACUNACION.
001530*---- CAMPOS QUE OPCION-3 NO CONSULTA ---------------------------
001540* De aqui hasta FV-LOCALIDAD-RESID, y tambien FV-VACUNA, FV-
001550* DOSIS, FV-LOTE, FV-ARCHIVO-ORIGEN, FV-FECHA y FV-TIPO-DOSIS mas
001560* abajo, son campos que TRASLADAR-REGISTRO no mueve a la vista
001570* unica; se quedan en el layout porque hacen parte del mismo
001580* registro que escribe OPCION-2 y leerlos parcialmente requeriria
001590* una FD distinta solo para este paso, cosa que complicaria
001600* mantener los dos programas sincronizados cuando cambie el
001610* formato del filtrado.
001620   02 FV-CONSECUTIVO          PIC 9(06).
001630* No se traslada; la fecha de atencion del detalle original ya se
001640* uso en OPCION-1 para decidir si el lote tenia fecha, y en
001650* OPCION-2 para nada en particular, asi que aqui no hace falta.
001660   02 FV-FECHA-ATENCION       PIC X(10).
001670* No se traslada; la identificacion del paciente no entra en
001680* ninguna de las cifras que produce este paso.
001690   02 FV-TIPO-IDENT           PIC X(02).
001700* No se traslada; ver el comentario de FV-TIPO-IDENT.
001710   02 FV-NUMERO-IDENT         PIC X(15).
001720* No se traslada; el resumen estadistico no identifica personas,
001730* solo cuenta.
001740   02 FV-PRIMER-NOMBRE        PIC X(20).
001750* No se traslada; ver el comentario de FV-PRIMER-NOMBRE.
001760   02 FV-PRIMER-APELLIDO      PIC X(20).
001770* No se traslada directamente; lo que se acumula es el grupo
001780* etario ya calculado (FV-GRUPO-ETARIO), no la edad puntual.
001790   02 FV-EDAD-ANIOS           PIC 9(03).
001800* No se traslada; el resumen de este programa no distribuye por
001810* sexo, solo por edad, geografia y tipo de dosis.
001820   02 FV-SEXO                 PIC X(10).
001830* Este si se traslada (TRASLADAR-REGISTRO) y alimenta TABLA-
001840* DEPARTAMENTO cuando el consolidado no es puramente por
001850* VACUNACION.
001860   02 FV-DEPARTAMENTO-RESID   PIC X(20).
001870* Se traslada a W-MUNRES-ACTUAL y alimenta TABLA-MUNICIPIO-RESID
001880* bajo la misma guarda que FV-DEPARTAMENTO-RESID.
001890   02 FV-MUNICIPIO-RESID      PIC X(20).
001900* No se traslada; el nivel de detalle geografico que pide el
001910* resumen llega hasta municipio, no hasta localidad o barrio.
001920   02 FV-LOCALIDAD-RESID      PIC X(20).
001930* No se traslada; la vacuna de la corrida completa ya se imprime
001940* una sola vez en el encabezado, a partir de TP-VACUNA.
001950   02 FV-VACUNA                PIC X(20).
001960* No se traslada; el texto original de la dosis ya quedo resuelto
001970* en los cuatro indicadores FV-ES-PRIMERA/SEGUNDA/REFUERZO/UNICA
001980* que si se usan.
001990   02 FV-DOSIS                 PIC X(15).
002000* No se traslada; el numero de lote no participa en ninguna cifra
002010* de este resumen, solo en las advertencias que ya dejo OPCION-1
002020* con el lote identificado en su propio texto.
002030   02 FV-LOTE                  PIC X(10).
002040* Se traslada a W-MUNVAC-ACTUAL y alimenta TABLA-MUNICIPIO-VAC
002050* cuando el consolidado no es por RESIDENCIA.
002060   02 FV-MUNICIPIO-VACUNA      PIC X(20).
002070* Se traslada a W-ANIO-ACTUAL y, si no viene en blanco (SOL-242),
002080* alimenta TABLA-ANIO.
002090   02 FV-ANIO-REGISTRO         PIC X(04).
002100* Se traslada a W-MES-ACTUAL y, si es numerico valido, alimenta
002110* TABLA-MES por indice directo.
002120   02 FV-MES-REGISTRO          PIC X(02).
002130* No se traslada; el archivo de origen del lote es util para
002140* rastrear un problema de captura hasta el municipio, no para una
002150* cifra agregada de cobertura.
002160   02 FV-ARCHIVO-ORIGEN        PIC X(30).
002170* No se traslada; no confundir con FV-FECHA-ATENCION, este es el
002180* campo de fecha que arma OPCION-1 para el encabezado del lote.
002190   02 FV-FECHA                 PIC X(10).
002200* Se traslada a W-GRUPO-ACTUAL y se compara contra las siete
002210* etiquetas fijas de TABLA-GRUPO-ETARIO en ACUMULAR-TABLA-EDAD.
002220   02 FV-GRUPO-ETARIO          PIC X(15).
002230* Se traslada a W-VACUNADO-ACTUAL; solo cuando vale "S" (ESTA-
002240* VACUNADO) se suman los contadores de dosis en ACUMULAR-
002250* CONTADORES.
002260   02 FV-VACUNADO              PIC X(01).
002270* No se traslada; ver el comentario de FV-DOSIS.
002280   02 FV-TIPO-DOSIS            PIC X(15).
002290* Indicador de dosis ya clasificado por OPCION-2 (CLASIFICAR-
002300* DOSIS); se traslada directo, sin volver a interpretar el texto
002310* de la dosis.
002320   02 FV-ES-PRIMERA            PIC 9(01).
002330* Ver el comentario de FV-ES-PRIMERA.
002340   02 FV-ES-SEGUNDA            PIC 9(01).
002350* Ver el comentario de FV-ES-PRIMERA.
002360   02 FV-ES-REFUERZO           PIC 9(01).
002370* Ver el comentario de FV-ES-PRIMERA.
002380   02 FV-ES-UNICA              PIC 9(01).
002390* Relleno hasta 211 bytes del registro filtrado.
002400   02 FILLER                   PIC X(08).
002410* Redefine que aisla el anio-mes de registro en una sola vista
002420* alfanumerica de 6 posiciones; se usa en ACUMULAR-CONTADORES
002430* para decidir, con SOL-242, si hay periodo antes de acumular en
002440* las tablas de anio y de mes, sin tener que concatenar los dos
002450* campos en cada lectura.
002460 01 REG-FILTRO-VAC-PERIODO REDEFINES REG-FILTRO-VACUNACION.
002470   02 FILLER                   PIC X(211).
002480   02 FVP-ANIO-MES.
002490* Vista de 4 posiciones que aisla el anio del par FVP-ANIO-MES
002500* usado en la guarda de periodo de SOL-242; no se referencia por
002510* separado en ningun paragrafo, ACUMULAR-CONTADORES prueba el
002520* grupo completo FVP-ANIO-MES de una sola vez.
002530      03 FVP-ANIO              PIC X(04).
002540* Ver el comentario de FVP-ANIO.
002550      03 FVP-MES                PIC X(02).
002560   02 FILLER                   PIC X(75).
002570
002580* Registro de salida de OPCION-2 cuando el consolidado es por
002590* RESIDENCIA o por AMBOS; mismo numero y ancho de campos que
002600* FILTRO-VACUNACION, cambia solo el prefijo FR- para que no se
002610* confundan los dos archivos en las tablas de simbolos del
002620* compilador.
002630 FD FILTRO-RESIDENCIA
002640     LABEL RECORD IS STANDARD
002650     VALUE OF FILE-ID "FILTRES.DAT".
002660* Ver el comentario del registro equivalente de FILTRO-
002670* VACUNACION; la unica diferencia real esta en el dato de donde
002680* vino (filtrado por residencia en vez de por vacuna), no en el
002690* layout.
002700 01 REG-FILTRO-RESIDENCIA.
002710*---- CAMPOS QUE OPCION-3 NO CONSULTA ---------------------------
002720* Ver el comentario equivalente sobre FV-CONSECUTIVO al inicio de
002730* FILTRO-VACUNACION; los mismos campos que alli se dejan sin
002740* trasladar se dejan igual aqui (identificacion del paciente,
002750* vacuna, dosis en texto, lote, archivo de origen, fecha de
002760* proceso), porque esta FD tiene que coincidir byte a byte con lo
002770* que escribe GRABAR-SALIDAS en OPCION-2 aunque OPCION-3 no
002780* necesite leerlos todos.
002790   02 FR-CONSECUTIVO          PIC 9(06).
002800* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002810   02 FR-FECHA-ATENCION       PIC X(10).
002820* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002830   02 FR-TIPO-IDENT           PIC X(02).
002840* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002850   02 FR-NUMERO-IDENT         PIC X(15).
002860* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002870   02 FR-PRIMER-NOMBRE        PIC X(20).
002880* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002890   02 FR-PRIMER-APELLIDO      PIC X(20).
002900* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002910   02 FR-EDAD-ANIOS           PIC 9(03).
002920* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002930   02 FR-SEXO                 PIC X(10).
002940* Ver el comentario del campo equivalente en FILTRO-VACUNACION;
002950* aqui el traslado ocurre en la rama ES-RESIDENCIA de TRASLADAR-
002960* REGISTRO.
002970   02 FR-DEPARTAMENTO-RESID   PIC X(20).
002980* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
002990   02 FR-MUNICIPIO-RESID      PIC X(20).
003000* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003010   02 FR-LOCALIDAD-RESID      PIC X(20).
003020* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003030   02 FR-VACUNA                PIC X(20).
003040* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003050   02 FR-DOSIS                 PIC X(15).
003060* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003070   02 FR-LOTE                  PIC X(10).
003080* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003090   02 FR-MUNICIPIO-VACUNA      PIC X(20).
003100* Ver el comentario del campo equivalente en FILTRO-VACUNACION;
003110* aqui la guarda de periodo de SOL-242 se revisa sobre FRP-ANIO-
003120* MES.
003130   02 FR-ANIO-REGISTRO         PIC X(04).
003140* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003150   02 FR-MES-REGISTRO          PIC X(02).
003160* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003170   02 FR-ARCHIVO-ORIGEN        PIC X(30).
003180* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003190   02 FR-FECHA                 PIC X(10).
003200* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003210   02 FR-GRUPO-ETARIO          PIC X(15).
003220* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003230   02 FR-VACUNADO              PIC X(01).
003240* Ver el comentario del campo equivalente en FILTRO-VACUNACION.
003250   02 FR-TIPO-DOSIS            PIC X(15).
003260* Ver el comentario de FV-ES-PRIMERA.
003270   02 FR-ES-PRIMERA            PIC 9(01).
003280* Ver el comentario de FV-ES-PRIMERA.
003290   02 FR-ES-SEGUNDA            PIC 9(01).
003300* Ver el comentario de FV-ES-PRIMERA.
003310   02 FR-ES-REFUERZO           PIC 9(01).
003320* Ver el comentario de FV-ES-PRIMERA.
003330   02 FR-ES-UNICA              PIC 9(01).
003340   02 FILLER                   PIC X(08).
003350* Ver el comentario del redefine equivalente sobre FILTRO-
003360* VACUNACION - SOL-242.
003370 01 REG-FILTRO-RES-PERIODO REDEFINES REG-FILTRO-RESIDENCIA.
003380   02 FILLER                   PIC X(211).
003390   02 FRP-ANIO-MES.
003400* Ver el comentario de FVP-ANIO; aqui sobre la vista redefinida
003410* de FILTRO-RESIDENCIA.
003420      03 FRP-ANIO              PIC X(04).
003430* Ver el comentario de FVP-ANIO.
003440      03 FRP-MES                PIC X(02).
003450   02 FILLER                   PIC X(75).
003460
003470* Bitacora de texto libre que deja OPCION-1 con cada lote sin
003480* fecha de atencion o sin codigo de dosis reconocible; OPCION-3
003490* no reinterpreta el contenido, solo lo cuenta y lo transcribe
003500* tal cual al resumen.
003510 FD ADVERTENCIAS-PAI
003520     LABEL RECORD IS STANDARD
003530     VALUE OF FILE-ID "ADVERTEN.LOG".
003540* RA-TEXTO es la misma linea de 120 posiciones que escribe
003550* OPCION-1 en ESCRIBIR-ADVERTENCIA; no se reparte en subcampos
003560* porque nunca se necesita clasificar la advertencia, solo
003570* mostrarla.
003580 01 REG-ADVERTENCIA.
003590   02 RA-TEXTO                PIC X(120).
003600* Relleno de la linea de advertencia hasta completar 132
003610* posiciones, el mismo ancho de linea de impresora que usa LINEA-
003620* RESUMEN, para que si algun dia se decide imprimir las
003630* advertencias sin pasar por RA-TEXTO no haga falta cambiar el
003640* ancho del archivo.
003650   02 FILLER                  PIC X(012).
003660
003670* Listado final de la corrida mensual; queda en disco para que el
003680* operador lo imprima o lo consulte sin tener que volver a correr
003690* los tres pasos.
003700 FD RESUMEN-PAI
003710     LABEL RECORD IS STANDARD
003720     VALUE OF FILE-ID "RESUMEN.LST".
003730* Ancho de linea de impresora estandar de la oficina (132
003740* columnas); todas las secciones del resumen armar su texto con
003750* STRING sobre esta misma variable antes de escribirla, asi que
003760* conviene limpiarla a SPACES antes de cada STRING para no
003770* arrastrar residuos de la linea anterior.
003780 01 LINEA-RESUMEN               PIC X(132).
003790
003800* De aqui para abajo viven los acumuladores de la corrida, las
003810* tablas de frecuencia (edad, mes, anio, municipio, departamento)
003820* y los campos de edicion que usa la seccion de impresion;
003830* ninguno de estos valores sobrevive entre corridas, se
003840* reconstruyen leyendo el filtrado completo cada vez.
003850 WORKING-STORAGE SECTION.
003860*---- INDICADORES DE ARCHIVO ------------------------------------
003870* Mismo esquema de indicadores de dos posiciones que usan
003880* OPCION-1 y OPCION-2 para revisar el resultado de cada OPEN y
003890* READ sin depender de condiciones DECLARATIVES, que este shop no
003900* usa en ninguno de sus programas de lote.
003910 77 ST-PARAMETRO            PIC X(02) VALUE "00".
003920 77 ST-VACUNACION           PIC X(02) VALUE "00".
003930 77 ST-RESIDENCIA           PIC X(02) VALUE "00".
003940 77 ST-ADVERTENCIA          PIC X(02) VALUE "00".
003950 77 ST-RESUMEN              PIC X(02) VALUE "00".
003960* Quedo declarada de la epoca en que se pensaba usarla como area
003970* de trabajo intermedia para armar encabezados de varias lineas;
003980* hoy LINEA-RESUMEN cumple ese papel directamente y W-LINEA no se
003990* referencia en ningun STRING ni MOVE del programa.
004000 01 W-LINEA                 PIC X(132) VALUE SPACES.
004010*---- CAMPOS DE EDICION PARA EL RESUMEN -------------------------
004020* Las tres variables de edicion (W-EDITADO-7, W-EDITADO-3,
004030* W-EDITADO-PORC) se reutilizan en todas las secciones de
004040* impresion con un simple MOVE antes de cada STRING; no se
004050* declaro una por cada contador porque ninguna de ellas necesita
004060* conservar su valor de una linea impresa a la siguiente.
004070 01 W-EDITADO-7              PIC ZZZ,ZZ9.
004080* Tres digitos con edicion de ceros suprimidos; sirve para los
004090* contadores de cuantas entradas tiene cada tabla geografica
004100* (municipios, departamentos), que nunca pasan de las 60
004110* posiciones que reserva cada OCCURS.
004120 01 W-EDITADO-3              PIC ZZ9.
004130* Un solo decimal de edicion, igual al ancho del PIC 999V9 de los
004140* campos W-PORC-* que alimenta; no se uso mas precision porque a
004150* la Secretaria el porcentaje con un decimal le basta para sus
004160* boletines desde que se estandarizo el calculo con SOL-233.
004170 01 W-EDITADO-PORC           PIC ZZ9.9.
004180* CAMPOS DEL REGISTRO ACTUAL (VISTA UNICA, VENGA DE FILTRO-
004190* VACUNACION O DE FILTRO-RESIDENCIA).
004200*---- VISTA UNICA DEL REGISTRO ACTUAL ---------------------------
004210* TRASLADAR-REGISTRO copia aqui los campos del registro que se
004220* acabe de leer, sea de FILTRO-VACUNACION o de FILTRO-RESIDENCIA,
004230* para que el resto de las rutinas de acumulacion no tengan que
004240* preguntar otra vez ES-RESIDENCIA / ES-VACUNACION en cada
004250* paragrafo; basta con mirar una sola vez en ACUMULAR-CONTADORES.
004260 01 W-ANIO-ACTUAL           PIC X(04) VALUE SPACES.
004270 01 W-MES-ACTUAL            PIC X(02) VALUE SPACES.
004280 01 W-MUNVAC-ACTUAL         PIC X(20) VALUE SPACES.
004290 01 W-DEPTO-ACTUAL          PIC X(20) VALUE SPACES.
004300 01 W-MUNRES-ACTUAL         PIC X(20) VALUE SPACES.
004310 01 W-GRUPO-ACTUAL          PIC X(15) VALUE SPACES.
004320* ESTA-VACUNADO se probo durante la revision de este cambio como
004330* condicion-nombre en vez del literal "S" que traia la version
004340* anterior; se deja junto a los demas campos de la vista unica
004350* porque es el unico de ellos que participa en una decision de
004360* control (cuenta o no cuenta como vacunacion).
004370 01 W-VACUNADO-ACTUAL       PIC X(01) VALUE SPACES.
004380    88 ESTA-VACUNADO              VALUE "S".
004390 01 W-ES-PRIMERA-ACTUAL     PIC 9(01) VALUE ZEROS.
004400 01 W-ES-SEGUNDA-ACTUAL     PIC 9(01) VALUE ZEROS.
004410 01 W-ES-REFUERZO-ACTUAL    PIC 9(01) VALUE ZEROS.
004420 01 W-ES-UNICA-ACTUAL       PIC 9(01) VALUE ZEROS.
004430* Se declara COMP porque sirve de subindice directo de TME-
004440* CONTADOR; se valida IS NUMERIC antes de moverlo porque el mes
004450* de registro llega como texto desde el filtrado y un mes en
004460* blanco no es numerico.
004470 77 W-MES-NUM               PIC 9(02) COMP VALUE ZEROS.
004480* CONTADORES GENERALES
004490*---- CONTADORES GENERALES --------------------------------------
004500* Siete digitos COMP alcanzan para la cedula de cualquier
004510* departamento del pais en un solo mes con margen de sobra; los
004520* mismos anchos se usaron en los contadores equivalentes de
004530* OPCION-1 y OPCION-2 para que sumar o comparar totales entre los
004540* tres pasos no requiera ninguna conversion de ancho.
004550 77 W-TOTAL-REGISTROS       PIC 9(07) COMP VALUE ZEROS.
004560* Solo cuenta cuando ESTA-VACUNADO; es la base de los cuatro
004570* porcentajes de dosis que calcula CALCULAR-PORCENTAJES.
004580 77 W-TOTAL-VACUNADOS       PIC 9(07) COMP VALUE ZEROS.
004590* Ver el comentario de W-TOTAL-REGISTROS sobre el ancho comun de
004600* estos contadores entre los tres pasos del menu.
004610 77 W-TOTAL-PRIMERA         PIC 9(07) COMP VALUE ZEROS.
004620* Ver el comentario de W-TOTAL-PRIMERA.
004630 77 W-TOTAL-SEGUNDA         PIC 9(07) COMP VALUE ZEROS.
004640* Ver el comentario de W-TOTAL-PRIMERA.
004650 77 W-TOTAL-REFUERZO        PIC 9(07) COMP VALUE ZEROS.
004660* Ver el comentario de W-TOTAL-PRIMERA.
004670 77 W-TOTAL-UNICA           PIC 9(07) COMP VALUE ZEROS.
004680* Los cuatro campos de porcentaje (primera, segunda, refuerzo,
004690* unica) se calculan juntos en CALCULAR-PORCENTAJES sobre la
004700* misma base (W-TOTAL-VACUNADOS); se declaran por separado en vez
004710* de una tabla OCCURS 4 porque cada uno tiene su propio literal
004720* de impresion en IMPRIMIR-DOSIS y no se recorren con un indice
004730* comun.
004740 01 W-PORC-PRIMERA          PIC 999V9 VALUE ZEROS.
004750 01 W-PORC-SEGUNDA          PIC 999V9 VALUE ZEROS.
004760 01 W-PORC-REFUERZO         PIC 999V9 VALUE ZEROS.
004770 01 W-PORC-UNICA            PIC 999V9 VALUE ZEROS.
004780* Se recalcula dentro del PERFORM VARYING de IMPRIMIR-GRUPO-
004790* ETARIO-UNO, una vez por cada una de las siete bandas, en vez de
004800* guardarse en una tabla paralela a TABLA-GRUPO-ETARIO; como solo
004810* se usa para imprimir, no hace falta conservarlo mas tiempo que
004820* el de una sola vuelta del PERFORM.
004830 01 W-PORC-EDAD             PIC 999V9 VALUE ZEROS.
004840* TABLA DE GRUPOS ETARIOS (7 BANDAS FIJAS)
004850*---- TABLAS DE FRECUENCIA --------------------------------------
004860* Siete bandas fijas de edad (ver INICIALIZAR-TABLAS); se
004870* escogieron las mismas que usa la Secretaria en sus boletines
004880* epidemiologicos para que el resumen de este programa se pueda
004890* pegar directo en esos informes sin tener que recalcular grupos.
004900 01 TABLA-GRUPO-ETARIO.
004910    02 TGE-ENTRY OCCURS 7 TIMES.
004920* Texto fijo de la banda de edad (ver INICIALIZAR-TABLAS); se
004930* compara por igualdad exacta contra W-GRUPO-ACTUAL en ACUMULAR-
004940* TABLA-EDAD, asi que el ancho y el texto deben coincidir letra
004950* por letra con lo que deja OPCION-1 en RC-GRUPO-ETARIO.
004960       03 TGE-ETIQUETA        PIC X(15).
004970       03 FILLER              PIC X(03).
004980* COMP porque se incrementa en cada registro que cae en esa
004990* banda; con siete entradas fijas el costo de declarar toda la
005000* tabla en binario es insignificante frente al ahorro de no tener
005010* que convertir de zonado a binario en cada ADD.
005020       03 TGE-CONTADOR        PIC 9(07) COMP.
005030* TABLA DE MESES (12 CASILLAS FIJAS, INDICE = MES NUMERICO)
005040* Doce casillas fijas, el indice numerico del mes sirve de
005050* subindice directo (TME-CONTADOR (W-MES-NUM)) para no tener que
005060* buscar linealmente como en las tablas de anio, municipio y
005070* departamento.
005080 01 TABLA-MES.
005090    02 TME-ENTRY OCCURS 12 TIMES.
005100* Se inicializa con los literales "01" a "12" en INICIALIZAR-
005110* TABLAS, no para comparar contra el mes de registro (eso lo hace
005120* el subindice numerico directo de ACUMULAR-TABLA-MES) sino para
005130* poder imprimir el mes en IMPRIMIR-MES-UNO sin tener que
005140* convertir el indice otra vez a texto.
005150       03 TME-VALOR           PIC X(02).
005160       03 FILLER              PIC X(02).
005170* Ver el comentario de TGE-CONTADOR; aqui el subindice es el mes
005180* numerico, no una busqueda lineal.
005190       03 TME-CONTADOR        PIC 9(07) COMP.
005200* TABLA DE ANIOS (CRECE A MEDIDA QUE APARECEN)
005210* Los anios de registro no se conocen de antemano (la corrida
005220* puede incluir historico o solo el mes corriente segun lo que
005230* pida la tarjeta de parametros de OPCION-2), asi que esta tabla
005240* crece por busqueda lineal igual que la tabla de lotes de
005250* OPCION-1; el tope de 40 entradas alcanza sobradamente para
005260* cualquier corrida real del programa.
005270 01 TABLA-ANIO.
005280    02 TAN-ENTRY OCCURS 40 TIMES.
005290* A diferencia de TME-VALOR, aqui el valor si se usa para
005300* comparar (BUSCAR-ANIO) porque la tabla de anios crece por alta
005310* y no tiene un indice numerico directo como la de meses.
005320       03 TAN-VALOR           PIC X(04).
005330       03 FILLER              PIC X(02).
005340* Ver el comentario de TGE-CONTADOR.
005350       03 TAN-CONTADOR        PIC 9(07) COMP.
005360* Cuenta cuantas entradas de TABLA-ANIO estan ocupadas; sirve
005370* tambien de limite superior en el PERFORM VARYING de BUSCAR-ANIO
005380* y en el de IMPRIMIR-ANIO-UNO.
005390 77 W-ANIO-CONT             PIC 9(03) COMP VALUE ZEROS.
005400* TABLA DE MUNICIPIOS DE VACUNACION
005410* Solo se llena cuando el consolidado no es por RESIDENCIA (ver
005420* la guarda NOT ES-RESIDENCIA en ACUMULAR-CONTADORES); el campo
005430* TMV-MARCADO es el que usa IMPRIMIR-MUNICIPIO-UNO para no
005440* repetir un municipio que ya salio en el listado de los veinte
005450* mas frecuentes.
005460 01 TABLA-MUNICIPIO-VAC.
005470    02 TMV-ENTRY OCCURS 60 TIMES.
005480* Ver el comentario de TDR-NOMBRE; aqui para municipio de
005490* vacunacion, que es el municipio del lote (RC-MUNICIPIO-RESID en
005500* el sentido de donde se aplico la dosis, no donde vive el
005510* paciente).
005520       03 TMV-NOMBRE          PIC X(20).
005530* Ver el comentario de TGE-CONTADOR.
005540       03 TMV-CONTADOR        PIC 9(07) COMP.
005550* "S"/"N" simple en vez de un 88-level de una sola condicion,
005560* porque el unico lugar que lo consulta (COMPARAR-MUNICIPIO-
005570* MAYOR) ya lo hace con una comparacion directa contra el literal
005580* "N"; no justificaba declarar una condicion-nombre para un solo
005590* punto de uso.
005600       03 TMV-MARCADO         PIC X(01).
005610       03 FILLER              PIC X(02).
005620* Ver el comentario de W-ANIO-CONT; aqui para TABLA-MUNICIPIO-
005630* VAC.
005640 77 W-MUNVAC-CONT           PIC 9(03) COMP VALUE ZEROS.
005650* TABLA DE DEPARTAMENTOS DE RESIDENCIA
005660* Solo se llena cuando el consolidado no es por VACUNACION; mismo
005670* mecanismo de marcado que TABLA-MUNICIPIO-VAC para el listado de
005680* los veinte departamentos de residencia mas frecuentes.
005690 01 TABLA-DEPARTAMENTO.
005700    02 TDR-ENTRY OCCURS 60 TIMES.
005710* Veinte posiciones, el mismo ancho que trae RC-DEPARTAMENTO-
005720* RESID desde el consolidado de OPCION-1; no se trunca ni se
005730* normaliza el nombre del departamento antes de compararlo, asi
005740* que dos formas distintas de escribir el mismo departamento en
005750* la captura (con o sin tilde, por ejemplo) generarian dos
005760* entradas distintas en esta tabla - limitacion conocida, no
005770* corregida porque la captura de origen ya deberia venir
005780* normalizada desde el aplicativo municipal.
005790       03 TDR-NOMBRE          PIC X(20).
005800* Ver el comentario de TGE-CONTADOR.
005810       03 TDR-CONTADOR        PIC 9(07) COMP.
005820* Ver el comentario de TMV-MARCADO.
005830       03 TDR-MARCADO         PIC X(01).
005840       03 FILLER              PIC X(02).
005850* Ver el comentario de W-ANIO-CONT; aqui para TABLA-DEPARTAMENTO.
005860 77 W-DEPTO-CONT            PIC 9(03) COMP VALUE ZEROS.
005870* TABLA DE MUNICIPIOS DE RESIDENCIA
005880* Ver el comentario de TABLA-DEPARTAMENTO; se llena en el mismo
005890* paso (ACUMULAR-TABLA-MUN-RESID) porque ambas tablas solo tienen
005900* sentido cuando el filtrado trae datos de residencia.
005910 01 TABLA-MUNICIPIO-RESID.
005920    02 TMR-ENTRY OCCURS 60 TIMES.
005930* Ver el comentario de TDR-NOMBRE; misma limitacion de nombres no
005940* normalizados, aqui para municipio de residencia en vez de
005950* departamento.
005960       03 TMR-NOMBRE          PIC X(20).
005970* Ver el comentario de TGE-CONTADOR.
005980       03 TMR-CONTADOR        PIC 9(07) COMP.
005990* Ver el comentario de TMV-MARCADO.
006000       03 TMR-MARCADO         PIC X(01).
006010       03 FILLER              PIC X(02).
006020* Ver el comentario de W-ANIO-CONT; aqui para TABLA-MUNICIPIO-
006030* RESID.
006040 77 W-MUNRES-CONT           PIC 9(03) COMP VALUE ZEROS.
006050* Subindice de trabajo compartido por todas las rutinas de
006060* busqueda lineal (BUSCAR-ANIO, BUSCAR-MUNICIPIO, BUSCAR-
006070* DEPARTAMENTO, BUSCAR-MUN-RESID) y por los PERFORM VARYING que
006080* recorren las tablas en la seccion de impresion; no hay
006090* conflicto entre usos porque cada PERFORM lo reinicia antes de
006100* empezar.
006110 77 W-IDX-BUSCA             PIC 9(03) COMP VALUE ZEROS.
006120* Guarda, durante cada vuelta de IMPRIMIR-MUNICIPIO-UNO /
006130* IMPRIMIR-DEPARTAMENTO-UNO / IMPRIMIR-MUN-RESID-UNO, el indice
006140* de la entrada no marcada con el contador mas alto encontrado
006150* hasta el momento.
006160 77 W-IDX-MAYOR             PIC 9(03) COMP VALUE ZEROS.
006170* Acompana a W-IDX-MAYOR; se reinicia en cero al arrancar cada
006180* vuelta del top-20 para que una entrada con contador en cero
006190* nunca pueda ganar la comparacion por error.
006200 77 W-VALOR-MAYOR           PIC 9(07) COMP VALUE ZEROS.
006210* Variable de control del PERFORM VARYING que limita cada listado
006220* top-20 a un maximo de veinte lineas, sin importar cuantas
006230* entradas tenga realmente la tabla de frecuencia.
006240 77 W-CONTADOR-IMPRESOS     PIC 9(03) COMP VALUE ZEROS.
006250* Bandera de la busqueda lineal; se pone en "S" dentro del
006260* paragrafo BUSCAR-* correspondiente apenas aparece la entrada
006270* que se buscaba, para que la rutina que llama sepa si debe dar
006280* de alta una entrada nueva o no.
006290 77 W-ENTRADA-ENCONTRADA    PIC X(01) VALUE "N".
006300* TOTAL DE ADVERTENCIAS (CONTADAS EN UNA PRIMERA PASADA AL
006310* ARCHIVO DE ADVERTENCIAS QUE DEJA OPCION-1)
006320* Cinco digitos bastan de sobra: en la practica un mes con mas de
006330* unas pocas decenas de advertencias ya es senal de un problema
006340* serio en la captura que hay que resolver antes de seguir, no un
006350* volumen que el programa deba anticipar.
006360 77 W-TOTAL-ADVERTENCIAS    PIC 9(05) COMP VALUE ZEROS.
006370* Solo se calcula cuando hay mas de diez advertencias; ver
006380* SOL-140.
006390 77 W-ADVERTENCIAS-RESTO    PIC 9(05) COMP VALUE ZEROS.
006400* Cuenta cuantas advertencias ya se transcribieron al resumen; se
006410* reinicia en cero al arrancar IMPRIMIR-ADVERTENCIAS, no al
006420* terminar, porque el contador no se usa en ningun otro
006430* paragrafo.
006440 77 W-LINEAS-IMPRESAS       PIC 9(05) COMP VALUE ZEROS.
006450* FECHA DE GENERACION DEL RESUMEN
006460* Ver el comentario de DERIVAR-FECHA-GENERACION; se declara
006470* numerico porque se calcula con COMPUTE a partir del siglo
006480* ventaneado, y se redefine como alfa (W-ANIO-SISTEMA-ALFA) para
006490* poder concatenarlo en el STRING de W-FECHA-GENERACION.
006500 01 W-ANIO-SISTEMA          PIC 9(04) VALUE ZEROS.
006510 01 W-ANIO-SISTEMA-ALFA REDEFINES W-ANIO-SISTEMA
006520* Vista alfanumerica de W-ANIO-SISTEMA, necesaria porque STRING
006530* no puede concatenar un campo numerico directamente dentro de
006540* W-FECHA-GENERACION.
006550                             PIC X(04).
006560* Recibe el mes de FECHA-SISTEMA ya en su forma de dos digitos
006570* para concatenarlo directo en W-FECHA-GENERACION; no hace falta
006580* redefine numerico porque este campo nunca se usa en aritmetica,
006590* solo en el STRING final.
006600 01 W-MES-ALFA               PIC X(02) VALUE SPACES.
006610* Ver el comentario de W-MES-ALFA.
006620 01 W-DIA-ALFA                PIC X(02) VALUE SPACES.
006630* Se arma en DERIVAR-FECHA-GENERACION a partir de la fecha de
006640* sistema que entra por LINKAGE; se imprime en el encabezado del
006650* resumen para que quede registro de cuando se corrio el reporte,
006660* no de a que mes corresponden los datos (eso lo dice la tarjeta
006670* de parametros de OPCION-2 via TP-ANIO-FILTRO/TP-MES-FILTRO).
006680 01 W-FECHA-GENERACION        PIC X(10) VALUE SPACES.
006690* FECHA-SISTEMA la pasa el programa de menu (MENU4PAI) tomada con
006700* ACCEPT FROM DATE antes de llamar a OPCION-3, igual que se la
006710* pasa a OPCION-1; se evita que cada paso del menu tenga que
006720* repetir su propio ACCEPT.
006730 LINKAGE SECTION.
006740 01 FECHA-SISTEMA.
006750*---- FECHA DE SISTEMA RECIBIDA DEL MENU ------------------------
006760* Mismo formato de dos digitos que entrega ACCEPT FROM DATE;
006770* DERIVAR-FECHA-GENERACION es quien le aplica la ventana de siglo
006780* de Y2K-04 antes de usarla en el encabezado del resumen.
006790    02 S-ANO                  PIC 99.
006800* No necesita ventana de siglo, solo se copia a W-MES-ALFA para
006810* el STRING final.
006820    02 S-MES                  PIC 99.
006830* Ver el comentario de S-MES.
006840    02 S-DIA                  PIC 99.
006850 PROCEDURE DIVISION USING FECHA-SISTEMA.
006860*---- UNIDAD A: ARRANQUE DE LA CORRIDA --------------------------
006870* Antes de abrir el archivo filtrado hay que saber cual de los
006880* dos corresponde (ES-RESIDENCIA / ES-VACUNACION), y eso lo trae
006890* la misma tarjeta de parametros que uso OPCION-2, por eso se lee
006900* aqui otra vez en vez de recibirlo como parametro del programa.
006910*
006920* CONTAR-ADVERTENCIAS se hace antes de abrir RESUMEN-PAI porque
006930* el total de advertencias hace falta mas adelante, en IMPRIMIR-
006940* ADVERTENCIAS, para decidir el mensaje de "Y N ADVERTENCIAS
006950* MAS"; contar primero evita tener que leer el archivo de
006960* advertencias una tercera vez.
006970 INICIO-ESTADISTICAS.
006980     PERFORM INICIALIZAR-TABLAS THRU INICIALIZAR-TABLAS-EXIT.
006990     PERFORM LEER-TARJETA-PARAMETROS
007000             THRU LEER-TARJETA-PARAMETROS-EXIT.
007010     PERFORM DERIVAR-FECHA-GENERACION
007020             THRU DERIVAR-FECHA-GENERACION-EXIT.
007030     IF ES-RESIDENCIA
007040* La decision de cual de los dos archivos abrir depende
007050* exclusivamente de lo que trajo la tarjeta de parametros en TP-
007060* TIPO-CONSOLIDADO; nunca se abren los dos a la vez porque
007070* OPCION-2 tampoco los llena a la vez con el mismo registro.
007080        OPEN INPUT FILTRO-RESIDENCIA
007090     ELSE
007100* Ver el comentario de OPEN INPUT FILTRO-RESIDENCIA.
007110        OPEN INPUT FILTRO-VACUNACION
007120     END-IF.
007130     PERFORM CONTAR-ADVERTENCIAS THRU CONTAR-ADVERTENCIAS-EXIT.
007140* Se abre para escritura despues de contar advertencias, no
007150* antes, por si algun dia hace falta condicionar la apertura a
007160* que la corrida tenga algo que reportar; hoy no se condiciona,
007170* el resumen siempre se genera.
007180     OPEN OUTPUT RESUMEN-PAI.
007190*---- UNIDAD B: CICLO PRINCIPAL DE LECTURA ----------------------
007200* Un solo ciclo sirve para los dos archivos posibles porque la
007210* decision de cual leer ya se tomo en INICIO-ESTADISTICAS; la
007220* alternativa de tener dos ciclos separados (uno por archivo) se
007230* descarto porque duplicaria TRASLADAR-REGISTRO y ACUMULAR-
007240* CONTADORES sin ninguna ganancia.
007250 LEER-FILTRADO.
007260     IF ES-RESIDENCIA
007270        READ FILTRO-RESIDENCIA NEXT RECORD
007280            AT END GO TO FIN-LECTURA
007290     ELSE
007300        READ FILTRO-VACUNACION NEXT RECORD
007310            AT END GO TO FIN-LECTURA
007320     END-IF.
007330     PERFORM TRASLADAR-REGISTRO THRU TRASLADAR-REGISTRO-EXIT.
007340     PERFORM ACUMULAR-CONTADORES THRU ACUMULAR-CONTADORES-EXIT.
007350     GO TO LEER-FILTRADO.
007360*----------------- TRASLADO A LA VISTA COMUN -----------------
007370* Aqui es donde se paga el costo de que FILTRO-VACUNACION y
007380* FILTRO-RESIDENCIA tengan el mismo layout con prefijos
007390* distintos: hay que copiar campo por campo a la vista comun en
007400* vez de poder usar un solo REDEFINES, porque los dos archivos
007410* nunca estan abiertos al mismo tiempo pero si podrian compartir
007420* area si se declararan como una sola FD con un selector, cosa
007430* que el programa original de OPCION-2 no hace.
007440 TRASLADAR-REGISTRO.
007450     IF ES-RESIDENCIA
007460* Rama de residencia del traslado; ver el comentario de
007470* TRASLADAR-REGISTRO sobre por que hace falta copiar campo por
007480* campo en vez de un solo REDEFINES.
007490        MOVE FR-ANIO-REGISTRO      TO W-ANIO-ACTUAL
007500* Ver el comentario de MOVE FR-ANIO-REGISTRO mas arriba; se
007510* trasladan juntos porque los dos alimentan la misma guarda de
007520* periodo.
007530        MOVE FR-MES-REGISTRO       TO W-MES-ACTUAL
007540* Este campo, aunque venga de un registro de RESIDENCIA, sigue
007550* siendo el municipio donde se aplico la dosis; OPCION-2 lo
007560* conserva igual en los dos archivos de salida.
007570        MOVE FR-MUNICIPIO-VACUNA   TO W-MUNVAC-ACTUAL
007580* Unico de los dos tipos de consolidado donde este traslado tiene
007590* datos utiles de verdad; en la rama FV tambien se traslada por
007600* simetria aunque la tabla que alimenta solo se imprima cuando
007610* NOT ES-VACUNACION.
007620        MOVE FR-DEPARTAMENTO-RESID TO W-DEPTO-ACTUAL
007630* Ver el comentario de MOVE FR-DEPARTAMENTO-RESID.
007640        MOVE FR-MUNICIPIO-RESID    TO W-MUNRES-ACTUAL
007650* Se traslada siempre, sin importar el tipo de consolidado,
007660* porque la distribucion por edad se imprime en todas las
007670* corridas.
007680        MOVE FR-GRUPO-ETARIO       TO W-GRUPO-ACTUAL
007690* A partir de aqui los cuatro MOVE de indicadores de dosis (FR-
007700* ES-PRIMERA/SEGUNDA/REFUERZO/UNICA) solo se usan si este campo
007710* trasladado resulta en ESTA-VACUNADO; ver la guarda en ACUMULAR-
007720* CONTADORES.
007730        MOVE FR-VACUNADO           TO W-VACUNADO-ACTUAL
007740* Los cuatro indicadores de dosis de esta rama alimentan los
007750* mismos totales generales que los de la rama FV; no hay doble
007760* conteo porque solo una de las dos ramas corre por ejecucion,
007770* segun lo que diga la tarjeta de parametros.
007780        MOVE FR-ES-PRIMERA         TO W-ES-PRIMERA-ACTUAL
007790* Ver el comentario de MOVE FR-ES-PRIMERA.
007800        MOVE FR-ES-SEGUNDA         TO W-ES-SEGUNDA-ACTUAL
007810* Ver el comentario de MOVE FR-ES-PRIMERA.
007820        MOVE FR-ES-REFUERZO        TO W-ES-REFUERZO-ACTUAL
007830* Ver el comentario de MOVE FR-ES-PRIMERA.
007840        MOVE FR-ES-UNICA           TO W-ES-UNICA-ACTUAL
007850     ELSE
007860        MOVE FV-ANIO-REGISTRO      TO W-ANIO-ACTUAL
007870* Ver el comentario del MOVE equivalente en la rama de
007880* residencia.
007890        MOVE FV-MES-REGISTRO       TO W-MES-ACTUAL
007900* Ver el comentario del MOVE equivalente en la rama de
007910* residencia; se traslada siempre, se imprima o no el listado
007920* top-20 segun el tipo de consolidado.
007930        MOVE FV-MUNICIPIO-VACUNA   TO W-MUNVAC-ACTUAL
007940* Ver el comentario del MOVE equivalente en la rama de
007950* residencia.
007960        MOVE FV-DEPARTAMENTO-RESID TO W-DEPTO-ACTUAL
007970* Ver el comentario del MOVE equivalente en la rama de
007980* residencia.
007990        MOVE FV-MUNICIPIO-RESID    TO W-MUNRES-ACTUAL
008000* Ver el comentario del MOVE equivalente en la rama de
008010* residencia.
008020        MOVE FV-GRUPO-ETARIO       TO W-GRUPO-ACTUAL
008030* Ver el comentario del MOVE equivalente en la rama de
008040* residencia.
008050        MOVE FV-VACUNADO           TO W-VACUNADO-ACTUAL
008060* Ver el comentario del MOVE equivalente en la rama de
008070* residencia.
008080        MOVE FV-ES-PRIMERA         TO W-ES-PRIMERA-ACTUAL
008090* Ver el comentario de MOVE FV-ES-PRIMERA.
008100        MOVE FV-ES-SEGUNDA         TO W-ES-SEGUNDA-ACTUAL
008110* Ver el comentario de MOVE FV-ES-PRIMERA.
008120        MOVE FV-ES-REFUERZO        TO W-ES-REFUERZO-ACTUAL
008130* Ver el comentario de MOVE FV-ES-PRIMERA.
008140        MOVE FV-ES-UNICA           TO W-ES-UNICA-ACTUAL
008150     END-IF.
008160 TRASLADAR-REGISTRO-EXIT.
008170     EXIT.
008180*----------------- UNIDAD D: ACUMULACION DE CIFRAS -------------
008190*---- UNIDAD C: ACUMULACION DE CIFRAS ---------------------------
008200* Cada registro que llega ya paso el filtro de OPCION-2, asi que
008210* aqui no se descarta nada; solo se decide en cuales tablas entra
008220* segun el tipo de consolidado (ES-RESIDENCIA / ES-VACUNACION)
008230* para no sumar, por ejemplo, en la tabla de municipios de
008240* residencia cuando la corrida es solo por vacunacion y ese campo
008250* puede venir vacio.
008260*
008270* La guarda de SOL-242 sobre FVP-ANIO-MES / FRP-ANIO-MES se
008280* revisa sobre la vista del registro filtrado, no sobre los
008290* campos ya trasladados a W-ANIO-ACTUAL / W-MES-ACTUAL, porque
008300* antes de este cambio un anio o mes en blanco se terminaba
008310* comparando contra SPACES caracter por caracter en cada entrada
008320* de la tabla en vez de filtrarse una sola vez aqui.
008330 ACUMULAR-CONTADORES.
008340     ADD 1 TO W-TOTAL-REGISTROS.
008350     IF ESTA-VACUNADO
008360        ADD 1 TO W-TOTAL-VACUNADOS
008370        ADD W-ES-PRIMERA-ACTUAL  TO W-TOTAL-PRIMERA
008380        ADD W-ES-SEGUNDA-ACTUAL  TO W-TOTAL-SEGUNDA
008390        ADD W-ES-REFUERZO-ACTUAL TO W-TOTAL-REFUERZO
008400        ADD W-ES-UNICA-ACTUAL    TO W-TOTAL-UNICA
008410     END-IF.
008420     PERFORM ACUMULAR-TABLA-EDAD THRU ACUMULAR-TABLA-EDAD-EXIT.
008430* 20030918 L.ROJAS - LA GUARDA DE PERIODO EN BLANCO SE REVISA     SOL-242
008440*          SOBRE LA VISTA DEL REGISTRO FILTRADO (FVP-ANIO-MES /
008450*          FRP-ANIO-MES) EN VEZ DE LOS CAMPOS YA TRASLADADOS.
008460     IF ES-RESIDENCIA
008470        IF FRP-ANIO-MES NOT = SPACES
008480        PERFORM ACUMULAR-TABLA-ANIO THRU ACUMULAR-TABLA-ANIO-EXIT
008490        PERFORM ACUMULAR-TABLA-MES  THRU ACUMULAR-TABLA-MES-EXIT
008500        END-IF
008510     ELSE
008520        IF FVP-ANIO-MES NOT = SPACES
008530        PERFORM ACUMULAR-TABLA-ANIO THRU ACUMULAR-TABLA-ANIO-EXIT
008540        PERFORM ACUMULAR-TABLA-MES  THRU ACUMULAR-TABLA-MES-EXIT
008550        END-IF
008560     END-IF.
008570     IF NOT ES-RESIDENCIA
008580        PERFORM ACUMULAR-TABLA-MUNICIPIO
008590                THRU ACUMULAR-TABLA-MUNICIPIO-EXIT
008600     END-IF.
008610* ACUMULAR-TABLA-DEPARTAMENTO y ACUMULAR-TABLA-MUN-RESID solo
008620* tienen sentido si el registro trae informacion de residencia;
008630* un consolidado puramente por VACUNACION puede dejar esos campos
008640* en blanco porque OPCION-2 no los necesito para decidir si el
008650* registro pasaba el filtro.
008660     IF NOT ES-VACUNACION
008670        PERFORM ACUMULAR-TABLA-DEPARTAMENTO
008680                THRU ACUMULAR-TABLA-DEPARTAMENTO-EXIT
008690        PERFORM ACUMULAR-TABLA-MUN-RESID
008700                THRU ACUMULAR-TABLA-MUN-RESID-EXIT
008710     END-IF.
008720 ACUMULAR-CONTADORES-EXIT.
008730     EXIT.
008740* Se compara contra las siete etiquetas fijas con un IF anidado
008750* en cascada, igual que la clasificacion de dosis de OPCION-2,
008760* porque el grupo etario ya viene como texto desde el consolidado
008770* (ver RC-GRUPO-ETARIO en OPCION-1) y no como un codigo numerico
008780* que permitiera un salto directo a la entrada de la tabla.
008790 ACUMULAR-TABLA-EDAD.
008800     IF W-GRUPO-ACTUAL = TGE-ETIQUETA (1)
008810        ADD 1 TO TGE-CONTADOR (1)
008820     ELSE
008830        IF W-GRUPO-ACTUAL = TGE-ETIQUETA (2)
008840           ADD 1 TO TGE-CONTADOR (2)
008850        ELSE
008860           IF W-GRUPO-ACTUAL = TGE-ETIQUETA (3)
008870              ADD 1 TO TGE-CONTADOR (3)
008880           ELSE
008890              IF W-GRUPO-ACTUAL = TGE-ETIQUETA (4)
008900                 ADD 1 TO TGE-CONTADOR (4)
008910              ELSE
008920                 IF W-GRUPO-ACTUAL = TGE-ETIQUETA (5)
008930                    ADD 1 TO TGE-CONTADOR (5)
008940                 ELSE
008950                    IF W-GRUPO-ACTUAL = TGE-ETIQUETA (6)
008960                       ADD 1 TO TGE-CONTADOR (6)
008970                    ELSE
008980                       ADD 1 TO TGE-CONTADOR (7)
008990                    END-IF
009000                 END-IF
009010              END-IF
009020           END-IF
009030        END-IF
009040     END-IF.
009050 ACUMULAR-TABLA-EDAD-EXIT.
009060     EXIT.
009070* A diferencia de las tablas de anio, municipio y departamento,
009080* esta no necesita busqueda: el mes numerico de 1 a 12 es
009090* directamente el subindice de TME-CONTADOR. Si el campo no es
009100* numerico o esta fuera de rango sencillamente no se acumula en
009110* ningun lado, no se considera un error de la corrida.
009120 ACUMULAR-TABLA-MES.
009130     MOVE ZEROS TO W-MES-NUM.
009140     IF W-MES-ACTUAL IS NUMERIC
009150        MOVE W-MES-ACTUAL TO W-MES-NUM
009160     END-IF.
009170     IF W-MES-NUM > 0 AND W-MES-NUM < 13
009180        ADD 1 TO TME-CONTADOR (W-MES-NUM)
009190     END-IF.
009200 ACUMULAR-TABLA-MES-EXIT.
009210     EXIT.
009220* TABLA DE ANIOS - BUSQUEDA LINEAL Y ALTA SI NO EXISTE (MISMA
009230* RUTINA QUE USA OPCION-1 PARA LA TABLA DE LOTES).
009240* Busqueda lineal y alta igual que la tabla de lotes de OPCION-1:
009250* se recorre lo que ya existe (BUSCAR-ANIO), y solo si no aparece
009260* se abre una entrada nueva. El tope de 40 anios no se valida
009270* contra el anio de sistema porque la tabla tambien debe admitir
009280* corridas sobre consolidados historicos anteriores a la fecha de
009290* hoy.
009300 ACUMULAR-TABLA-ANIO.
009310     IF W-ANIO-ACTUAL = SPACES
009320        GO TO ACUMULAR-TABLA-ANIO-EXIT
009330     END-IF.
009340     MOVE "N" TO W-ENTRADA-ENCONTRADA.
009350     PERFORM BUSCAR-ANIO VARYING W-IDX-BUSCA
009360             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-ANIO-CONT.
009370     IF W-ENTRADA-ENCONTRADA = "N" AND W-ANIO-CONT < 40
009380        ADD 1 TO W-ANIO-CONT
009390        MOVE W-ANIO-ACTUAL TO TAN-VALOR (W-ANIO-CONT)
009400        MOVE 1 TO TAN-CONTADOR (W-ANIO-CONT)
009410     END-IF.
009420 ACUMULAR-TABLA-ANIO-EXIT.
009430     EXIT.
009440* Paragrafo de un solo IF, pensado para ejecutarse dentro de un
009450* PERFORM VARYING; no lleva EXIT propio porque nunca se le hace
009460* PERFORM THRU, solo PERFORM simple desde ACUMULAR-TABLA-ANIO.
009470 BUSCAR-ANIO.
009480     IF TAN-VALOR (W-IDX-BUSCA) = W-ANIO-ACTUAL
009490        ADD 1 TO TAN-CONTADOR (W-IDX-BUSCA)
009500        MOVE "S" TO W-ENTRADA-ENCONTRADA
009510     END-IF.
009520* TABLA DE MUNICIPIOS DE VACUNACION - BUSQUEDA LINEAL Y ALTA
009530* Misma mecanica de BUSCAR-ANIO pero sobre el nombre del
009540* municipio de vacunacion; se sale de una vez si el campo llega
009550* en blanco porque un municipio vacio no aporta nada al reporte
009560* de distribucion geografica y solo ensuciaria la tabla con una
009570* entrada sin nombre.
009580 ACUMULAR-TABLA-MUNICIPIO.
009590     IF W-MUNVAC-ACTUAL = SPACES
009600        GO TO ACUMULAR-TABLA-MUNICIPIO-EXIT
009610     END-IF.
009620     MOVE "N" TO W-ENTRADA-ENCONTRADA.
009630     PERFORM BUSCAR-MUNICIPIO VARYING W-IDX-BUSCA
009640             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-MUNVAC-CONT.
009650     IF W-ENTRADA-ENCONTRADA = "N" AND W-MUNVAC-CONT < 60
009660        ADD 1 TO W-MUNVAC-CONT
009670        MOVE W-MUNVAC-ACTUAL TO TMV-NOMBRE (W-MUNVAC-CONT)
009680        MOVE 1 TO TMV-CONTADOR (W-MUNVAC-CONT)
009690        MOVE "N" TO TMV-MARCADO (W-MUNVAC-CONT)
009700     END-IF.
009710 ACUMULAR-TABLA-MUNICIPIO-EXIT.
009720     EXIT.
009730* Ver el comentario de BUSCAR-ANIO; la unica diferencia es el
009740* campo que se compara.
009750 BUSCAR-MUNICIPIO.
009760     IF TMV-NOMBRE (W-IDX-BUSCA) = W-MUNVAC-ACTUAL
009770        ADD 1 TO TMV-CONTADOR (W-IDX-BUSCA)
009780        MOVE "S" TO W-ENTRADA-ENCONTRADA
009790     END-IF.
009800* TABLA DE DEPARTAMENTOS DE RESIDENCIA - BUSQUEDA LINEAL Y ALTA
009810* Solo corre cuando NOT ES-VACUNACION porque el departamento de
009820* residencia no tiene sentido estadistico cuando la corrida es
009830* puramente por vacunacion (el dato puede venir vacio del
009840* consolidado si el lote no trajo residencia); ver la guarda
009850* equivalente en ACUMULAR-CONTADORES.
009860 ACUMULAR-TABLA-DEPARTAMENTO.
009870     IF W-DEPTO-ACTUAL = SPACES
009880        GO TO ACUMULAR-TABLA-DEPARTAMENTO-EXIT
009890     END-IF.
009900     MOVE "N" TO W-ENTRADA-ENCONTRADA.
009910     PERFORM BUSCAR-DEPARTAMENTO VARYING W-IDX-BUSCA
009920             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-DEPTO-CONT.
009930     IF W-ENTRADA-ENCONTRADA = "N" AND W-DEPTO-CONT < 60
009940        ADD 1 TO W-DEPTO-CONT
009950        MOVE W-DEPTO-ACTUAL TO TDR-NOMBRE (W-DEPTO-CONT)
009960        MOVE 1 TO TDR-CONTADOR (W-DEPTO-CONT)
009970        MOVE "N" TO TDR-MARCADO (W-DEPTO-CONT)
009980     END-IF.
009990 ACUMULAR-TABLA-DEPARTAMENTO-EXIT.
010000     EXIT.
010010* Ver el comentario de BUSCAR-ANIO.
010020 BUSCAR-DEPARTAMENTO.
010030     IF TDR-NOMBRE (W-IDX-BUSCA) = W-DEPTO-ACTUAL
010040        ADD 1 TO TDR-CONTADOR (W-IDX-BUSCA)
010050        MOVE "S" TO W-ENTRADA-ENCONTRADA
010060     END-IF.
010070* TABLA DE MUNICIPIOS DE RESIDENCIA - BUSQUEDA LINEAL Y ALTA
010080* Ver el comentario de ACUMULAR-TABLA-DEPARTAMENTO; corren juntas
010090* porque las dos dependen de que el registro traiga datos de
010100* residencia.
010110 ACUMULAR-TABLA-MUN-RESID.
010120     IF W-MUNRES-ACTUAL = SPACES
010130        GO TO ACUMULAR-TABLA-MUN-RESID-EXIT
010140     END-IF.
010150     MOVE "N" TO W-ENTRADA-ENCONTRADA.
010160     PERFORM BUSCAR-MUN-RESID VARYING W-IDX-BUSCA
010170             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-MUNRES-CONT.
010180     IF W-ENTRADA-ENCONTRADA = "N" AND W-MUNRES-CONT < 60
010190        ADD 1 TO W-MUNRES-CONT
010200        MOVE W-MUNRES-ACTUAL TO TMR-NOMBRE (W-MUNRES-CONT)
010210        MOVE 1 TO TMR-CONTADOR (W-MUNRES-CONT)
010220        MOVE "N" TO TMR-MARCADO (W-MUNRES-CONT)
010230     END-IF.
010240 ACUMULAR-TABLA-MUN-RESID-EXIT.
010250     EXIT.
010260* Ver el comentario de BUSCAR-ANIO.
010270 BUSCAR-MUN-RESID.
010280     IF TMR-NOMBRE (W-IDX-BUSCA) = W-MUNRES-ACTUAL
010290        ADD 1 TO TMR-CONTADOR (W-IDX-BUSCA)
010300        MOVE "S" TO W-ENTRADA-ENCONTRADA
010310     END-IF.
010320*----------------- CALCULO DE PORCENTAJES ----------------------
010330* 20030605 L.ROJAS - ESTANDARIZA EL CALCULO A 1 DECIMAL           SOL-233 
010340*---- UNIDAD D: CALCULO DE PORCENTAJES - SOL-233 ----------------
010350* Antes de este cambio cada seccion de impresion calculaba su
010360* propio porcentaje con una formula ligeramente distinta (unas
010370* truncaban, otras redondeaban), y el resumen de dos corridas con
010380* los mismos totales podia mostrar cifras distintas en el ultimo
010390* decimal. Se centralizo el calculo aqui, con ROUNDED en los
010400* cuatro casos, para que el porcentaje de cada tipo de dosis
010410* salga siempre igual sin importar que otras secciones del
010420* reporte se hayan impreso antes.
010430*
010440* El porcentaje de cada grupo etario no se calcula aqui porque su
010450* base es el total de registros, no el total de vacunados; se
010460* deja en IMPRIMIR-GRUPO-ETARIO-UNO junto al resto de ese calculo
010470* especifico.
010480 CALCULAR-PORCENTAJES.
010490     MOVE ZEROS TO W-PORC-PRIMERA W-PORC-SEGUNDA
010500                   W-PORC-REFUERZO W-PORC-UNICA.
010510     IF W-TOTAL-VACUNADOS > 0
010520        COMPUTE W-PORC-PRIMERA ROUNDED =
010530                W-TOTAL-PRIMERA  * 100 / W-TOTAL-VACUNADOS
010540        COMPUTE W-PORC-SEGUNDA ROUNDED =
010550                W-TOTAL-SEGUNDA  * 100 / W-TOTAL-VACUNADOS
010560        COMPUTE W-PORC-REFUERZO ROUNDED =
010570                W-TOTAL-REFUERZO * 100 / W-TOTAL-VACUNADOS
010580        COMPUTE W-PORC-UNICA ROUNDED =
010590                W-TOTAL-UNICA    * 100 / W-TOTAL-VACUNADOS
010600     END-IF.
010610 CALCULAR-PORCENTAJES-EXIT.
010620     EXIT.
010630*----------------- SECCION DE IMPRESION ------------------------
010640*---- UNIDAD E: IMPRESION DEL RESUMEN ---------------------------
010650* El encabezado repite la vacuna y el tipo de consolidado
010660* exactamente como quedaron en la tarjeta de parametros para que
010670* quien archive el listado sepa, sin tener que abrir el JCL de la
010680* corrida, que filtro se aplico.
010690 IMPRIMIR-ENCABEZADO-RESUMEN.
010700* Primero de muchos MOVE SPACES de esta seccion; cada bloque
010710* STRING que sigue arma su propia linea sobre un area ya limpia
010720* para que no queden residuos de texto mas largo de una linea
010730* anterior. No se repite el comentario en cada aparicion porque
010740* el patron es siempre el mismo.
010750     MOVE SPACES TO LINEA-RESUMEN.
010760* Titulo fijo del reporte; no cambia entre corridas aunque
010770* cambien la vacuna o el tipo de consolidado, esos datos van en
010780* las lineas siguientes del encabezado.
010790     MOVE "PAI CONSOLIDATOR - RESUMEN" TO LINEA-RESUMEN.
010800     WRITE LINEA-RESUMEN.
010810     MOVE SPACES TO LINEA-RESUMEN.
010820* Esta fecha es la de hoy (la que trae FECHA-SISTEMA desde el
010830* menu), no la del periodo consolidado; se imprime para que quien
010840* archive el listado sepa cuando se corrio el paso, algo que se
010850* volvio importante despues de que una auditoria interna pidiera
010860* poder probar en que fecha se genero cada reporte mensual.
010870     STRING "FECHA DE GENERACION:       "  DELIMITED BY SIZE
010880            W-FECHA-GENERACION             DELIMITED BY SIZE
010890            INTO LINEA-RESUMEN.
010900     WRITE LINEA-RESUMEN.
010910     MOVE SPACES TO LINEA-RESUMEN.
010920* Repite TP-VACUNA tal cual quedo en la tarjeta de parametros,
010930* sin mayusculizar ni recortar, porque OPCION-1 y OPCION-2 ya
010940* exigen que la tarjeta venga en mayusculas.
010950     STRING "VACUNA ANALIZADA:          "  DELIMITED BY SIZE
010960            TP-VACUNA                      DELIMITED BY SIZE
010970            INTO LINEA-RESUMEN.
010980     WRITE LINEA-RESUMEN.
010990     MOVE SPACES TO LINEA-RESUMEN.
011000     IF ES-VACUNACION
011010* Las tres ramas de este IF imprimen literales distintos en vez
011020* de mover el mismo texto que trae la tarjeta de parametros
011030* porque TP-TIPO-CONSOLIDADO guarda solo la letra (V/R/A) y el
011040* encabezado debe quedar legible para alguien que no conoce esa
011050* codificacion.
011060        STRING "TIPO DE CONSOLIDADO:       VACUNACION"
011070               DELIMITED BY SIZE INTO LINEA-RESUMEN
011080     ELSE
011090        IF ES-RESIDENCIA
011100* Ver el comentario de la rama VACUNACION de este mismo IF.
011110           STRING "TIPO DE CONSOLIDADO:       RESIDENCIA"
011120                  DELIMITED BY SIZE INTO LINEA-RESUMEN
011130        ELSE
011140* Rama por defecto del IF; se llega aqui tanto si la tarjeta
011150* trajo expresamente "A" como si LEER-TARJETA-PARAMETROS tuvo que
011160* forzar ese valor por no reconocer la letra que trajo la
011170* tarjeta.
011180           STRING "TIPO DE CONSOLIDADO:       AMBOS"
011190                  DELIMITED BY SIZE INTO LINEA-RESUMEN
011200        END-IF
011210     END-IF.
011220     WRITE LINEA-RESUMEN.
011230     MOVE SPACES TO LINEA-RESUMEN.
011240* Unico MOVE de edicion que usa W-EDITADO-7 con siete digitos
011250* completos en el encabezado; el resto de las cifras del
011260* encabezado caben en los anchos mas pequenos de W-EDITADO-3.
011270     MOVE W-TOTAL-REGISTROS TO W-EDITADO-7.
011280     STRING "TOTAL DE REGISTROS:        "  DELIMITED BY SIZE
011290            W-EDITADO-7                    DELIMITED BY SIZE
011300            INTO LINEA-RESUMEN.
011310     WRITE LINEA-RESUMEN.
011320     MOVE SPACES TO LINEA-RESUMEN.
011330     WRITE LINEA-RESUMEN.
011340* Se salta entera cuando ES-RESIDENCIA porque en ese tipo de
011350* consolidado la tabla de municipios de vacunacion nunca se llego
011360* a llenar (ver la guarda de ACUMULAR-CONTADORES); imprimir una
011370* seccion vacia solo confundiria a quien lee el listado.
011380 IMPRIMIR-DISTRIBUCION-MUNICIPIO.
011390     IF ES-RESIDENCIA
011400        GO TO IMPRIMIR-DISTRIBUCION-MUNICIPIO-EXIT
011410     END-IF.
011420     MOVE SPACES TO LINEA-RESUMEN.
011430* Tres digitos bastan porque el tope de la tabla es 60; nunca se
011440* desborda este campo de edicion.
011450     MOVE W-MUNVAC-CONT TO W-EDITADO-3.
011460* El total de municipios distintos que aparecieron en el
011470* filtrado, no el total de los 60 que reserva la tabla; sirve de
011480* referencia rapida para saber si el listado top-20 que sigue
011490* cubre todos los municipios de la corrida o solo una parte.
011500     STRING "MUNICIPIOS DE VACUNACION:  " DELIMITED BY SIZE
011510            W-EDITADO-3                   DELIMITED BY SIZE
011520            INTO LINEA-RESUMEN.
011530     WRITE LINEA-RESUMEN.
011540     MOVE SPACES TO LINEA-RESUMEN.
011550* El limite de veinte renglones para cada listado de distribucion
011560* geografica se fijo desde la version de SOL-052 para que el
011570* resumen completo no pasara de unas pocas paginas de papel
011580* continuo; un municipio o departamento fuera del top 20 sigue
011590* contando para los totales generales, solo no aparece en el
011600* detalle impreso.
011610     MOVE "DISTRIBUCION POR MUNICIPIO DE VACUNACION (TOP 20)"
011620          TO LINEA-RESUMEN.
011630     WRITE LINEA-RESUMEN.
011640     PERFORM IMPRIMIR-MUNICIPIO-UNO
011650             VARYING W-CONTADOR-IMPRESOS FROM 1 BY 1
011660             UNTIL W-CONTADOR-IMPRESOS > 20
011670             OR W-CONTADOR-IMPRESOS > W-MUNVAC-CONT.
011680     MOVE SPACES TO LINEA-RESUMEN.
011690     WRITE LINEA-RESUMEN.
011700 IMPRIMIR-DISTRIBUCION-MUNICIPIO-EXIT.
011710     EXIT.
011720* Selecciona por fuerza bruta la entrada no marcada con mayor
011730* contador (COMPARAR-MUNICIPIO-MAYOR) y la marca antes de
011740* imprimirla, en vez de ordenar la tabla completa; con el tope de
011750* 60 municipios y solo 20 vueltas del PERFORM VARYING que lo
011760* llama, el costo de este metodo es insignificante frente a
011770* escribir una rutina de ordenamiento solo para este reporte.
011780 IMPRIMIR-MUNICIPIO-UNO.
011790     MOVE 0 TO W-IDX-MAYOR.
011800     MOVE 0 TO W-VALOR-MAYOR.
011810     PERFORM COMPARAR-MUNICIPIO-MAYOR VARYING W-IDX-BUSCA
011820             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-MUNVAC-CONT.
011830* Si ninguna entrada sin marcar quedo con contador mayor que cero
011840* (por ejemplo, ya se imprimieron las unicas entradas que habia)
011850* simplemente no se escribe linea; por eso el listado top-20
011860* puede terminar con menos de veinte renglones sin que eso sea un
011870* error.
011880     IF W-IDX-MAYOR > 0
011890        MOVE "S" TO TMV-MARCADO (W-IDX-MAYOR)
011900        MOVE SPACES TO LINEA-RESUMEN
011910        MOVE TMV-CONTADOR (W-IDX-MAYOR) TO W-EDITADO-7
011920        STRING "  " DELIMITED BY SIZE
011930               TMV-NOMBRE (W-IDX-MAYOR) DELIMITED BY SIZE
011940               "     " DELIMITED BY SIZE
011950               W-EDITADO-7 DELIMITED BY SIZE
011960               INTO LINEA-RESUMEN
011970        WRITE LINEA-RESUMEN
011980     END-IF.
011990* Paragrafo de apoyo de IMPRIMIR-MUNICIPIO-UNO; no se separa en
012000* seccion propia porque solo se usa desde ahi.
012010 COMPARAR-MUNICIPIO-MAYOR.
012020     IF TMV-MARCADO (W-IDX-BUSCA) = "N"
012030        AND TMV-CONTADOR (W-IDX-BUSCA) > W-VALOR-MAYOR
012040        MOVE TMV-CONTADOR (W-IDX-BUSCA) TO W-VALOR-MAYOR
012050        MOVE W-IDX-BUSCA TO W-IDX-MAYOR
012060     END-IF.
012070* Se salta entera cuando ES-VACUNACION, simetrico a la guarda de
012080* IMPRIMIR-DISTRIBUCION-MUNICIPIO; imprime dos listados top-20 en
012090* el mismo paragrafo (departamento y municipio de residencia)
012100* porque los dos dependen de la misma condicion NOT ES-VACUNACION
012110* y conviene mantenerlos juntos.
012120 IMPRIMIR-DISTRIBUCION-DEPARTAMENTO.
012130     IF ES-VACUNACION
012140        GO TO IMPRIMIR-DISTRIBUCION-DEPARTAMENTO-EXIT
012150     END-IF.
012160     MOVE SPACES TO LINEA-RESUMEN.
012170* Ver el comentario de MOVE W-MUNVAC-CONT.
012180     MOVE W-DEPTO-CONT TO W-EDITADO-3.
012190* Ver el comentario del total equivalente de municipios de
012200* vacunacion.
012210     STRING "DEPARTAMENTOS DE RESIDENCIA: " DELIMITED BY SIZE
012220            W-EDITADO-3                     DELIMITED BY SIZE
012230            INTO LINEA-RESUMEN.
012240     WRITE LINEA-RESUMEN.
012250     MOVE SPACES TO LINEA-RESUMEN.
012260* Ver el comentario de MOVE W-MUNVAC-CONT.
012270     MOVE W-MUNRES-CONT TO W-EDITADO-3.
012280* Ver el comentario del total equivalente de municipios de
012290* vacunacion.
012300     STRING "MUNICIPIOS DE RESIDENCIA:    " DELIMITED BY SIZE
012310            W-EDITADO-3                     DELIMITED BY SIZE
012320            INTO LINEA-RESUMEN.
012330     WRITE LINEA-RESUMEN.
012340     MOVE SPACES TO LINEA-RESUMEN.
012350* Ver el comentario del listado equivalente de municipios de
012360* vacunacion.
012370     MOVE "DISTRIBUCION POR DEPARTAMENTO DE RESIDENCIA (TOP 20)"
012380          TO LINEA-RESUMEN.
012390     WRITE LINEA-RESUMEN.
012400     PERFORM IMPRIMIR-DEPARTAMENTO-UNO
012410             VARYING W-CONTADOR-IMPRESOS FROM 1 BY 1
012420             UNTIL W-CONTADOR-IMPRESOS > 20
012430             OR W-CONTADOR-IMPRESOS > W-DEPTO-CONT.
012440     MOVE SPACES TO LINEA-RESUMEN.
012450     MOVE "DISTRIBUCION POR MUNICIPIO DE RESIDENCIA (TOP 20)"
012460          TO LINEA-RESUMEN.
012470     WRITE LINEA-RESUMEN.
012480     PERFORM IMPRIMIR-MUN-RESID-UNO
012490             VARYING W-CONTADOR-IMPRESOS FROM 1 BY 1
012500             UNTIL W-CONTADOR-IMPRESOS > 20
012510             OR W-CONTADOR-IMPRESOS > W-MUNRES-CONT.
012520     MOVE SPACES TO LINEA-RESUMEN.
012530     WRITE LINEA-RESUMEN.
012540 IMPRIMIR-DISTRIBUCION-DEPARTAMENTO-EXIT.
012550     EXIT.
012560* Ver el comentario de IMPRIMIR-MUNICIPIO-UNO.
012570 IMPRIMIR-DEPARTAMENTO-UNO.
012580     MOVE 0 TO W-IDX-MAYOR.
012590     MOVE 0 TO W-VALOR-MAYOR.
012600     PERFORM COMPARAR-DEPARTAMENTO-MAYOR VARYING W-IDX-BUSCA
012610             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-DEPTO-CONT.
012620     IF W-IDX-MAYOR > 0
012630        MOVE "S" TO TDR-MARCADO (W-IDX-MAYOR)
012640        MOVE SPACES TO LINEA-RESUMEN
012650        MOVE TDR-CONTADOR (W-IDX-MAYOR) TO W-EDITADO-7
012660        STRING "  " DELIMITED BY SIZE
012670               TDR-NOMBRE (W-IDX-MAYOR) DELIMITED BY SIZE
012680               "     " DELIMITED BY SIZE
012690               W-EDITADO-7 DELIMITED BY SIZE
012700               INTO LINEA-RESUMEN
012710        WRITE LINEA-RESUMEN
012720     END-IF.
012730* Ver el comentario de COMPARAR-MUNICIPIO-MAYOR.
012740 COMPARAR-DEPARTAMENTO-MAYOR.
012750     IF TDR-MARCADO (W-IDX-BUSCA) = "N"
012760        AND TDR-CONTADOR (W-IDX-BUSCA) > W-VALOR-MAYOR
012770        MOVE TDR-CONTADOR (W-IDX-BUSCA) TO W-VALOR-MAYOR
012780        MOVE W-IDX-BUSCA TO W-IDX-MAYOR
012790     END-IF.
012800* Ver el comentario de IMPRIMIR-MUNICIPIO-UNO; aqui la tabla es
012810* TABLA-MUNICIPIO-RESID en vez de TABLA-MUNICIPIO-VAC.
012820 IMPRIMIR-MUN-RESID-UNO.
012830     MOVE 0 TO W-IDX-MAYOR.
012840     MOVE 0 TO W-VALOR-MAYOR.
012850     PERFORM COMPARAR-MUN-RESID-MAYOR VARYING W-IDX-BUSCA
012860             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-MUNRES-CONT.
012870     IF W-IDX-MAYOR > 0
012880        MOVE "S" TO TMR-MARCADO (W-IDX-MAYOR)
012890        MOVE SPACES TO LINEA-RESUMEN
012900        MOVE TMR-CONTADOR (W-IDX-MAYOR) TO W-EDITADO-7
012910        STRING "  " DELIMITED BY SIZE
012920               TMR-NOMBRE (W-IDX-MAYOR) DELIMITED BY SIZE
012930               "     " DELIMITED BY SIZE
012940               W-EDITADO-7 DELIMITED BY SIZE
012950               INTO LINEA-RESUMEN
012960        WRITE LINEA-RESUMEN
012970     END-IF.
012980* Ver el comentario de COMPARAR-MUNICIPIO-MAYOR.
012990 COMPARAR-MUN-RESID-MAYOR.
013000     IF TMR-MARCADO (W-IDX-BUSCA) = "N"
013010        AND TMR-CONTADOR (W-IDX-BUSCA) > W-VALOR-MAYOR
013020        MOVE TMR-CONTADOR (W-IDX-BUSCA) TO W-VALOR-MAYOR
013030        MOVE W-IDX-BUSCA TO W-IDX-MAYOR
013040     END-IF.
013050* Cada tipo de dosis se imprime solo si su contador es mayor que
013060* cero; con esto el resumen de una corrida de refuerzo, por
013070* ejemplo, no sale con tres lineas en cero que no aportan nada y
013080* solo alargan el listado.
013090 IMPRIMIR-DOSIS.
013100     MOVE SPACES TO LINEA-RESUMEN.
013110     MOVE W-TOTAL-VACUNADOS TO W-EDITADO-7.
013120* Encabeza la seccion de distribucion por tipo de dosis; no es lo
013130* mismo que W-TOTAL-REGISTROS porque un registro sin vacunar
013140* (ESTA-VACUNADO en "N") cuenta para el total general pero no
013150* para este.
013160     STRING "TOTAL DE VACUNACIONES:     " DELIMITED BY SIZE
013170            W-EDITADO-7                   DELIMITED BY SIZE
013180            INTO LINEA-RESUMEN.
013190     WRITE LINEA-RESUMEN.
013200     MOVE SPACES TO LINEA-RESUMEN.
013210* Las cuatro dosis posibles (primera, segunda, refuerzo, unica)
013220* son mutuamente excluyentes por diseno desde OPCION-2
013230* (CLASIFICAR-DOSIS solo prende uno de los cuatro indicadores por
013240* registro), asi que la suma de los cuatro contadores de esta
013250* seccion siempre debe coincidir con W-TOTAL-VACUNADOS; si algun
013260* dia no coincide es senal de un registro con dosis ambigua que
013270* se clasifico mal en OPCION-2.
013280     MOVE "DISTRIBUCION POR TIPO DE DOSIS" TO LINEA-RESUMEN.
013290     WRITE LINEA-RESUMEN.
013300     IF W-TOTAL-PRIMERA > 0
013310        MOVE SPACES TO LINEA-RESUMEN
013320* Primero de los cuatro bloques de impresion de dosis; los otros
013330* tres (segunda, refuerzo, unica) repiten la misma estructura de
013340* MOVE / MOVE / STRING / WRITE.
013350        MOVE W-TOTAL-PRIMERA TO W-EDITADO-7
013360* Edita el porcentaje ya redondeado por CALCULAR-PORCENTAJES;
013370* ningun calculo se repite aqui, solo se prepara para imprimir.
013380        MOVE W-PORC-PRIMERA  TO W-EDITADO-PORC
013390        STRING "  PRIMERA DOSIS            " DELIMITED BY SIZE
013400               W-EDITADO-7  DELIMITED BY SIZE
013410               "  (" DELIMITED BY SIZE
013420               W-EDITADO-PORC DELIMITED BY SIZE
013430               "%)" DELIMITED BY SIZE
013440               INTO LINEA-RESUMEN
013450        WRITE LINEA-RESUMEN
013460     END-IF.
013470     IF W-TOTAL-SEGUNDA > 0
013480        MOVE SPACES TO LINEA-RESUMEN
013490* Ver el comentario del bloque de primera dosis.
013500        MOVE W-TOTAL-SEGUNDA TO W-EDITADO-7
013510        MOVE W-PORC-SEGUNDA  TO W-EDITADO-PORC
013520        STRING "  SEGUNDA DOSIS            " DELIMITED BY SIZE
013530               W-EDITADO-7  DELIMITED BY SIZE
013540               "  (" DELIMITED BY SIZE
013550               W-EDITADO-PORC DELIMITED BY SIZE
013560               "%)" DELIMITED BY SIZE
013570               INTO LINEA-RESUMEN
013580        WRITE LINEA-RESUMEN
013590     END-IF.
013600     IF W-TOTAL-REFUERZO > 0
013610        MOVE SPACES TO LINEA-RESUMEN
013620* Ver el comentario del bloque de primera dosis.
013630        MOVE W-TOTAL-REFUERZO TO W-EDITADO-7
013640        MOVE W-PORC-REFUERZO  TO W-EDITADO-PORC
013650        STRING "  REFUERZO                 " DELIMITED BY SIZE
013660               W-EDITADO-7  DELIMITED BY SIZE
013670               "  (" DELIMITED BY SIZE
013680               W-EDITADO-PORC DELIMITED BY SIZE
013690               "%)" DELIMITED BY SIZE
013700               INTO LINEA-RESUMEN
013710        WRITE LINEA-RESUMEN
013720     END-IF.
013730     IF W-TOTAL-UNICA > 0
013740        MOVE SPACES TO LINEA-RESUMEN
013750* Ver el comentario del bloque de primera dosis; este es el
013760* ultimo de los cuatro tipos posibles.
013770        MOVE W-TOTAL-UNICA TO W-EDITADO-7
013780        MOVE W-PORC-UNICA  TO W-EDITADO-PORC
013790        STRING "  DOSIS UNICA              " DELIMITED BY SIZE
013800               W-EDITADO-7  DELIMITED BY SIZE
013810               "  (" DELIMITED BY SIZE
013820               W-EDITADO-PORC DELIMITED BY SIZE
013830               "%)" DELIMITED BY SIZE
013840               INTO LINEA-RESUMEN
013850        WRITE LINEA-RESUMEN
013860     END-IF.
013870     MOVE SPACES TO LINEA-RESUMEN.
013880     WRITE LINEA-RESUMEN.
013890* A diferencia de IMPRIMIR-DOSIS, aqui se imprimen las siete
013900* bandas siempre, incluso en cero, porque el objetivo de esta
013910* seccion es mostrar la cobertura por edad completa y una banda
013920* faltante se podria leer como un error del reporte en vez de
013930* como una cifra real de cero casos.
013940 IMPRIMIR-GRUPO-ETARIO.
013950     MOVE SPACES TO LINEA-RESUMEN.
013960* Las siete bandas de edad son las misma que pide la Secretaria
013970* en sus boletines; no se parametrizan porque cambiar los rangos
013980* implicaria tambien cambiar la tabla de busqueda en cascada de
013990* ACUMULAR-TABLA-EDAD y los literales de INICIALIZAR-TABLAS, algo
014000* que no ha hecho falta desde 1989.
014010     MOVE "DISTRIBUCION POR GRUPO ETARIO" TO LINEA-RESUMEN.
014020     WRITE LINEA-RESUMEN.
014030     PERFORM IMPRIMIR-GRUPO-ETARIO-UNO
014040             VARYING W-IDX-BUSCA FROM 1 BY 1
014050             UNTIL W-IDX-BUSCA > 7.
014060     MOVE SPACES TO LINEA-RESUMEN.
014070     WRITE LINEA-RESUMEN.
014080* El porcentaje de cada banda se calcula sobre el total de
014090* registros, no sobre el total de vacunados, porque el grupo
014100* etario se conoce para todos los registros del filtrado, hayan
014110* quedado vacunados o no.
014120 IMPRIMIR-GRUPO-ETARIO-UNO.
014130     MOVE ZEROS TO W-PORC-EDAD.
014140     IF W-TOTAL-REGISTROS > 0
014150        COMPUTE W-PORC-EDAD ROUNDED =
014160                TGE-CONTADOR (W-IDX-BUSCA) * 100
014170                / W-TOTAL-REGISTROS
014180     END-IF.
014190     MOVE SPACES TO LINEA-RESUMEN.
014200* Arma la linea de una sola banda de edad; el porcentaje ya quedo
014210* calculado arriba en el mismo paragrafo.
014220     MOVE TGE-CONTADOR (W-IDX-BUSCA) TO W-EDITADO-7.
014230     MOVE W-PORC-EDAD TO W-EDITADO-PORC.
014240     STRING "  " DELIMITED BY SIZE
014250            TGE-ETIQUETA (W-IDX-BUSCA) DELIMITED BY SIZE
014260            "          " DELIMITED BY SIZE
014270            W-EDITADO-7 DELIMITED BY SIZE
014280            "  (" DELIMITED BY SIZE
014290            W-EDITADO-PORC DELIMITED BY SIZE
014300            "%)" DELIMITED BY SIZE
014310            INTO LINEA-RESUMEN.
014320     WRITE LINEA-RESUMEN.
014330* Dos listados separados (por anio y por mes) en vez de uno
014340* cruzado anio-mes, porque cruzarlos requeriria una tabla de doce
014350* por cuarenta entradas que el programa no necesita para el uso
014360* que le da la Secretaria a este informe.
014370 IMPRIMIR-POR-ANIO-MES.
014380     MOVE SPACES TO LINEA-RESUMEN.
014390* Pensado sobre todo para las corridas de AMBOS o de historico
014400* completo, donde puede aparecer mas de un anio en el mismo
014410* filtrado; en una corrida de un solo mes esta seccion termina
014420* mostrando una sola linea.
014430     MOVE "REGISTROS POR ANIO" TO LINEA-RESUMEN.
014440     WRITE LINEA-RESUMEN.
014450     PERFORM IMPRIMIR-ANIO-UNO VARYING W-IDX-BUSCA
014460             FROM 1 BY 1 UNTIL W-IDX-BUSCA > W-ANIO-CONT.
014470     MOVE SPACES TO LINEA-RESUMEN.
014480* Se imprime siempre con los doce meses fijos (ver IMPRIMIR-MES-
014490* UNO) aunque la corrida solo traiga datos de uno o dos; asi el
014500* digitador puede comparar de un vistazo la estacionalidad de la
014510* vacunacion entre distintos meses del mismo reporte.
014520     MOVE "REGISTROS POR MES" TO LINEA-RESUMEN.
014530     WRITE LINEA-RESUMEN.
014540     PERFORM IMPRIMIR-MES-UNO VARYING W-IDX-BUSCA
014550             FROM 1 BY 1 UNTIL W-IDX-BUSCA > 12.
014560     MOVE SPACES TO LINEA-RESUMEN.
014570     WRITE LINEA-RESUMEN.
014580* A diferencia de IMPRIMIR-MES-UNO no hay guarda de contador en
014590* cero porque TABLA-ANIO solo tiene entradas para los anios que
014600* realmente aparecieron en el filtrado (se llena por alta, no por
014610* las 40 posiciones fijas de una vez).
014620 IMPRIMIR-ANIO-UNO.
014630     MOVE SPACES TO LINEA-RESUMEN.
014640* Linea de un solo anio; no lleva guarda de contador en cero
014650* porque la tabla solo tiene entradas altas por BUSCAR-ANIO.
014660     MOVE TAN-CONTADOR (W-IDX-BUSCA) TO W-EDITADO-7.
014670     STRING "  " DELIMITED BY SIZE
014680            TAN-VALOR (W-IDX-BUSCA) DELIMITED BY SIZE
014690            "                     " DELIMITED BY SIZE
014700            W-EDITADO-7 DELIMITED BY SIZE
014710            INTO LINEA-RESUMEN.
014720     WRITE LINEA-RESUMEN.
014730* Aqui si hace falta la guarda de TME-CONTADOR > 0 porque TABLA-
014740* MES siempre tiene sus doce casillas (se inicializan en
014750* INICIALIZAR-TABLAS con el valor del mes, no con un alta
014760* condicional), asi que un mes sin registros se queda con el
014770* contador en cero y no se imprime.
014780 IMPRIMIR-MES-UNO.
014790     IF TME-CONTADOR (W-IDX-BUSCA) > 0
014800        MOVE SPACES TO LINEA-RESUMEN
014810* Ver el comentario de IMPRIMIR-MES-UNO sobre la guarda de
014820* contador en cero.
014830        MOVE TME-CONTADOR (W-IDX-BUSCA) TO W-EDITADO-7
014840        STRING "  " DELIMITED BY SIZE
014850               TME-VALOR (W-IDX-BUSCA) DELIMITED BY SIZE
014860               "                     " DELIMITED BY SIZE
014870               W-EDITADO-7 DELIMITED BY SIZE
014880               INTO LINEA-RESUMEN
014890        WRITE LINEA-RESUMEN
014900     END-IF.
014910*----------------- SECCION DE ADVERTENCIAS ---------------------
014920* 19960410 M.VEGA - PRIMERAS 10 ADVERTENCIAS Y CONTEO DEL         SOL-140 
014930* RESTO, TOMADAS DEL ARCHIVO QUE DEJA OPCION-1.
014940*---- UNIDAD F: SECCION DE ADVERTENCIAS - SOL-140 ---------------
014950* Se hace una primera pasada completa al archivo de advertencias
014960* solo para contar cuantas hay, antes de la segunda pasada
014970* (IMPRIMIR-ADVERTENCIAS) que realmente las transcribe al
014980* resumen; el costo de leer el archivo dos veces se acepto porque
014990* es un archivo pequeno (las advertencias son la excepcion, no la
015000* regla, en un mes normal de la corrida) y asi el mensaje de "Y N
015010* ADVERTENCIAS MAS" se puede armar sin tener que guardar todo el
015020* contenido en memoria.
015030 CONTAR-ADVERTENCIAS.
015040     MOVE ZEROS TO W-TOTAL-ADVERTENCIAS.
015050     OPEN INPUT ADVERTENCIAS-PAI.
015060* El archivo de advertencias es opcional: si OPCION-1 no encontro
015070* ningun lote con problema, el archivo puede no existir; esta
015080* guarda evita que esa situacion normal se trate como un error de
015090* la corrida.
015100     IF ST-ADVERTENCIA NOT = "00"
015110        GO TO CONTAR-ADVERTENCIAS-EXIT
015120     END-IF.
015130* No lleva THRU en el PERFORM que la invoca porque en realidad se
015140* recorre con GO TO, al estilo del resto del programa para los
015150* ciclos de lectura secuencial.
015160 CONTAR-ADVERTENCIAS-CICLO.
015170     READ ADVERTENCIAS-PAI NEXT RECORD
015180         AT END GO TO CONTAR-ADVERTENCIAS-FIN.
015190     ADD 1 TO W-TOTAL-ADVERTENCIAS.
015200     GO TO CONTAR-ADVERTENCIAS-CICLO.
015210* Si el archivo no abrio (ST-ADVERTENCIA distinto de "00") nunca
015220* se llega hasta aqui; el CLOSE de este paragrafo solo corre
015230* cuando el OPEN de CONTAR-ADVERTENCIAS si tuvo exito.
015240 CONTAR-ADVERTENCIAS-FIN.
015250     CLOSE ADVERTENCIAS-PAI.
015260 CONTAR-ADVERTENCIAS-EXIT.
015270     EXIT.
015280* Reabre el mismo archivo que ya conto CONTAR-ADVERTENCIAS porque
015290* no se guardo ningun contenido en memoria durante el conteo; el
015300* costo de abrirlo dos veces es minimo frente a duplicar en
015310* working-storage un archivo de tamano variable.
015320 IMPRIMIR-ADVERTENCIAS.
015330     MOVE SPACES TO LINEA-RESUMEN.
015340* Ultima seccion del resumen a proposito: si el digitador deja de
015350* leer el listado antes de llegar aqui, ya tiene las cifras
015360* completas; las advertencias son diagnostico de calidad de
015370* captura, no parte de las estadisticas de cobertura que pide la
015380* Secretaria.
015390     MOVE "ADVERTENCIAS DE LA CORRIDA" TO LINEA-RESUMEN.
015400     WRITE LINEA-RESUMEN.
015410     MOVE ZEROS TO W-LINEAS-IMPRESAS.
015420     OPEN INPUT ADVERTENCIAS-PAI.
015430     IF ST-ADVERTENCIA NOT = "00"
015440        GO TO IMPRIMIR-ADVERTENCIAS-EXIT
015450     END-IF.
015460     PERFORM IMPRIMIR-ADVERTENCIA-UNA
015470             UNTIL W-LINEAS-IMPRESAS >= 10
015480             OR W-LINEAS-IMPRESAS >= W-TOTAL-ADVERTENCIAS.
015490     CLOSE ADVERTENCIAS-PAI.
015500     IF W-TOTAL-ADVERTENCIAS > 10
015510        COMPUTE W-ADVERTENCIAS-RESTO = W-TOTAL-ADVERTENCIAS - 10
015520        MOVE SPACES TO LINEA-RESUMEN
015530        MOVE W-ADVERTENCIAS-RESTO TO W-EDITADO-3
015540        STRING "... Y " DELIMITED BY SIZE
015550               W-EDITADO-3 DELIMITED BY SIZE
015560               " ADVERTENCIAS MAS" DELIMITED BY SIZE
015570               INTO LINEA-RESUMEN
015580        WRITE LINEA-RESUMEN
015590     END-IF.
015600 IMPRIMIR-ADVERTENCIAS-EXIT.
015610     EXIT.
015620* Transcribe la advertencia tal cual la dejo OPCION-1, sin
015630* reformatear ni truncar, porque RA-TEXTO ya viene armado con su
015640* propio formato (ver ESCRIBIR-ADVERTENCIA en OPCION-1) y
015650* reformatearla aqui duplicaria esa logica en dos programas.
015660 IMPRIMIR-ADVERTENCIA-UNA.
015670     READ ADVERTENCIAS-PAI NEXT RECORD
015680         AT END GO TO IMPRIMIR-ADVERTENCIA-UNA-FIN.
015690     MOVE SPACES TO LINEA-RESUMEN.
015700     STRING "  " DELIMITED BY SIZE
015710            RA-TEXTO DELIMITED BY SIZE
015720            INTO LINEA-RESUMEN.
015730     WRITE LINEA-RESUMEN.
015740     ADD 1 TO W-LINEAS-IMPRESAS.
015750* Paragrafo de salida del PERFORM ... UNTIL que lo invoca desde
015760* IMPRIMIR-ADVERTENCIAS; no tiene EXIT separado porque el mismo
015770* PERFORM ya controla cuando detenerse por el total de lineas
015780* impresas.
015790 IMPRIMIR-ADVERTENCIA-UNA-FIN.
015800*----------------- DERIVACION DE FECHA Y TABLAS FIJAS ----------
015810* 19990929 J.CAMPOS - VENTANA DE SIGLO SOBRE EL ANIO DE           Y2K-04  
015820* SISTEMA QUE ENTREGA ACCEPT ... FROM DATE (2 DIGITOS).
015830*---- UNIDAD G: FECHA Y TABLAS FIJAS - Y2K-04 -------------------
015840* La ventana de siglo 50/99 1900 contra 00/49 2000 es la misma
015850* que uso J. Campos en OPCION-1 y OPCION-2 para no introducir
015860* tres reglas distintas de ventaneo en el mismo sistema; el corte
015870* en 50 se eligio porque ningun registro del PAI es anterior a
015880* 1950 y el sistema no se proyecta a seguir corriendo despues del
015890* 2049.
015900 DERIVAR-FECHA-GENERACION.
015910     IF S-ANO < 50
015920        COMPUTE W-ANIO-SISTEMA = 2000 + S-ANO
015930     ELSE
015940        COMPUTE W-ANIO-SISTEMA = 1900 + S-ANO
015950     END-IF.
015960     MOVE S-MES TO W-MES-ALFA.
015970     MOVE S-DIA TO W-DIA-ALFA.
015980     STRING W-ANIO-SISTEMA-ALFA DELIMITED BY SIZE
015990            "-" DELIMITED BY SIZE
016000            W-MES-ALFA DELIMITED BY SIZE
016010            "-" DELIMITED BY SIZE
016020            W-DIA-ALFA DELIMITED BY SIZE
016030            INTO W-FECHA-GENERACION.
016040 DERIVAR-FECHA-GENERACION-EXIT.
016050     EXIT.
016060* Las etiquetas de grupo etario y los valores de mes se cargan
016070* con MOVE literal en vez de leerse de un archivo de parametros
016080* porque son valores fijos del programa, acordados con la
016090* Secretaria desde la version inicial de 1989 y que no han
016100* cambiado en ninguna de las revisiones posteriores.
016110 INICIALIZAR-TABLAS.
016120     MOVE "NO ESPECIFICADO" TO TGE-ETIQUETA (1).
016130     MOVE "<1 ANO"          TO TGE-ETIQUETA (2).
016140     MOVE "1-5 ANOS"        TO TGE-ETIQUETA (3).
016150     MOVE "6-10 ANOS"       TO TGE-ETIQUETA (4).
016160     MOVE "11-18 ANOS"      TO TGE-ETIQUETA (5).
016170     MOVE "19-60 ANOS"      TO TGE-ETIQUETA (6).
016180     MOVE ">60 ANOS"        TO TGE-ETIQUETA (7).
016190     PERFORM ZERAR-GRUPO-ETARIO VARYING W-IDX-BUSCA
016200             FROM 1 BY 1 UNTIL W-IDX-BUSCA > 7.
016210     MOVE "01" TO TME-VALOR (1).
016220     MOVE "02" TO TME-VALOR (2).
016230     MOVE "03" TO TME-VALOR (3).
016240     MOVE "04" TO TME-VALOR (4).
016250     MOVE "05" TO TME-VALOR (5).
016260     MOVE "06" TO TME-VALOR (6).
016270     MOVE "07" TO TME-VALOR (7).
016280     MOVE "08" TO TME-VALOR (8).
016290     MOVE "09" TO TME-VALOR (9).
016300     MOVE "10" TO TME-VALOR (10).
016310     MOVE "11" TO TME-VALOR (11).
016320     MOVE "12" TO TME-VALOR (12).
016330     PERFORM ZERAR-MES VARYING W-IDX-BUSCA
016340             FROM 1 BY 1 UNTIL W-IDX-BUSCA > 12.
016350 INICIALIZAR-TABLAS-EXIT.
016360     EXIT.
016370* Paragrafo de una sola linea, separado de INICIALIZAR-TABLAS
016380* solo para poder usarlo como cuerpo de un PERFORM VARYING
016390* limpio.
016400 ZERAR-GRUPO-ETARIO.
016410     MOVE ZEROS TO TGE-CONTADOR (W-IDX-BUSCA).
016420* Ver el comentario de ZERAR-GRUPO-ETARIO.
016430 ZERAR-MES.
016440     MOVE ZEROS TO TME-CONTADOR (W-IDX-BUSCA).
016450*----------------- TARJETA DE PARAMETROS ------------------------
016460*---- UNIDAD H: TARJETA DE PARAMETROS ---------------------------
016470* Los valores por defecto (FIEBRE AMARILLA, tipo AMBOS) se fijan
016480* antes de intentar abrir la tarjeta, no despues, para que una
016490* tarjeta ausente o con el archivo vacio deje al programa
016500* funcionando igual que si hubiera pedido explicitamente el
016510* consolidado completo, en vez de abortar la corrida de
016520* estadisticas por falta de un archivo que en muchos meses ni
016530* siquiera hace falta tocar.
016540 LEER-TARJETA-PARAMETROS.
016550     MOVE "FIEBRE AMARILLA"  TO TP-VACUNA.
016560* Valor por defecto fijado antes de intentar abrir la tarjeta;
016570* ver el comentario de LEER-TARJETA-PARAMETROS sobre por que se
016580* hace en este orden.
016590     MOVE "A" TO TP-TIPO-CONSOLIDADO.
016600     OPEN INPUT TARJETA-PARAMETROS.
016610* Si la tarjeta de parametros no abre, el programa sigue con los
016620* valores por defecto que ya se dejaron en TP-VACUNA y TP-TIPO-
016630* CONSOLIDADO antes de este OPEN; no se aborta la corrida por un
016640* archivo que en la mayoria de los meses ni siquiera trae cambios
016650* frente al mes anterior.
016660     IF ST-PARAMETRO NOT = "00"
016670        GO TO LEER-TARJETA-PARAMETROS-EXIT
016680     END-IF.
016690     READ TARJETA-PARAMETROS NEXT RECORD
016700         AT END GO TO LEER-TARJETA-PARAMETROS-CIERRE.
016710     IF NOT ES-VACUNACION
016720        AND NOT ES-RESIDENCIA
016730        AND NOT ES-AMBOS
016740        MOVE "A" TO TP-TIPO-CONSOLIDADO
016750     END-IF.
016760* Misma idea que el valor por defecto de TP-TIPO-CONSOLIDADO: una
016770* tarjeta de parametros con el campo de vacuna en blanco no debe
016780* dejar el encabezado del resumen vacio, porque entonces el
016790* reporte no dice para que vacuna se corrio la estadistica.
016800     IF TP-VACUNA = SPACES
016810        MOVE "FIEBRE AMARILLA" TO TP-VACUNA
016820     END-IF.
016830* Se llega aqui tanto si la lectura tuvo exito como si dio AT
016840* END; el CLOSE es incondicional porque el OPEN, si paso la
016850* guarda de ST-PARAMETRO, siempre deja el archivo abierto.
016860 LEER-TARJETA-PARAMETROS-CIERRE.
016870     CLOSE TARJETA-PARAMETROS.
016880 LEER-TARJETA-PARAMETROS-EXIT.
016890     EXIT.
016900*----------------------------------------------------------------
016910*---- UNIDAD I: CIERRE Y RESUMEN FINAL --------------------------
016920* Todo el trabajo de impresion se dispara desde aqui, una sola
016930* vez, despues de agotar el archivo filtrado; se prefirio asi en
016940* vez de ir imprimiendo secciones parciales durante el ciclo de
016950* lectura porque los porcentajes y los top-20 solo se pueden
016960* calcular con el archivo completo ya leido.
016970 FIN-LECTURA.
016980     IF ES-RESIDENCIA
016990* Cierra el mismo archivo que se abrio en INICIO-ESTADISTICAS
017000* segun el tipo de consolidado.
017010        CLOSE FILTRO-RESIDENCIA
017020     ELSE
017030* Ver el comentario de CLOSE FILTRO-RESIDENCIA.
017040        CLOSE FILTRO-VACUNACION
017050     END-IF.
017060     PERFORM CALCULAR-PORCENTAJES THRU CALCULAR-PORCENTAJES-EXIT.
017070     PERFORM IMPRIMIR-ENCABEZADO-RESUMEN.
017080     PERFORM IMPRIMIR-DISTRIBUCION-MUNICIPIO
017090             THRU IMPRIMIR-DISTRIBUCION-MUNICIPIO-EXIT.
017100     PERFORM IMPRIMIR-DISTRIBUCION-DEPARTAMENTO
017110             THRU IMPRIMIR-DISTRIBUCION-DEPARTAMENTO-EXIT.
017120     PERFORM IMPRIMIR-DOSIS.
017130     PERFORM IMPRIMIR-GRUPO-ETARIO.
017140     PERFORM IMPRIMIR-POR-ANIO-MES.
017150     PERFORM IMPRIMIR-ADVERTENCIAS
017160             THRU IMPRIMIR-ADVERTENCIAS-EXIT.
017170* Ultimo CLOSE de la corrida; de aqui para abajo solo quedan los
017180* tres DISPLAY de control que revisa el operador en consola antes
017190* de dar la corrida por terminada.
017200     CLOSE RESUMEN-PAI.
017210* Primero de los tres mensajes de cierre de la corrida; el
017220* operador los compara contra los totales que ya vio salir de
017230* OPCION-1 y OPCION-2 para confirmar que los tres pasos del menu
017240* procesaron el mismo volumen de informacion.
017250     DISPLAY "OPCION-3: REGISTROS TOTAL  = " W-TOTAL-REGISTROS.
017260* Ver el comentario del DISPLAY anterior.
017270     DISPLAY "OPCION-3: TOTAL VACUNADOS  = " W-TOTAL-VACUNADOS.
017280* Ultimo mensaje de la corrida; si este numero es alto conviene
017290* que el operador revise la seccion de advertencias del resumen
017300* antes de archivar el reporte del mes.
017310     DISPLAY "OPCION-3: ADVERTENCIAS     = " W-TOTAL-ADVERTENCIAS.
017320     GOBACK.
