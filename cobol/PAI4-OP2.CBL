000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. OPCION-2.
000030 AUTHOR. R. TORRES V.
000040 INSTALLATION. OFICINA DE SISTEMAS - SECRETARIA DE SALUD.
000050 DATE-WRITTEN. 02 ABRIL 1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - PROGRAMA AMPLIADO DE INMUNIZACIONES.
000080*----------------------------------------------------------------
000090* OPCION-2 - FILTRO DE VACUNA Y CLASIFICACION DE DOSIS
000100*
000110* LEE EL CONSOLIDADO QUE DEJA OPCION-1, SELECCIONA LOS REGISTROS
000120* DE LA VACUNA OBJETIVO (TARJETA DE PARAMETROS, POR DEFECTO
000130* FIEBRE AMARILLA), CLASIFICA LA DOSIS Y DEJA LOS REGISTROS EN
000140* LOS ARCHIVOS FILTRADOS POR VACUNACION Y/O POR RESIDENCIA SEGUN
000150* EL TIPO DE CONSOLIDADO PEDIDO EN LA TARJETA.  AMBOS ARCHIVOS
000160* LLEVAN EL REGISTRO COMPLETO; SOLO CAMBIA A CUAL SE GRABA.
000170*----------------------------------------------------------------
000180* REGISTRO DE CAMBIOS
000190*----------------------------------------------------------------
000200* FECHA       PROGRAMADOR      TICKET     DESCRIPCION
000210*----------------------------------------------------------------
000220* 19890402    R. TORRES V.     N/A        VERSION INICIAL.
000230* 19910714    R. TORRES V.     SOL-045    SE AGREGA LA TARJETA DE
000240*                                       PARAMETROS (VACUNA, TIPO
000250*                                       DE CONSOLIDADO, ANIO Y
000260*                                       MES) EN VEZ DE VALORES
000270*                                       FIJOS EN EL PROGRAMA.
000280* 19960301    M. VEGA S.       SOL-134    SE AGREGA EL FILTRO
000290*                                       OPCIONAL POR ANIO Y MES
000300*                                       SOBRE EL CONSOLIDADO.
000310* 19990929    J. CAMPOS        Y2K-03     ANIO-FILTRO Y ANIO-
000320*                                       REGISTRO SE VALIDAN A
000330*                                       4 DIGITOS.
000340* 20030218    L. ROJAS P.      SOL-229    SE ESTANDARIZA LA
000350*                                       CLASIFICACION DE DOSIS
000360*                                       SEGUN NORMA DEL PAI.
000370* 20030917    L. ROJAS P.      SOL-241    EL FILTRO DE ANIO/MES
000380*                                       SE COMPARA A TRAVES DE LA
000390*                                       VISTA RCP-ANIO-MES-
000400*                                       REGISTRO (ANTES COMPARABA
000410*                                       RC-ANIO-REGISTRO Y RC-MES-
000420*                                       REGISTRO POR SEPARADO).
000430*----------------------------------------------------------------
000440* UPSI-0 se consulta igual que en OPCION-1, aunque este programa
000450* no tiene ningun punto donde el modo tolerante cambie su
000460* comportamiento; se deja declarado por uniformidad con el resto
000470* de la aplicacion del PAI, no porque OPCION-2 lo necesite hoy.
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 ON STATUS IS MODO-TOLERANTE
000530            OFF STATUS IS MODO-ESTRICTO
000540     CLASS CLASE-NUMERICA IS "0" THRU "9".
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570*---- ARCHIVOS DE LA CORRIDA ------------------------------------
000580* TARJETA-PARAMETROS (SOL-045) le dice a este programa cual
000590* vacuna filtrar, si el consolidado pedido es por vacunacion, por
000600* residencia o ambos, y si hay que limitar el filtro a un
000610* anio/mes de registro; si no trae la tarjeta, LEER-TARJETA-
000620* PARAMETROS asume los valores por omision del programa.
000630     SELECT TARJETA-PARAMETROS ASSIGN TO DISK
000640     ORGANIZATION IS LINE SEQUENTIAL
000650     FILE STATUS IS ST-PARAMETRO.
000660
000670* Entrada de este paso: el consolidado que deja OPCION-1, ya
000680* enriquecido con fecha efectiva, grupo etario y residencia
000690* depurada.
000700     SELECT CONSOLIDADO-PAI ASSIGN TO DISK
000710     ORGANIZATION IS SEQUENTIAL
000720     FILE STATUS IS ST-CONSOLIDADO.
000730
000740* Salida por vacunacion: un registro por cada paciente vacunado
000750* con la vacuna objetivo, sin importar su municipio de
000760* residencia. La usa el reporte de cobertura por municipio de
000770* vacunacion en OPCION-3.
000780     SELECT FILTRO-VACUNACION ASSIGN TO DISK
000790     ORGANIZATION IS SEQUENTIAL
000800     FILE STATUS IS ST-VACUNACION.
000810
000820* Salida por residencia: el mismo filtro de vacuna, pero pensado
000830* para el reporte que agrupa por municipio donde VIVE el
000840* paciente, no donde se vacuno; por eso ambos archivos llevan el
000850* registro completo, no solo la llave que cambia.
000860     SELECT FILTRO-RESIDENCIA ASSIGN TO DISK
000870     ORGANIZATION IS SEQUENTIAL
000880     FILE STATUS IS ST-RESIDENCIA.
000890* Cuatro archivos: la tarjeta de parametros de la corrida, el
000900* consolidado de entrada y los dos filtrados de salida.
000910 DATA DIVISION.
000920* Los cuatro FD en el orden en que el programa los abre: tarjeta
000930* de parametros, consolidado de entrada y los dos filtrados de
000940* salida.
000950 FILE SECTION.
000960*---- TARJETA DE PARAMETROS (SOL-045, 19910714) -----------------
000970* Un solo registro, LINE SEQUENTIAL para que el operador de la
000980* corrida mensual la pueda armar o corregir con un editor de
000990* texto comun sin depender de un programa de captura.
001000 FD TARJETA-PARAMETROS
001010     LABEL RECORD IS STANDARD
001020     VALUE OF FILE-ID "PARAMPAI.DAT".
001030 01 REG-PARAMETRO.
001040* Si viene en blanco, LEER-TARJETA-PARAMETROS deja el valor por
001050* omision 'FIEBRE AMARILLA' sin avisar; la tarjeta en blanco es
001060* una corrida valida, no un error.
001070   02 TP-VACUNA             PIC X(20).
001080   02 TP-TIPO-CONSOLIDADO   PIC X(01).
001090       88 ES-VACUNACION            VALUE "V".
001100       88 ES-RESIDENCIA            VALUE "R".
001110       88 ES-AMBOS                 VALUE "A".
001120*---- FILTRO OPCIONAL DE PERIODO (SOL-134, Y2K-03) --------------
001130* Ambos campos en blanco significa sin filtro de periodo: pasan
001140* todos los registros del consolidado sin importar su anio o mes
001150* de registro. Se agregaron a 4/2 digitos desde el principio de
001160* esta rutina porque SOL-134 entro despues de la revision del ano
001170* 2000 de OPCION-1.
001180   02 TP-ANIO-FILTRO        PIC X(04).
001190   02 TP-MES-FILTRO         PIC X(02).
001200* Relleno de la tarjeta de parametros hasta completar un ancho
001210* parejo con el resto de tarjetas de control de la aplicacion del
001220* PAI, aunque esta en particular no lo necesite para nada mas.
001230   02 FILLER                PIC X(33).
001240
001250*---- ARCHIVO DE ENTRADA DE ESTE PASO ---------------------------
001260* Mismo registro de 230 bytes que escribe OPCION-1; este programa
001270* no lo redefine distinto salvo por la vista REG-CONSOLIDADO-
001280* PERIODO que agrega mas abajo para el filtro de anio/mes
001290* (SOL-241).
001300 FD CONSOLIDADO-PAI
001310     LABEL RECORD IS STANDARD
001320     VALUE OF FILE-ID "CONSOL.DAT".
001330 01 REG-CONSOLIDADO.
001340* Consecutivo asignado por el municipio en el archivo de origen;
001350* viaja sin cambios desde REG-ENTRADA hasta este punto y sirve
001360* para rastrear un registro de vuelta a su detalle original si
001370* hace falta.
001380   02 RC-CONSECUTIVO          PIC 9(06).
001390* Dato informativo del detalle original; RC-FECHA (mas abajo en
001400* este mismo registro) es la que de verdad usa el resumen
001410* estadistico, ya resuelta por la regla de fecha efectiva de
001420* OPCION-1.
001430   02 RC-FECHA-ATENCION       PIC X(10).
001440* Viaja sin validar, igual que en OPCION-1; el cruce contra la
001450* tabla de tipos de documento del PAI nacional lo hace el reporte
001460* impreso de OPCION-3, no este filtro.
001470   02 RC-TIPO-IDENT           PIC X(02).
001480* Igual que en OPCION-1, se conserva como texto; este programa no
001490* hace ningun cruce ni validacion sobre el numero de documento,
001500* solo lo traslada a los archivos filtrados.
001510   02 RC-NUMERO-IDENT         PIC X(15).
001520* Primer nombre y primer apellido, no el nombre completo; ver el
001530* comentario equivalente en el registro consolidado de OPCION-1
001540* para el porque de esa decision.
001550   02 RC-PRIMER-NOMBRE        PIC X(20).
001560* Como el nombre, se traslada sin tocar hacia FV-PRIMER-APELLIDO
001570* o FR-PRIMER-APELLIDO segun lo que pida la tarjeta de
001580* parametros.
001590   02 RC-PRIMER-APELLIDO      PIC X(20).
001600* Edad en anios, tal como llego del archivo de origen; RC-GRUPO-
001610* ETARIO es el campo que OPCION-3 usa para acumular, no este.
001620   02 RC-EDAD-ANIOS           PIC 9(03).
001630* No interviene en ningun filtro de este programa; viaja sin
001640* tocar hasta FV-SEXO o FR-SEXO.
001650   02 RC-SEXO                 PIC X(10).
001660*---- CAMPOS DE RESIDENCIA --------------------------------------
001670* Ya depurados por OPCION-1 (LIMPIAR-TEXTO de aquel programa);
001680* este filtro no los vuelve a limpiar, solo decide con ellos,
001690* indirectamente, si un registro interesa al reporte de cobertura
001700* por residencia (archivo FILTRO-RESIDENCIA).
001710   02 RC-DEPARTAMENTO-RESID   PIC X(20).
001720* Municipio de RESIDENCIA del paciente; FILTRO-RESIDENCIA agrupa
001730* por este campo, no por RC-MUNICIPIO-VACUNA, cuando OPCION-3
001740* arma el reporte de cobertura por residencia.
001750   02 RC-MUNICIPIO-RESID      PIC X(20).
001760* Ultimo nivel de residencia; puede llegar en blanco con la misma
001770* normalidad que en OPCION-1 cuando el municipio no diligencia
001780* localidad en el archivo de origen.
001790   02 RC-LOCALIDAD-RESID      PIC X(20).
001800* Campo sobre el que trabaja VERIFICAR-VACUNA; se compara en
001810* mayusculas y por contencion de subcadena, no por igualdad
001820* exacta, porque algunos municipios abrevian el nombre de la
001830* vacuna de formas distintas en el archivo de origen.
001840   02 RC-VACUNA                PIC X(20).
001850* Texto libre que trae el municipio; CLASIFICAR-DOSIS lo
001860* interpreta buscando 'PRIMERA', 'SEGUNDA', 'REFUERZO' o 'UNICA'
001870* como subcadena, no como un codigo cerrado de valores.
001880   02 RC-DOSIS                 PIC X(15).
001890* Lote del detalle original; no confundir con TABLA-LOTES de
001900* OPCION-1, que es una tabla de trabajo de ese programa y no
001910* existe ya para cuando el registro llega aqui.
001920   02 RC-LOTE                  PIC X(10).
001930* Municipio que reporto el lote (del encabezado), no el municipio
001940* de residencia del paciente; el filtro de RESIDENCIA de este
001950* programa agrupa por RC-MUNICIPIO-RESID, no por este campo.
001960   02 RC-MUNICIPIO-VACUNA      PIC X(20).
001970* Anio y mes del encabezado de lote, a 4 y 2 digitos desde la
001980* revision del ano 2000 de OPCION-1; APLICAR-FILTRO-PERIODO los
001990* compara a traves de la vista RCP-ANIO-MES-REGISTRO, no
002000* directamente sobre estos dos campos.
002010   02 RC-ANIO-REGISTRO         PIC X(04).
002020* Ver el comentario de RC-ANIO-REGISTRO arriba: se compara
002030* siempre junto con el anio, a traves de RCP-ANIO-MES-REGISTRO,
002040* nunca por separado.
002050   02 RC-MES-REGISTRO          PIC X(02).
002060* Se conserva por la misma razon que en OPCION-1: trazabilidad
002070* del envio original si un municipio reclama un registro que no
002080* aparece en los archivos filtrados.
002090   02 RC-ARCHIVO-ORIGEN        PIC X(30).
002100   02 RC-FECHA                 PIC X(10).
002110* Ya viene clasificado por CLASIFICAR-EDAD de OPCION-1; este
002120* programa no lo toca, solo lo traslada a los archivos filtrados
002130* de salida.
002140   02 RC-GRUPO-ETARIO          PIC X(15).
002150*---- CAMPOS QUE LLENA ESTE PROGRAMA ----------------------------
002160* RC-VACUNADO, RC-TIPO-DOSIS y los cuatro indicadores RC-ES-*
002170* llegan en blanco/cero desde OPCION-1 (ver ENRIQUECER-REGISTRO
002180* de ese programa) y se resuelven aqui, en CLASIFICAR-DOSIS,
002190* contra el texto de RC-DOSIS.
002200   02 RC-VACUNADO              PIC X(01).
002210* Copia depurada (mayusculas, sin blancos repetidos) de RC-DOSIS,
002220* armada por LIMPIAR-TEXTO antes de que CLASIFICAR-DOSIS la
002230* revise token por token.
002240   02 RC-TIPO-DOSIS            PIC X(15).
002250* Los cuatro indicadores no son mutuamente excluyentes en el dato
002260* de origen: si el texto de la dosis trae mas de un token
002270* ('PRIMERA REFUERZO', por ejemplo) los cuatro IF de CLASIFICAR-
002280* DOSIS se evaluan por separado y pueden prender mas de uno. El
002290* reporte de OPCION-3 decide como resolver ese caso, no este
002300* programa.
002310   02 RC-ES-PRIMERA            PIC 9(01).
002320       88 ES-PRIMERA-DOSIS         VALUE 1.
002330       88 NO-ES-PRIMERA-DOSIS      VALUE 0.
002340   02 RC-ES-SEGUNDA            PIC 9(01).
002350       88 ES-SEGUNDA-DOSIS         VALUE 1.
002360       88 NO-ES-SEGUNDA-DOSIS      VALUE 0.
002370   02 RC-ES-REFUERZO           PIC 9(01).
002380       88 ES-REFUERZO-DOSIS        VALUE 1.
002390       88 NO-ES-REFUERZO-DOSIS     VALUE 0.
002400   02 RC-ES-UNICA              PIC 9(01).
002410       88 ES-UNICA-DOSIS           VALUE 1.
002420       88 NO-ES-UNICA-DOSIS        VALUE 0.
002430* Mismo relleno del registro consolidado que declara OPCION-1;
002440* tiene que coincidir en ancho en los dos programas aunque
002450* OPCION-2 no agregue campos propios al registro.
002460   02 FILLER                   PIC X(08).
002470*---- VISTA DE PERIODO (SOL-241, 20030917) ----------------------
002480* Antes de esta revision, APLICAR-FILTRO-PERIODO comparaba RC-
002490* ANIO-REGISTRO y RC-MES-REGISTRO cada uno por su lado, con dos
002500* pares de IF; se cambio a una sola vista de 6 bytes (RCP-ANIO-
002510* MES-REGISTRO) redefinida sobre el mismo tramo del registro para
002520* poder comparar los dos juntos contra el filtro de la tarjeta de
002530* parametros con menos IF.
002540 01 REG-CONSOLIDADO-PERIODO REDEFINES REG-CONSOLIDADO.
002550   02 FILLER                   PIC X(211).
002560* Cae exactamente sobre RC-ANIO-REGISTRO y RC-MES-REGISTRO del
002570* registro original; el FILLER de 211 bytes antes de esta vista
002580* cubre todo lo que viene antes de esos dos campos en REG-
002590* CONSOLIDADO.
002600   02 RCP-ANIO-MES-REGISTRO.
002610      03 RCP-ANIO              PIC X(04).
002620      03 RCP-MES               PIC X(02).
002630   02 FILLER                   PIC X(75).
002640
002650* Mismos 23 campos del consolidado, renombrados con el prefijo
002660* FV- de este archivo. GRABAR-SALIDAS copia campo por campo
002670* porque el registro de FILTRO-VACUNACION es fisicamente un
002680* archivo distinto, aunque su contenido sea identico al
002690* consolidado de entrada.
002700 FD FILTRO-VACUNACION
002710     LABEL RECORD IS STANDARD
002720     VALUE OF FILE-ID "FILTVAC.DAT".
002730* 230 bytes, el mismo ancho que REG-CONSOLIDADO; GRABAR-SALIDAS
002740* lo llena campo por campo cuando el tipo de consolidado pedido
002750* es 'V' o 'A'.
002760 01 REG-FILTRO-VACUNACION.
002770   02 FV-CONSECUTIVO          PIC 9(06).
002780   02 FV-FECHA-ATENCION       PIC X(10).
002790   02 FV-TIPO-IDENT           PIC X(02).
002800   02 FV-NUMERO-IDENT         PIC X(15).
002810   02 FV-PRIMER-NOMBRE        PIC X(20).
002820   02 FV-PRIMER-APELLIDO      PIC X(20).
002830   02 FV-EDAD-ANIOS           PIC 9(03).
002840   02 FV-SEXO                 PIC X(10).
002850   02 FV-DEPARTAMENTO-RESID   PIC X(20).
002860   02 FV-MUNICIPIO-RESID      PIC X(20).
002870   02 FV-LOCALIDAD-RESID      PIC X(20).
002880   02 FV-VACUNA                PIC X(20).
002890   02 FV-DOSIS                 PIC X(15).
002900   02 FV-LOTE                  PIC X(10).
002910   02 FV-MUNICIPIO-VACUNA      PIC X(20).
002920   02 FV-ANIO-REGISTRO         PIC X(04).
002930   02 FV-MES-REGISTRO          PIC X(02).
002940   02 FV-ARCHIVO-ORIGEN        PIC X(30).
002950   02 FV-FECHA                 PIC X(10).
002960   02 FV-GRUPO-ETARIO          PIC X(15).
002970* Copia de RC-VACUNADO ya resuelto por CLASIFICAR-DOSIS; este
002980* archivo de salida no vuelve a evaluar la dosis, solo traslada
002990* el resultado.
003000   02 FV-VACUNADO              PIC X(01).
003010   02 FV-TIPO-DOSIS            PIC X(15).
003020   02 FV-ES-PRIMERA            PIC 9(01).
003030   02 FV-ES-SEGUNDA            PIC 9(01).
003040   02 FV-ES-REFUERZO           PIC 9(01).
003050   02 FV-ES-UNICA              PIC 9(01).
003060   02 FILLER                   PIC X(08).
003070
003080* Mismos 23 campos otra vez, ahora con prefijo FR-; ver el
003090* comentario de FILTRO-VACUNACION mas arriba. Los dos archivos se
003100* graban en la misma pasada de GRABAR-SALIDAS, cada uno segun lo
003110* que pida TP-TIPO-CONSOLIDADO.
003120 FD FILTRO-RESIDENCIA
003130     LABEL RECORD IS STANDARD
003140     VALUE OF FILE-ID "FILTRES.DAT".
003150* 230 bytes, igual que FILTRO-VACUNACION; se llena cuando el tipo
003160* de consolidado pedido es 'R' o 'A'.
003170 01 REG-FILTRO-RESIDENCIA.
003180   02 FR-CONSECUTIVO          PIC 9(06).
003190   02 FR-FECHA-ATENCION       PIC X(10).
003200   02 FR-TIPO-IDENT           PIC X(02).
003210   02 FR-NUMERO-IDENT         PIC X(15).
003220   02 FR-PRIMER-NOMBRE        PIC X(20).
003230   02 FR-PRIMER-APELLIDO      PIC X(20).
003240   02 FR-EDAD-ANIOS           PIC 9(03).
003250   02 FR-SEXO                 PIC X(10).
003260   02 FR-DEPARTAMENTO-RESID   PIC X(20).
003270   02 FR-MUNICIPIO-RESID      PIC X(20).
003280   02 FR-LOCALIDAD-RESID      PIC X(20).
003290   02 FR-VACUNA                PIC X(20).
003300   02 FR-DOSIS                 PIC X(15).
003310   02 FR-LOTE                  PIC X(10).
003320   02 FR-MUNICIPIO-VACUNA      PIC X(20).
003330   02 FR-ANIO-REGISTRO         PIC X(04).
003340   02 FR-MES-REGISTRO          PIC X(02).
003350   02 FR-ARCHIVO-ORIGEN        PIC X(30).
003360   02 FR-FECHA                 PIC X(10).
003370   02 FR-GRUPO-ETARIO          PIC X(15).
003380* Copia de RC-VACUNADO, igual que en el archivo de vacunacion;
003390* ningun campo de este registro distingue si el paciente vive en
003400* el mismo municipio donde se vacuno.
003410   02 FR-VACUNADO              PIC X(01).
003420   02 FR-TIPO-DOSIS            PIC X(15).
003430   02 FR-ES-PRIMERA            PIC 9(01).
003440   02 FR-ES-SEGUNDA            PIC 9(01).
003450   02 FR-ES-REFUERZO           PIC 9(01).
003460   02 FR-ES-UNICA              PIC 9(01).
003470   02 FILLER                   PIC X(08).
003480
003490* La mayoria de estas areas de trabajo son copia de las que ya
003500* usaba OPCION-1 para sus propias rutinas de busqueda de
003510* subcadena y limpieza de texto; se repiten aqui porque cada
003520* programa de la corrida es independiente y no hay copybook comun
003530* todavia para esta logica generica.
003540 WORKING-STORAGE SECTION.
003550 77 ST-PARAMETRO            PIC X(02) VALUE "00".
003560 77 ST-CONSOLIDADO          PIC X(02) VALUE "00".
003570 77 ST-VACUNACION           PIC X(02) VALUE "00".
003580 77 ST-RESIDENCIA           PIC X(02) VALUE "00".
003590 77 W-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZEROS.
003600 77 W-REGISTROS-FILTRADOS   PIC 9(07) COMP VALUE ZEROS.
003610 77 W-REG-ARCH-VACUNACION   PIC 9(07) COMP VALUE ZEROS.
003620 77 W-REG-ARCH-RESIDENCIA   PIC 9(07) COMP VALUE ZEROS.
003630* Se llena en LEER-TARJETA-PARAMETROS, con el valor de la tarjeta
003640* o con 'FIEBRE AMARILLA' por omision; de ahi en adelante INICIO-
003650* FILTRO la pasa a mayusculas una sola vez antes del ciclo
003660* principal.
003670 01 W-VACUNA-OBJETIVO       PIC X(20) VALUE SPACES.
003680 01 W-VACUNA-MAYUS          PIC X(20) VALUE SPACES.
003690 01 W-DOSIS-MAYUS           PIC X(15) VALUE SPACES.
003700 01 W-TEXTO-ENTRADA         PIC X(20) VALUE SPACES.
003710 01 W-TEXTO-SALIDA          PIC X(20) VALUE SPACES.
003720 77 W-POS-ENTRADA           PIC 9(02) COMP VALUE ZEROS.
003730 77 W-POS-SALIDA            PIC 9(02) COMP VALUE ZEROS.
003740 77 W-ESPACIO-PREVIO        PIC X(01) VALUE "S".
003750 77 W-LONG-TOKEN            PIC 9(02) COMP VALUE ZEROS.
003760 77 W-POS-BUSQUEDA          PIC 9(02) COMP VALUE ZEROS.
003770 77 W-LIMITE-BUSQUEDA       PIC 9(02) COMP VALUE ZEROS.
003780* Igual que en OPCION-1, esta bandera la usan tanto VERIFICAR-
003790* VACUNA (filtro de vacuna objetivo) como CLASIFICAR-DOSIS
003800* (busqueda de cada token de dosis); BUSCAR-SUBCADENA la reinicia
003810* en 'N' cada vez que se invoca, asi que ninguna de las dos
003820* llamadas hereda el resultado de la otra.
003830 77 W-ENCONTRADO            PIC X(01) VALUE "N".
003840    88 SUBCADENA-ENCONTRADA       VALUE "S".
003850 01 W-CAMPO-MAYUS           PIC X(20) VALUE SPACES.
003860 01 W-TOKEN-BUSCAR          PIC X(20) VALUE SPACES.
003870* Convertidos a numerico solo para validar que la tarjeta trajo 4
003880* y 2 digitos respectivamente; la comparacion real contra el
003890* consolidado se hace en APLICAR-FILTRO-PERIODO sobre la vista
003900* alfa, no sobre estos campos numericos.
003910 01 W-ANIO-FILTRO-NUM       PIC 9(04) VALUE ZEROS.
003920 01 W-ANIO-FILTRO-ALFA REDEFINES W-ANIO-FILTRO-NUM
003930                             PIC X(04).
003940 01 W-MES-FILTRO-NUM        PIC 9(02) VALUE ZEROS.
003950 01 W-MES-FILTRO-ALFA REDEFINES W-MES-FILTRO-NUM
003960                             PIC X(02).
003970* Arranca en 'S' en la declaracion por habito de la instalacion,
003980* pero APLICAR-FILTRO-PERIODO siempre lo vuelve a poner en 'S' al
003990* entrar, asi que este VALUE inicial no cambia el resultado de
004000* ninguna corrida.
004010 77 W-PASA-FILTRO           PIC X(01) VALUE "S".
004020    88 PASA-FILTRO                VALUE "S".
004030*---- PROCEDURE DIVISION DE OPCION-2 ----------------------------
004040* Un solo paso de lectura secuencial del consolidado: por cada
004050* registro se verifica la vacuna objetivo, se clasifica la dosis,
004060* se aplica el filtro opcional de periodo y, si pasa ambos, se
004070* graba en uno o los dos archivos de salida segun el tipo de
004080* consolidado pedido.
004090 PROCEDURE DIVISION.
004100*---- ARRANQUE DEL FILTRO ---------------------------------------
004110* Lee la tarjeta de parametros antes de abrir el consolidado,
004120* porque sin saber la vacuna objetivo ni el tipo de consolidado
004130* pedido no hay como decidir que hacer con el primer registro que
004140* se lea.
004150*
004160* El nombre de la vacuna objetivo se pasa a mayusculas una sola
004170* vez aqui; VERIFICAR-VACUNA repite la conversion sobre cada
004180* registro del consolidado, pero el token contra el que compara
004190* ya viene listo.
004200 INICIO-FILTRO.
004210     PERFORM LEER-TARJETA-PARAMETROS
004220             THRU LEER-TARJETA-PARAMETROS-EXIT.
004230     OPEN INPUT CONSOLIDADO-PAI.
004240     OPEN OUTPUT FILTRO-VACUNACION.
004250     OPEN OUTPUT FILTRO-RESIDENCIA.
004260     MOVE W-VACUNA-OBJETIVO TO W-VACUNA-MAYUS.
004270     INSPECT W-VACUNA-MAYUS CONVERTING
004280        "abcdefghijklmnopqrstuvwxyz"
004290        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004300* 19990929 J.CAMPOS - FILTRO ANIO/MES A 4/2 DIGITOS               Y2K-03  
004310     IF TP-ANIO-FILTRO IS NUMERIC
004320        MOVE TP-ANIO-FILTRO TO W-ANIO-FILTRO-NUM
004330     END-IF.
004340     IF TP-MES-FILTRO IS NUMERIC
004350        MOVE TP-MES-FILTRO TO W-MES-FILTRO-NUM
004360     END-IF.
004370*---- CICLO PRINCIPAL -------------------------------------------
004380* Lee el consolidado completo, registro por registro, sin
004390* distinguir encabezado de detalle porque OPCION-1 ya dejo el
004400* archivo sin esa estructura: cada registro de CONSOLIDADO-PAI es
004410* un detalle de vacunacion listo para filtrar.
004420 LEER-CONSOLIDADO.
004430     READ CONSOLIDADO-PAI NEXT RECORD
004440         AT END GO TO FIN-FILTRO.
004450     ADD 1 TO W-REGISTROS-LEIDOS.
004460     PERFORM VERIFICAR-VACUNA THRU VERIFICAR-VACUNA-EXIT.
004470     GO TO LEER-CONSOLIDADO.
004480*--------------------- UNIDAD C: FILTRO DE VACUNA ---------------
004490*---- FILTRO DE VACUNA OBJETIVO ---------------------------------
004500* Compara por contencion de subcadena, no por igualdad exacta,
004510* porque RC-VACUNA puede traer el nombre completo o una
004520* abreviatura del municipio que de todas formas contiene el
004530* nombre de la vacuna buscada (por ejemplo 'FIEBRE AMARILLA DOSIS
004540* UNICA' contiene 'FIEBRE AMARILLA').
004550*
004560* Si el registro no contiene la vacuna objetivo, sale directo a
004570* VERIFICAR-VACUNA-EXIT sin clasificar dosis ni aplicar el filtro
004580* de periodo: esas dos rutinas solo tienen sentido sobre un
004590* registro que si es de la vacuna que se esta buscando.
004600 VERIFICAR-VACUNA.
004610     MOVE RC-VACUNA TO W-CAMPO-MAYUS.
004620     INSPECT W-CAMPO-MAYUS CONVERTING
004630        "abcdefghijklmnopqrstuvwxyz"
004640        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004650     MOVE W-VACUNA-MAYUS TO W-TOKEN-BUSCAR.
004660     PERFORM LONGITUD-VACUNA THRU LONGITUD-VACUNA-EXIT.
004670     MOVE "N" TO W-ENCONTRADO.
004680     IF W-LONG-TOKEN > 0
004690        PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT
004700     END-IF.
004710     IF NOT SUBCADENA-ENCONTRADA
004720        GO TO VERIFICAR-VACUNA-EXIT
004730     END-IF.
004740     ADD 1 TO W-REGISTROS-FILTRADOS.
004750     PERFORM CLASIFICAR-DOSIS THRU CLASIFICAR-DOSIS-EXIT.
004760     PERFORM APLICAR-FILTRO-PERIODO
004770             THRU APLICAR-FILTRO-PERIODO-EXIT.
004780     IF PASA-FILTRO
004790        PERFORM GRABAR-SALIDAS THRU GRABAR-SALIDAS-EXIT
004800     END-IF.
004810 VERIFICAR-VACUNA-EXIT.
004820     EXIT.
004830* LARGO REAL DEL NOMBRE DE VACUNA (SIN BLANCOS DE RELLENO A LA
004840* DERECHA) PARA LA BUSQUEDA DE CONTENCION.
004850* Calcula el largo real del nombre de la vacuna objetivo, sin los
004860* blancos de relleno a la derecha, porque BUSCAR-SUBCADENA
004870* necesita saber cuantos bytes comparar en cada posicion; un
004880* largo de 20 (el ancho completo del campo) nunca encontraria
004890* coincidencia contra un campo de origen mas corto.
004900 LONGITUD-VACUNA.
004910     MOVE ZEROS TO W-LONG-TOKEN.
004920     PERFORM CONTAR-LONGITUD VARYING W-POS-BUSQUEDA
004930             FROM 20 BY -1 UNTIL W-POS-BUSQUEDA = 0
004940             OR W-LONG-TOKEN NOT = ZEROS.
004950 LONGITUD-VACUNA-EXIT.
004960     EXIT.
004970* Recorre el campo de derecha a izquierda buscando el primer byte
004980* que no sea blanco; en cuanto lo encuentra, esa posicion es el
004990* largo real y el PERFORM VARYING que la invoca se detiene.
005000 CONTAR-LONGITUD.
005010     IF W-TOKEN-BUSCAR (W-POS-BUSQUEDA : 1) NOT = SPACE
005020        MOVE W-POS-BUSQUEDA TO W-LONG-TOKEN
005030     END-IF.
005040* RUTINA GENERICA DE CONTENCION DE SUBCADENA (SIN FUNCION
005050* INTRINSECA) - BUSCA W-TOKEN-BUSCAR (W-LONG-TOKEN BYTES) DENTRO
005060* DE W-CAMPO-MAYUS.  DEJA "S"/"N" EN W-ENCONTRADO.
005070*---- RUTINA GENERICA DE CONTENCION DE SUBCADENA ----------------
005080* Misma logica que la de OPCION-1, escrita por separado en este
005090* programa porque compara contra W-CAMPO-MAYUS (20 bytes) en vez
005100* de W-ORIGEN-MAYUS (30 bytes) de aquel; unificarlas exigiria un
005110* parametro de ancho que hoy ninguno de los dos programas
005120* necesita.
005130*
005140* Si el largo del token es mayor que el campo de busqueda, el
005150* limite de busqueda queda negativo y la rutina sale sin intentar
005160* ninguna comparacion, en vez de dejar que COMPARAR-POSICION
005170* trabaje con una referencia fuera de rango.
005180 BUSCAR-SUBCADENA.
005190     MOVE "N" TO W-ENCONTRADO.
005200     COMPUTE W-LIMITE-BUSQUEDA = 20 - W-LONG-TOKEN + 1.
005210     IF W-LIMITE-BUSQUEDA < 1
005220        GO TO BUSCAR-SUBCADENA-EXIT
005230     END-IF.
005240     PERFORM COMPARAR-POSICION VARYING W-POS-BUSQUEDA
005250             FROM 1 BY 1 UNTIL W-POS-BUSQUEDA > W-LIMITE-BUSQUEDA
005260             OR SUBCADENA-ENCONTRADA.
005270 BUSCAR-SUBCADENA-EXIT.
005280     EXIT.
005290* Compara el token completo contra el campo de busqueda a partir
005300* de la posicion actual del PERFORM VARYING; si alguno de los
005310* bytes difiere, COBOL ya descarta la comparacion completa sin
005320* que esta rutina tenga que revisar byte por byte.
005330 COMPARAR-POSICION.
005340     IF W-CAMPO-MAYUS (W-POS-BUSQUEDA : W-LONG-TOKEN)
005350        = W-TOKEN-BUSCAR (1 : W-LONG-TOKEN)
005360        MOVE "S" TO W-ENCONTRADO
005370     END-IF.
005380*------------------ CLASIFICACION DE DOSIS ---------------------
005390*---- CLASIFICACION DE DOSIS (SOL-229, 20030218) ----------------
005400* Antes de tocar los cuatro indicadores, revisa si RC-DOSIS viene
005410* en blanco o con el valor centinela 'FIN'; ese caso se trata
005420* como 'no vacunado de verdad' (marca de fin de tarjeta de algun
005430* archivo viejo de origen) y sale sin clasificar nada.
005440*
005450* Los cuatro SET a NO-ES-*-DOSIS se ejecutan siempre antes de
005460* buscar los tokens, para que un registro que ya paso por esta
005470* rutina en una corrida anterior (si algun dia se reprocesa el
005480* mismo consolidado) no conserve indicadores de una corrida
005490* previa.
005500 CLASIFICAR-DOSIS.
005510* 'FIN' como valor centinela viene de archivos viejos de algunos
005520* municipios que todavia usan una marca de texto para indicar fin
005530* de tarjeta de vacunacion en vez de dejar el campo vacio; se
005540* trata igual que un campo en blanco.
005550     IF RC-DOSIS = SPACES OR RC-DOSIS = "FIN"
005560        MOVE "N" TO RC-VACUNADO
005570        MOVE SPACES TO RC-TIPO-DOSIS
005580        SET NO-ES-PRIMERA-DOSIS NO-ES-SEGUNDA-DOSIS
005590            NO-ES-REFUERZO-DOSIS NO-ES-UNICA-DOSIS TO TRUE
005600        GO TO CLASIFICAR-DOSIS-EXIT
005610     END-IF.
005620     MOVE "S" TO RC-VACUNADO.
005630     MOVE RC-DOSIS TO W-TEXTO-ENTRADA.
005640     PERFORM LIMPIAR-TEXTO THRU LIMPIAR-TEXTO-EXIT.
005650     MOVE W-TEXTO-SALIDA TO RC-TIPO-DOSIS.
005660     SET NO-ES-PRIMERA-DOSIS NO-ES-SEGUNDA-DOSIS
005670         NO-ES-REFUERZO-DOSIS NO-ES-UNICA-DOSIS TO TRUE.
005680     MOVE RC-TIPO-DOSIS TO W-CAMPO-MAYUS.
005690*---- BUSQUEDA DE CADA TOKEN DE DOSIS ---------------------------
005700* Cuatro bloques casi identicos, uno por cada token de dosis que
005710* reconoce el PAI; se escribieron por separado, sin una tabla de
005720* tokens, porque la lista no ha cambiado desde SOL-229 y una
005730* tabla solo se justificaria si el PAI nacional empezara a
005740* agregar tipos de dosis con frecuencia.
005750     MOVE "PRIMERA"  TO W-TOKEN-BUSCAR.
005760     MOVE 7 TO W-LONG-TOKEN.
005770     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
005780     IF SUBCADENA-ENCONTRADA SET ES-PRIMERA-DOSIS TO TRUE.
005790     MOVE "SEGUNDA"  TO W-TOKEN-BUSCAR.
005800     MOVE 7 TO W-LONG-TOKEN.
005810     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
005820     IF SUBCADENA-ENCONTRADA SET ES-SEGUNDA-DOSIS TO TRUE.
005830     MOVE "REFUERZO" TO W-TOKEN-BUSCAR.
005840     MOVE 8 TO W-LONG-TOKEN.
005850     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
005860     IF SUBCADENA-ENCONTRADA SET ES-REFUERZO-DOSIS TO TRUE.
005870     MOVE "UNICA"    TO W-TOKEN-BUSCAR.
005880     MOVE 5 TO W-LONG-TOKEN.
005890     PERFORM BUSCAR-SUBCADENA THRU BUSCAR-SUBCADENA-EXIT.
005900     IF SUBCADENA-ENCONTRADA SET ES-UNICA-DOSIS TO TRUE.
005910 CLASIFICAR-DOSIS-EXIT.
005920     EXIT.
005930* RUTINA GENERICA DE LIMPIEZA DE TEXTO (COLAPSA BLANCOS, RECORTA
005940* Y PASA A MAYUSCULAS) - SOBRE W-TEXTO-ENTRADA / W-TEXTO-SALIDA.
005950* Misma rutina generica de OPCION-1, reescrita sobre un campo de
005960* 20 bytes en vez de 30 porque RC-DOSIS es mas corto que los
005970* campos de residencia que limpia aquel programa.
005980 LIMPIAR-TEXTO.
005990     MOVE SPACES TO W-TEXTO-SALIDA.
006000     MOVE ZEROS TO W-POS-SALIDA.
006010     MOVE "S" TO W-ESPACIO-PREVIO.
006020     INSPECT W-TEXTO-ENTRADA CONVERTING
006030        "abcdefghijklmnopqrstuvwxyz"
006040        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006050     PERFORM LIMPIAR-UN-CARACTER VARYING W-POS-ENTRADA
006060             FROM 1 BY 1 UNTIL W-POS-ENTRADA > 20.
006070     IF W-POS-SALIDA > 0
006080        AND W-TEXTO-SALIDA (W-POS-SALIDA : 1) = SPACE
006090        SUBTRACT 1 FROM W-POS-SALIDA
006100     END-IF.
006110 LIMPIAR-TEXTO-EXIT.
006120     EXIT.
006130* Colapsa blancos repetidos del texto de dosis antes de que
006140* CLASIFICAR-DOSIS busque los tokens de 'PRIMERA', 'SEGUNDA',
006150* etc.; sin esta limpieza, un doble espacio en el texto de origen
006160* no cambiaria el resultado de la busqueda de subcadena, pero si
006170* lo haria ver distinto en el campo RC-TIPO-DOSIS que queda
006180* grabado.
006190 LIMPIAR-UN-CARACTER.
006200     IF W-TEXTO-ENTRADA (W-POS-ENTRADA : 1) = SPACE
006210        IF W-ESPACIO-PREVIO = "N"
006220           ADD 1 TO W-POS-SALIDA
006230           MOVE SPACE TO W-TEXTO-SALIDA (W-POS-SALIDA : 1)
006240           MOVE "S" TO W-ESPACIO-PREVIO
006250        END-IF
006260     ELSE
006270        ADD 1 TO W-POS-SALIDA
006280        MOVE W-TEXTO-ENTRADA (W-POS-ENTRADA : 1)
006290             TO W-TEXTO-SALIDA (W-POS-SALIDA : 1)
006300        MOVE "N" TO W-ESPACIO-PREVIO
006310     END-IF.
006320*------------------ FILTRO OPCIONAL DE PERIODO ------------------
006330* 19960301 M.VEGA - FILTRO POR ANIO Y MES DE REGISTRO             SOL-134
006340* 20030917 L.ROJAS - SE COMPARA A TRAVES DE LA VISTA           SOL-241
006350*          RCP-ANIO-MES-REGISTRO EN VEZ DE RC-ANIO-REGISTRO /
006360*          RC-MES-REGISTRO, PARA PROBAR AMBOS CAMPOS JUNTOS.
006370*---- FILTRO OPCIONAL DE PERIODO (SOL-134, SOL-241) -------------
006380* Arranca en 'S' (pasa el filtro) y solo lo pone en 'N' si la
006390* tarjeta trajo un anio o un mes de filtro Y el registro no
006400* coincide; un filtro en blanco en la tarjeta nunca descarta un
006410* registro, sin importar que traiga el consolidado.
006420 APLICAR-FILTRO-PERIODO.
006430     MOVE "S" TO W-PASA-FILTRO.
006440* Un anio de filtro en blanco nunca descarta un registro, sin
006450* importar que traiga RCP-ANIO; los dos IF de esta rutina se
006460* evaluan por separado (anio y mes cada uno con su propio filtro
006470* opcional), no como una sola condicion combinada.
006480     IF W-ANIO-FILTRO-ALFA NOT = SPACES
006490        AND W-ANIO-FILTRO-ALFA NOT = RCP-ANIO
006500        MOVE "N" TO W-PASA-FILTRO
006510     END-IF.
006520     IF W-MES-FILTRO-ALFA NOT = SPACES
006530        AND W-MES-FILTRO-ALFA NOT = RCP-MES
006540        MOVE "N" TO W-PASA-FILTRO
006550     END-IF.
006560 APLICAR-FILTRO-PERIODO-EXIT.
006570     EXIT.
006580*------------------ GRABACION DE SALIDAS -------------------------
006590* LOS DOS ARCHIVOS DE SALIDA LLEVAN EL MISMO REGISTRO COMPLETO;
006600* SOLO CAMBIA A CUAL (O A AMBOS) SE GRABA SEGUN EL TIPO DE
006610* CONSOLIDADO PEDIDO EN LA TARJETA DE PARAMETROS.
006620*---- GRABACION DE SALIDAS --------------------------------------
006630* Los dos IF de esta rutina no son excluyentes: si la tarjeta
006640* pidio tipo de consolidado 'A' (ambos), el mismo registro se
006650* graba una vez en FILTRO-VACUNACION y otra vez en FILTRO-
006660* RESIDENCIA, cada uno con su propio contador de registros
006670* grabados.
006680*
006690* El MOVE campo por campo, en vez de un MOVE CORRESPONDING, sigue
006700* la misma convencion que ENRIQUECER-REGISTRO en OPCION-1: deja
006710* explicito en el codigo cada campo que se traslada, aunque el
006720* registro de origen y el de destino tengan exactamente los
006730* mismos nombres de campo salvo el prefijo.
006740 GRABAR-SALIDAS.
006750     IF ES-VACUNACION OR ES-AMBOS
006760* Cada uno de estos MOVE traslada un campo del consolidado al
006770* registro de salida por vacunacion; el orden sigue exactamente
006780* el de REG-CONSOLIDADO, para que revisar esta lista contra el
006790* layout del registro sea directo.
006800        MOVE RC-CONSECUTIVO        TO FV-CONSECUTIVO
006810        MOVE RC-FECHA-ATENCION     TO FV-FECHA-ATENCION
006820        MOVE RC-TIPO-IDENT         TO FV-TIPO-IDENT
006830        MOVE RC-NUMERO-IDENT       TO FV-NUMERO-IDENT
006840        MOVE RC-PRIMER-NOMBRE      TO FV-PRIMER-NOMBRE
006850        MOVE RC-PRIMER-APELLIDO    TO FV-PRIMER-APELLIDO
006860        MOVE RC-EDAD-ANIOS         TO FV-EDAD-ANIOS
006870        MOVE RC-SEXO               TO FV-SEXO
006880        MOVE RC-DEPARTAMENTO-RESID TO FV-DEPARTAMENTO-RESID
006890        MOVE RC-MUNICIPIO-RESID    TO FV-MUNICIPIO-RESID
006900        MOVE RC-LOCALIDAD-RESID    TO FV-LOCALIDAD-RESID
006910* Se conserva el nombre de la vacuna tal como trae el archivo de
006920* origen, no el texto normalizado de la busqueda; W-VACUNA-MAYUS
006930* es solo de trabajo de VERIFICAR-VACUNA y nunca se graba.
006940        MOVE RC-VACUNA             TO FV-VACUNA
006950* Texto original de la dosis, sin depurar; RC-TIPO-DOSIS, mas
006960* abajo en este mismo bloque, es la version limpia que ya paso
006970* por LIMPIAR-TEXTO en CLASIFICAR-DOSIS.
006980        MOVE RC-DOSIS              TO FV-DOSIS
006990* Lote del detalle de entrada; se conserva por la misma razon de
007000* trazabilidad que el resto de campos que no participan en ningun
007010* filtro de este programa.
007020        MOVE RC-LOTE               TO FV-LOTE
007030* Municipio del encabezado de lote (donde se vacuno), no de
007040* residencia; ver el campo del mismo nombre en REG-CONSOLIDADO.
007050        MOVE RC-MUNICIPIO-VACUNA   TO FV-MUNICIPIO-VACUNA
007060* Se conserva el anio/mes del encabezado de lote en el registro
007070* de salida aunque APLICAR-FILTRO-PERIODO ya lo haya usado para
007080* decidir si el registro pasa; quien lea el archivo filtrado
007090* despues puede necesitar el periodo sin tener que volver al
007100* consolidado original.
007110        MOVE RC-ANIO-REGISTRO      TO FV-ANIO-REGISTRO
007120        MOVE RC-MES-REGISTRO       TO FV-MES-REGISTRO
007130        MOVE RC-ARCHIVO-ORIGEN     TO FV-ARCHIVO-ORIGEN
007140* RC-FECHA, no RC-FECHA-ATENCION, es la que alimenta el acumulado
007150* mensual de OPCION-3; ver la regla de fecha efectiva de OPCION-1
007160* para como quedo resuelta antes de llegar a este punto.
007170        MOVE RC-FECHA              TO FV-FECHA
007180        MOVE RC-GRUPO-ETARIO       TO FV-GRUPO-ETARIO
007190        MOVE RC-VACUNADO           TO FV-VACUNADO
007200        MOVE RC-TIPO-DOSIS         TO FV-TIPO-DOSIS
007210* Los cuatro indicadores se trasladan en el mismo orden en que
007220* los prende CLASIFICAR-DOSIS (primera, segunda, refuerzo,
007230* unica); cambiar ese orden no afecta el resultado, pero rompe la
007240* costumbre de leer este programa de arriba a abajo contra el
007250* layout del registro.
007260        MOVE RC-ES-PRIMERA         TO FV-ES-PRIMERA
007270        MOVE RC-ES-SEGUNDA         TO FV-ES-SEGUNDA
007280        MOVE RC-ES-REFUERZO        TO FV-ES-REFUERZO
007290        MOVE RC-ES-UNICA           TO FV-ES-UNICA
007300        WRITE REG-FILTRO-VACUNACION
007310* Contador propio de este archivo; si la tarjeta pidio tipo 'A'
007320* el mismo registro cuenta aqui y tambien en W-REG-ARCH-
007330* RESIDENCIA, asi que la suma de los dos contadores puede ser
007340* mayor que W-REGISTROS-FILTRADOS.
007350        ADD 1 TO W-REG-ARCH-VACUNACION
007360     END-IF.
007370     IF ES-RESIDENCIA OR ES-AMBOS
007380* Mismo traslado campo por campo, ahora hacia el registro de
007390* salida por residencia; ver el comentario del bloque equivalente
007400* de FILTRO-VACUNACION mas arriba.
007410        MOVE RC-CONSECUTIVO        TO FR-CONSECUTIVO
007420        MOVE RC-FECHA-ATENCION     TO FR-FECHA-ATENCION
007430        MOVE RC-TIPO-IDENT         TO FR-TIPO-IDENT
007440        MOVE RC-NUMERO-IDENT       TO FR-NUMERO-IDENT
007450        MOVE RC-PRIMER-NOMBRE      TO FR-PRIMER-NOMBRE
007460        MOVE RC-PRIMER-APELLIDO    TO FR-PRIMER-APELLIDO
007470        MOVE RC-EDAD-ANIOS         TO FR-EDAD-ANIOS
007480        MOVE RC-SEXO               TO FR-SEXO
007490        MOVE RC-DEPARTAMENTO-RESID TO FR-DEPARTAMENTO-RESID
007500        MOVE RC-MUNICIPIO-RESID    TO FR-MUNICIPIO-RESID
007510        MOVE RC-LOCALIDAD-RESID    TO FR-LOCALIDAD-RESID
007520* Mismo criterio que en el MOVE equivalente hacia FILTRO-
007530* VACUNACION.
007540        MOVE RC-VACUNA             TO FR-VACUNA
007550* Ver el comentario del MOVE equivalente hacia FILTRO-VACUNACION.
007560        MOVE RC-DOSIS              TO FR-DOSIS
007570        MOVE RC-LOTE               TO FR-LOTE
007580* Ver el comentario del MOVE equivalente hacia FILTRO-VACUNACION.
007590        MOVE RC-MUNICIPIO-VACUNA   TO FR-MUNICIPIO-VACUNA
007600* Ver el comentario del MOVE equivalente hacia FILTRO-VACUNACION.
007610        MOVE RC-ANIO-REGISTRO      TO FR-ANIO-REGISTRO
007620        MOVE RC-MES-REGISTRO       TO FR-MES-REGISTRO
007630        MOVE RC-ARCHIVO-ORIGEN     TO FR-ARCHIVO-ORIGEN
007640* Mismo criterio que el MOVE equivalente hacia FILTRO-VACUNACION,
007650* ver comentario de ese bloque.
007660        MOVE RC-FECHA              TO FR-FECHA
007670        MOVE RC-GRUPO-ETARIO       TO FR-GRUPO-ETARIO
007680        MOVE RC-VACUNADO           TO FR-VACUNADO
007690        MOVE RC-TIPO-DOSIS         TO FR-TIPO-DOSIS
007700* Ver el comentario del bloque equivalente hacia FILTRO-
007710* VACUNACION.
007720        MOVE RC-ES-PRIMERA         TO FR-ES-PRIMERA
007730        MOVE RC-ES-SEGUNDA         TO FR-ES-SEGUNDA
007740        MOVE RC-ES-REFUERZO        TO FR-ES-REFUERZO
007750        MOVE RC-ES-UNICA           TO FR-ES-UNICA
007760        WRITE REG-FILTRO-RESIDENCIA
007770* Ver el comentario del contador equivalente de FILTRO-VACUNACION
007780* mas arriba.
007790        ADD 1 TO W-REG-ARCH-RESIDENCIA
007800     END-IF.
007810 GRABAR-SALIDAS-EXIT.
007820     EXIT.
007830*------------------ TARJETA DE PARAMETROS ------------------------
007840* 19910714 R.TORRES - TARJETA DE PARAMETROS EN VEZ                SOL-045 
007850* DE VALORES FIJOS: VACUNA, TIPO DE CONSOLIDADO (V/R/A),
007860* ANIO Y MES DE FILTRO.
007870*---- TARJETA DE PARAMETROS (SOL-045) ---------------------------
007880* Fija primero los valores por omision (FIEBRE AMARILLA, sin
007890* filtro de periodo, tipo 'A') y solo despues intenta abrir la
007900* tarjeta; si el OPEN falla (archivo no existe en esta corrida) o
007910* el archivo esta vacio, la corrida sigue con esos valores por
007920* omision en vez de detenerse.
007930*
007940* Si el tipo de consolidado que trae la tarjeta no es ni 'V' ni
007950* 'R' ni 'A', se fuerza a 'A' en vez de rechazar la tarjeta: un
007960* dato mal diligenciado en ese campo no debe perder la corrida
007970* completa del mes.
007980 LEER-TARJETA-PARAMETROS.
007990     MOVE "FIEBRE AMARILLA"  TO W-VACUNA-OBJETIVO.
008000     MOVE SPACES TO TP-ANIO-FILTRO TP-MES-FILTRO.
008010     MOVE "A" TO TP-TIPO-CONSOLIDADO.
008020     OPEN INPUT TARJETA-PARAMETROS.
008030     IF ST-PARAMETRO NOT = "00"
008040        GO TO LEER-TARJETA-PARAMETROS-EXIT
008050     END-IF.
008060     READ TARJETA-PARAMETROS NEXT RECORD
008070         AT END GO TO LEER-TARJETA-PARAMETROS-CIERRE.
008080* Solo sobreescribe el valor por omision si la tarjeta trajo algo
008090* distinto de blancos; una tarjeta con este campo vacio deja
008100* vigente 'FIEBRE AMARILLA' fijado unas lineas arriba.
008110     IF TP-VACUNA NOT = SPACES
008120        MOVE TP-VACUNA TO W-VACUNA-OBJETIVO
008130     END-IF.
008140* Los tres 88-niveles de TP-TIPO-CONSOLIDADO cubren 'V', 'R' y
008150* 'A'; cualquier otro valor (blanco, o una letra mal digitada)
008160* cae en este IF y se corrige a 'A' antes de que GRABAR-SALIDAS
008170* lo consulte.
008180     IF NOT ES-VACUNACION
008190        AND NOT ES-RESIDENCIA
008200        AND NOT ES-AMBOS
008210        MOVE "A" TO TP-TIPO-CONSOLIDADO
008220     END-IF.
008230* Cierra la tarjeta tanto si se leyo un registro valido como si
008240* el archivo vino vacio; el GO TO de mas arriba salta
008250* directamente aqui en ese segundo caso para no dejar la tarjeta
008260* abierta el resto de la corrida.
008270 LEER-TARJETA-PARAMETROS-CIERRE.
008280     CLOSE TARJETA-PARAMETROS.
008290 LEER-TARJETA-PARAMETROS-EXIT.
008300     EXIT.
008310*----------------------------------------------------------------
008320*---- FIN DE LA CORRIDA DE ESTE PASO ----------------------------
008330* Cierra los tres archivos (consolidado de entrada y los dos
008340* filtrados de salida; la tarjeta de parametros ya se cerro
008350* dentro de LEER-TARJETA-PARAMETROS) y deja en consola los cuatro
008360* contadores que el operador de la corrida revisa para confirmar
008370* que el paso de filtro proceso el consolidado completo.
008380 FIN-FILTRO.
008390     CLOSE CONSOLIDADO-PAI.
008400     CLOSE FILTRO-VACUNACION.
008410     CLOSE FILTRO-RESIDENCIA.
008420* La diferencia entre registros leidos y registros filtrados es
008430* el numero de detalles del consolidado que no correspondian a la
008440* vacuna objetivo; no se reporta aparte porque se puede calcular
008450* restando estos dos contadores.
008460     DISPLAY "OPCION-2: REGISTROS LEIDOS = " W-REGISTROS-LEIDOS.
008470     DISPLAY "OPCION-2: REG. FILTRADOS  = " W-REGISTROS-FILTRADOS.
008480* Cuenta de lo grabado en FILTRO-VACUNACION; puede coincidir con
008490* W-REGISTROS-FILTRADOS o ser menor, segun el tipo de consolidado
008500* pedido en la tarjeta.
008510     DISPLAY "OPCION-2: ARCH VACUNACION = " W-REG-ARCH-VACUNACION.
008520* Ultimo mensaje de la corrida de este paso; el operador los
008530* revisa en consola antes de dejar que el menu principal llame a
008540* OPCION-3.
008550     DISPLAY "OPCION-2: ARCH RESIDENCIA = " W-REG-ARCH-RESIDENCIA.
008560     GOBACK.
